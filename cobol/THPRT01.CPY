000100*-----------------------------------------------------------*
000200*    THPRT01  -  LINEAS DE IMPRESION DEL LISTADO DE HORARIO *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    THRP01 REESCRIBE THL-LINEA SEGUN EL TIPO DE LINEA A    *
000500*    PRODUCIR (ENCABEZADO, DETALLE O TOTAL DE QUIEBRE)      *
000600*    2024-02-20  CIPM  TK-4406  VERSION INICIAL             *
000700*-----------------------------------------------------------*
000800 01  THL-ENCABEZADO.
000900     05  FILLER                  PIC X(04)  VALUE "DIA ".
001000     05  FILLER                  PIC X(01)  VALUE SPACES.
001100     05  FILLER                  PIC X(09)  VALUE "HORA-INI ".
001200     05  FILLER                  PIC X(01)  VALUE SPACES.
001300     05  FILLER                  PIC X(09)  VALUE "HORA-FIN ".
001400     05  FILLER                  PIC X(01)  VALUE SPACES.
001500     05  FILLER                  PIC X(07)  VALUE "TIPO   ".
001600     05  FILLER                  PIC X(01)  VALUE SPACES.
001700     05  FILLER                  PIC X(20)  VALUE "ALUMNO              ".
001800     05  FILLER                  PIC X(01)  VALUE SPACES.
001900     05  FILLER                  PIC X(20)  VALUE "MATERIA / ETIQUETA  ".
002000     05  FILLER                  PIC X(15)  VALUE SPACES.
002050*--> THL-DETALLE SUMA 89 POSICIONES, IGUAL QUE THL-ENCABEZADO,
002060*    PARA QUE CUALQUIERA DE LAS TRES LINEAS DE ESTE COPY QUEPA
002070*    SIN TRUNCARSE EN RO-LINEA (THRP01, PIC X(89))
002100 01  THL-DETALLE.
002200     05  THL-D-DIA               PIC X(09).
002300     05  FILLER                  PIC X(01)  VALUE SPACES.
002400     05  THL-D-INICIO            PIC X(05).
002500     05  FILLER                  PIC X(05)  VALUE SPACES.
002600     05  THL-D-FIN               PIC X(05).
002700     05  FILLER                  PIC X(05)  VALUE SPACES.
002800     05  THL-D-TIPO              PIC X(07).
002900     05  FILLER                  PIC X(01)  VALUE SPACES.
003000     05  THL-D-ALUMNO            PIC X(20).
003100     05  FILLER                  PIC X(01)  VALUE SPACES.
003200     05  THL-D-MATERIA           PIC X(20).
003300     05  FILLER                  PIC X(10)  VALUE SPACES.
003400 01  THL-TOTAL-DIA.
003500     05  FILLER                  PIC X(04)  VALUE "TOT-".
003600     05  THL-T-DIA               PIC X(09).
003700     05  FILLER                  PIC X(02)  VALUE SPACES.
003800     05  FILLER                  PIC X(29)  VALUE
003900         "MINUTOS DE SESION EN EL DIA:".
004000     05  THL-T-MINUTOS           PIC ZZZ9.
004100     05  FILLER                  PIC X(38)  VALUE SPACES.
