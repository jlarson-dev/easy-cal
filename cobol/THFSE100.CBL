000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : CLAUDIA IXCHEL PORTILLO M. (CIPM)                *
000400* APLICACION  : TUTORIAS ACADEMICAS                               *
000500* PROGRAMA    : THFSE100                                         *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : RUTINA COMPARTIDA DE DIAGNOSTICO DE FILE STATUS. *
000800*             : RECIBE EL NOMBRE DEL PROGRAMA QUE LA INVOCA, EL  *
000900*             : ARCHIVO, LA ACCION QUE SE INTENTABA (OPEN, READ, *
001000*             : WRITE, REWRITE, DELETE) Y LA LLAVE EN USO, Y     *
001100*             : DEJA UNA LINEA LEGIBLE EN CONSOLA Y EN SYSOUT    *
001200*             : PARA QUE OPERACION PUEDA UBICAR EL PROBLEMA SIN  *
001300*             : ABRIR EL PROGRAMA QUE FALLO                      *
001400* ARCHIVOS    : NO APLICA                                        *
001500* PROGRAMA(S) : NO APLICA - ES INVOCADA POR THCL01, THMN01 Y     *
001600*             : THRP01 CUANDO UN OPEN/READ/WRITE REGRESA UN      *
001700*             : FILE STATUS DISTINTO DE 00 (O 97 EN OPEN)        *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                             *
002100*----------------------------------------------------------------*
002200* 05/02/1988  JCPR  TK-00098  VERSION INICIAL - NACE COMO RUTINA  *
002300*                   GENERICA DE FILE STATUS PARA TODA LA DIVISION*
002400* 22/11/1991  MRSV  TK-00512  SE AGREGA IMPRESION DE FSE-        *
002500*                   FEEDBACK CUANDO EL COMPILADOR LO TRAE        *
002600* 14/06/1996  HAOL  TK-01147  SE AMPLIA ARCHIVO A 8 POSICIONES   *
002700*                   PARA SOPORTAR NOMBRES DE DD MAS LARGOS       *
002800* 03/09/1999  HAOL  TK-01390  AJUSTE Y2K - FECHA-REPORTE PASA A  *
002900*                   4 DIGITOS DE ANIO EN EL ENCABEZADO DE SALIDA *
003000* 30/01/2003  RCHV  TK-01822  SE AGREGA CODIGO DE RETORNO 91     *
003100*                   SUGERIDO AL PROGRAMA QUE INVOCA              *
003200* 05/02/2024  CIPM  TK-4401  SE CLONA PARA LA DIVISION ACADEMICA *
003300*                   A PARTIR DE LA RUTINA DE TARJETAS - SIN      *
003400*                   CAMBIOS DE FONDO, SOLO NUEVO NOMBRE DE       *
003500*                   PROGRAMA Y DE APLICACION EN EL ENCABEZADO    *
003600* 27/02/2024  JROM  TK-4409  SE AGREGA CONTADOR DE LLAMADAS Y    *
003700*                   SE MARCAN LOS FS 9X COMO FATALES EN LA LINEA *
003800*                   DE DIAGNOSTICO PARA AGILIZAR EL TRIAGE       *
003900*----------------------------------------------------------------*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    THFSE100.
004200 AUTHOR.        JULIO CESAR PORTILLO R.
004300 INSTALLATION.  CENTRO DE COMPUTO - DIVISION SISTEMAS ACADEMICOS.
004400 DATE-WRITTEN.  05/02/1988.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - DIVISION SISTEMAS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  WKS-FECHA-REPORTE.
005400     05  WKS-FR-ANIO             PIC 9(04).
005500     05  WKS-FR-MES              PIC 9(02).
005600     05  WKS-FR-DIA              PIC 9(02).
005700*--> VISTA DE 8 POSICIONES DE LA FECHA DEL DIAGNOSTICO, PARA
005800*    ESTAMPARLA COMPLETA SIN ARMARLA CAMPO POR CAMPO CUANDO SE
005900*    REQUIERE COMO UN SOLO NUMERO
006000 01  WKS-FR-AAAAMMDD REDEFINES WKS-FECHA-REPORTE.
006100     05  WKS-FR-FECHA-8          PIC 9(08).
006200 77  WKS-CONTADOR-LLAMADAS       PIC 9(04)  COMP  VALUE ZERO.
006300 01  WKS-LINEA-DIAGNOSTICO.
006400     05  FILLER                  PIC X(04)  VALUE ">>> ".
006500     05  WKS-LD-PROGRAMA         PIC X(08).
006600     05  FILLER                  PIC X(02)  VALUE SPACES.
006700     05  WKS-LD-ARCHIVO          PIC X(08).
006800     05  FILLER                  PIC X(02)  VALUE SPACES.
006900     05  WKS-LD-ACCION           PIC X(10).
007000     05  FILLER                  PIC X(02)  VALUE SPACES.
007100     05  FILLER                  PIC X(03)  VALUE "FS=".
007200     05  WKS-LD-STATUS           PIC X(02).
007300     05  FILLER                  PIC X(01)  VALUE SPACES.
007400     05  WKS-LD-LLAMADA          PIC ZZZ9.
007500     05  FILLER                  PIC X(15)  VALUE SPACES.
007600*--> VISTA NUMERICA DEL FILE STATUS, PARA DETECTAR LOS CODIGOS
007700*    9X (ERRORES DE LOGICA DEL PROGRAMA SEGUN EL ESTANDAR DE LA
007800*    DIVISION) Y RESALTARLOS COMO FATALES EN CONSOLA
007900 01  WKS-LD-STATUS-R REDEFINES WKS-LD-STATUS.
008000     05  WKS-LD-STATUS-N         PIC 99.
008100 01  WKS-LINEA-LLAVE.
008200     05  FILLER                  PIC X(08)  VALUE "  LLAVE=".
008300     05  WKS-LK-LLAVE            PIC X(32).
008400 01  WKS-LINEA-FATAL.
008500     05  FILLER                  PIC X(09)  VALUE "  *** FS=".
008600     05  WKS-LF-STATUS           PIC X(02).
008700     05  FILLER                  PIC X(33)
008800                                  VALUE " ES CODIGO 9X - REVISAR LOGICA".
008900*
009000 LINKAGE SECTION.
009100 01  LK-PROGRAMA                 PIC X(08).
009200 01  LK-ARCHIVO                  PIC X(08).
009300 01  LK-ACCION                   PIC X(10).
009400 01  LK-LLAVE                    PIC X(32).
009500 01  LK-FILE-STATUS              PIC X(02).
009600 01  LK-FSE.
009700     05  LK-FSE-RETURN           PIC S9(4)  COMP-5.
009800     05  LK-FSE-FUNCTION         PIC S9(4)  COMP-5.
009900     05  LK-FSE-FEEDBACK         PIC S9(4)  COMP-5.
010000*--> VISTA EN TABLA DE LOS TRES CAMPOS DEL FSE-FEEDBACK, PARA
010100*    RECORRERLOS CON UN SOLO PERFORM AL BUSCAR SI ALGUNO VIENE
010200*    DISTINTO DE CERO EN LUGAR DE TRES IF INDEPENDIENTES
010300 01  LK-FSE-TABLA REDEFINES LK-FSE.
010400     05  LK-FSE-ELEMENTO         PIC S9(4)  COMP-5  OCCURS 3 TIMES
010500                                  INDEXED BY LK-FSE-IX.
010600******************************************************************
010700 PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
010800                           LK-LLAVE, LK-FILE-STATUS, LK-FSE.
010900******************************************************************
011000*               S E C C I O N    P R I N C I P A L               *
011100*     ARMA LA LINEA DE DIAGNOSTICO CON LOS DATOS QUE MANDO EL    *
011200*     PROGRAMA QUE LLAMA Y LA DESPLIEGA EN CONSOLA - EL          *
011300*     CONTADOR DE LLAMADAS SE LLEVA EN ESTA MISMA RUTINA PORQUE  *
011400*     ES LA UNICA COPIA QUE COMPARTEN LOS TRES PROGRAMAS BATCH   *
011500******************************************************************
011600 000-MAIN SECTION.
011700*--> EL CONTADOR ES 77 PORQUE ES UN VALOR SUELTO QUE SOLO EXISTE
011800*    MIENTRAS LA SUBRUTINA ESTA CARGADA - NO ES PARTE DE NINGUN
011900*    REGISTRO NI SE PASA POR LINKAGE
012000     ADD 1 TO WKS-CONTADOR-LLAMADAS
012100     ACCEPT WKS-FECHA-REPORTE FROM DATE YYYYMMDD
012200     MOVE LK-PROGRAMA  TO WKS-LD-PROGRAMA
012300     MOVE LK-ARCHIVO   TO WKS-LD-ARCHIVO
012400     MOVE LK-ACCION    TO WKS-LD-ACCION
012500     MOVE LK-FILE-STATUS TO WKS-LD-STATUS
012600     MOVE WKS-CONTADOR-LLAMADAS TO WKS-LD-LLAMADA
012700     MOVE LK-LLAVE     TO WKS-LK-LLAVE
012800*--> RANGO SEGURO: 050 Y 060 SON CONSECUTIVAS EN EL FUENTE, SIN
012900*    SUB-PARRAFOS ENTRE ELLAS NI OTRO PUNTO DEL PROGRAMA QUE LAS
013000*    INVOQUE POR SEPARADO
013100     PERFORM 050-MUESTRA-ENCABEZADO THRU 060-MUESTRA-CONDICIONES-E
013200     PERFORM 100-MUESTRA-FSE
013300     VARYING LK-FSE-IX FROM 1 BY 1
013400     UNTIL LK-FSE-IX > 3
013500     DISPLAY "=================================================="
013600     UPON CONSOLE.
013700 000-MAIN-E. EXIT.
013800*
013900*--> IMPRIME LA LINEA DE APERTURA Y LA LINEA PRINCIPAL DE
014000*    DIAGNOSTICO YA ARMADA EN WORKING-STORAGE
014100 050-MUESTRA-ENCABEZADO SECTION.
014200     DISPLAY "=================================================="
014300     UPON CONSOLE
014400     DISPLAY WKS-LINEA-DIAGNOSTICO UPON CONSOLE.
014500 050-MUESTRA-ENCABEZADO-E. EXIT.
014600*
014700*--> LINEAS CONDICIONALES: LA LLAVE SOLO SE MUESTRA SI VINO, Y LA
014800*    ADVERTENCIA DE CODIGO FATAL SOLO SI EL FILE STATUS ES 9X -
014900*    LOS CODIGOS 9X SON RESERVADOS POR EL ESTANDAR DE LA DIVISION
015000*    PARA ERRORES DE LOGICA DEL PROGRAMA, NUNCA DEL MEDIO FISICO
015100 060-MUESTRA-CONDICIONES SECTION.
015200     IF LK-LLAVE NOT EQUAL SPACES
015300     DISPLAY WKS-LINEA-LLAVE UPON CONSOLE
015400     END-IF
015500     IF WKS-LD-STATUS-N >= 90
015600     MOVE WKS-LD-STATUS TO WKS-LF-STATUS
015700     DISPLAY WKS-LINEA-FATAL UPON CONSOLE
015800     END-IF.
015900 060-MUESTRA-CONDICIONES-E. EXIT.
016000*
016100*--> EL FSE-FEEDBACK SOLO LO LLENA EL COMPILADOR EN ALGUNOS
016200*    AMBIENTES - CUANDO NO APLICA LLEGA EN CEROS Y NO SE IMPRIME
016300*    NADA PARA LOS TRES ELEMENTOS DE LA TABLA
016400 100-MUESTRA-FSE SECTION.
016500     IF LK-FSE-ELEMENTO (LK-FSE-IX) NOT EQUAL ZERO
016600     DISPLAY "    FSE (" LK-FSE-IX ") = "
016700     LK-FSE-ELEMENTO (LK-FSE-IX) UPON CONSOLE
016800     END-IF.
016900 100-MUESTRA-FSE-E. EXIT.
017000*
017100*--> RUTINA COMPARTIDA - REGRESA AL PROGRAMA QUE LLAMO SIN
017200*    CERRAR ARCHIVOS NI TOCAR RETURN-CODE, ESO LO HACE QUIEN
017300*    INVOCA DESPUES DE RECIBIR EL CONTROL DE REGRESO
017400 999-FIN-PROGRAMA SECTION.
017500     GOBACK.
017600 999-FIN-PROGRAMA-E. EXIT.
017700
