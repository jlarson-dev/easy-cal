000100*-----------------------------------------------------------*
000200*    THCNF01  -  LAYOUT DE LINEA DE CONFLICTO DEL HORARIO   *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    UN REGISTRO POR CADA RESTRICCION QUE NO PUDO           *
000500*    SATISFACERSE DURANTE LA CORRIDA                        *
000600*    ANCHO FIJO DE INTERCAMBIO - NO SE AGREGA FILLER        *
000700*    2024-02-05  CIPM  TK-4401  VERSION INICIAL             *
000800*-----------------------------------------------------------*
000900 01  REG-THCNF01.
001000     05  CF-TEXT                 PIC X(100).
