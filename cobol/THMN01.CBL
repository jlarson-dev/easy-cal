000100******************************************************************
000200* FECHA       : 18/09/1984                                       *
000300* PROGRAMADOR : JULIO CESAR PORTILLO R. (JCPR)                   *
000400* APLICACION  : TUTORIAS ACADEMICAS                               *
000500* PROGRAMA    : THMN01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE HORARIOS DE ALUMNO. *
000800*             : LEE UN LOTE DE TRANSACCIONES (THREQIN) Y APLICA, *
000900*             : UNA POR UNA, LAS OPERACIONES LISTAR, CARGAR,     *
001000*             : CARGAR-TODOS, GRABAR, BORRAR, RESTAURAR, PURGAR  *
001100*             : Y RECARGAR (DETECCION DE CAMBIOS) SOBRE UNA      *
001200*             : COPIA EN MEMORIA DEL MAESTRO Y DE LA BITACORA DE *
001300*             : BAJAS, REGRABANDO AMBOS ARCHIVOS AL FINAL        *
001400* ARCHIVOS    : THMSTIO=A(I-O EMULADO), THDLGIO=A(I-O EMULADO),  *
001500*             : THREQIN=C, THSNPIN=C, THRESOUT=A                 *
001600* PROGRAMA(S) : THFSE100                                        *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                             *
002000*----------------------------------------------------------------*
002100* 18/09/1984  JCPR  TK-00104  VERSION INICIAL - CORRIDA DE       *
002200*                   MANTENIMIENTO DEL MAESTRO DE RESERVACIONES   *
002300*                   DE SALAS DE ESTUDIO, UN REGISTRO POR TARJETA *
002400*                   DE INSCRIPCION PERFORADA POR ALUMNO          *
002500* 07/04/1988  JCPR  TK-00251  SE AGREGA LA BITACORA DE BAJAS     *
002600*                   SEPARADA DEL MAESTRO ACTIVO - ANTES SE       *
002700*                   MARCABA EL REGISTRO Y SE DEJABA MEZCLADO     *
002800* 19/02/1992  MRSV  TK-00588  SE AGREGA LA OPERACION RESTAURAR   *
002900*                   PARA REINSCRIPCIONES DE ULTIMA HORA SIN      *
003000*                   TENER QUE VOLVER A CAPTURAR LOS HORARIOS     *
003100* 11/08/1995  HAOL  TK-00933  SANITIZACION DEL NOMBRE ANTES DE   *
003200*                   GRABAR - EVITA LLAVES DUPLICADAS POR         *
003300*                   ESPACIOS O SIGNOS DE PUNTUACION EN LA TARJETA*
003400* 02/09/1999  HAOL  TK-01151  AJUSTE Y2K - EL SELLO DE FECHA DE  *
003500*                   BAJA PASA A 4 DIGITOS DE ANIO                *
003600* 14/05/2003  RCHV  TK-01605  SE AGREGA LA OPERACION PURGAR      *
003700*                   PARA LIMPIAR LA BITACORA DE BAJAS VIEJAS     *
003800* 12/02/2024  CIPM  TK-4403  SE ADAPTA EL PROGRAMA A LA DIVISION *
003900*                   ACADEMICA COMO PARTE DE TUTORIAS ACADEMICAS -*
004000*                   REEMPLAZA LOS ARCHIVOS SUELTOS QUE LA        *
004100*                   COORDINACION GUARDABA UNO POR ALUMNO EN LA   *
004200*                   COMPUTADORA DE LA SALA                       *
004300* 20/02/2024  CIPM  TK-4405  SE AGREGA LA OPERACION RECARGAR     *
004400*                   (C) PARA AVISAR A LA COORDINACION QUE ALUMNO *
004500*                   CAMBIO DESDE LA ULTIMA CORRIDA               *
004600* 04/03/2024  JROM  TK-4412  LA SANITIZACION DEL NOMBRE SE       *
004700*                   CENTRALIZA EN UNA SOLA RUTINA - ANTES CADA   *
004800*                   OPERACION LA HACIA POR SU LADO Y SE OLVIDO   *
004900*                   DE APLICARLA EN BORRAR                       *
005000* 21/05/2024  CIPM  TK-4429  RESTAURAR NO DEJABA LA BAJA CON EL  *
005100*                   MISMO SELLO DE VERSION QUE TENIA AL BORRARSE *
005200*----------------------------------------------------------------*
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    THMN01.
005500 AUTHOR.        JULIO CESAR PORTILLO R.
005600 INSTALLATION.  CENTRO DE COMPUTO - DIVISION SISTEMAS ACADEMICOS.
005700 DATE-WRITTEN.  18/09/1984.
005800 DATE-COMPILED.
005900 SECURITY.      USO INTERNO - DIVISION SISTEMAS.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT THMSTIO  ASSIGN   TO THMSTIO
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS FS-THMSTIO.
006900
007000     SELECT THDLGIO  ASSIGN   TO THDLGIO
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS FS-THDLGIO.
007300
007400     SELECT THREQIN  ASSIGN   TO THREQIN
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS FS-THREQIN.
007700
007800     SELECT THSNPIN  ASSIGN   TO THSNPIN
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS FS-THSNPIN.
008100
008200     SELECT THRESOUT ASSIGN   TO THRESOUT
008300            ORGANIZATION      IS LINE SEQUENTIAL
008400            FILE STATUS       IS FS-THRESOUT.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800*1 -->MAESTRO DE HORARIOS ACTIVOS (SE LEE COMPLETO, SE REGRABA
008900*     COMPLETO AL FINAL - ACCESO POR LLAVE EMULADO EN MEMORIA)
009000 FD  THMSTIO
009100     RECORD CONTAINS 2256 CHARACTERS.
009200     COPY THMST01.
009300*2 -->BITACORA DE ALUMNOS DADOS DE BAJA (MISMO LAYOUT, STATUS D)
009400 FD  THDLGIO
009500     RECORD CONTAINS 2256 CHARACTERS.
009600 01  REG-THDLGIO.
009700     05  DL-STUDENT              PIC X(20).
009800     05  DL-STATUS               PIC X(01).
009900     05  DL-DELETED-AT           PIC X(19).
010000     05  DL-VERSION              PIC 9(09)  COMP.
010100     05  DL-BT-COUNT             PIC 9(03)  COMP.
010200*--> EL TOPE DE 50 BLOQUEOS POR ALUMNO ES EL MISMO DE LA TABLA
010300*    THMST01 DEL MAESTRO ACTIVO - UN ALUMNO NUNCA TIENE MAS
010400*    CLASES QUE ESO EN UN SEMESTRE
010500     05  DL-BLOQUEADO OCCURS 50 TIMES.
010600         10  DL-BT-DAY           PIC X(09).
010700         10  DL-BT-START         PIC X(05).
010800         10  DL-BT-END           PIC X(05).
010900         10  DL-BT-LABEL         PIC X(20).
011000         10  FILLER              PIC X(05).
011100     05  FILLER                  PIC X(10).
011200*3 -->LOTE DE TRANSACCIONES DE ENTRADA - UNA CABECERA (TIPO A)
011300*     POR ALUMNO, SEGUIDA DE SUS RENGLONES DE DETALLE (TIPO B)
011400*     CUANDO EL OPCODE ES GRABAR
011500 FD  THREQIN
011600     RECORD CONTAINS 80 CHARACTERS.
011700     COPY THREQ01.
011800*4 -->FOTOGRAFIA ANTERIOR PARA LA OPERACION RECARGAR
011900 FD  THSNPIN
012000     RECORD CONTAINS 33 CHARACTERS.
012100     COPY THSNP01.
012200*5 -->LISTADO DE RESPUESTA DE TODAS LAS OPERACIONES DEL LOTE
012300 FD  THRESOUT
012400     RECORD CONTAINS 133 CHARACTERS.
012500     COPY THRES01.
012600
012700 WORKING-STORAGE SECTION.
012800******************************************************************
012900*          RECURSOS DE FILE STATUS                               *
013000******************************************************************
013100 01  WKS-ESTADOS.
013200     05  FS-THMSTIO              PIC X(02)  VALUE SPACES.
013300     05  FS-THDLGIO              PIC X(02)  VALUE SPACES.
013400     05  FS-THREQIN              PIC X(02)  VALUE SPACES.
013500     05  FS-THSNPIN              PIC X(02)  VALUE SPACES.
013600     05  FS-THRESOUT             PIC X(02)  VALUE SPACES.
013700*--> ESTOS CINCO CAMPOS SE LE PASAN A THFSE100 CUANDO OCURRE
013800*    UN FILE STATUS DISTINTO DE 00 - EL SUBPROGRAMA LOS GRABA
013900*    EN EL RENGLON DE BITACORA DE ERRORES DE E-S
014000 01  WKS-PROGRAMA                PIC X(08)  VALUE "THMN01".
014100 01  WKS-ARCHIVO                 PIC X(08)  VALUE SPACES.
014200 01  WKS-ACCION                  PIC X(10)  VALUE SPACES.
014300 01  WKS-LLAVE                   PIC X(32)  VALUE SPACES.
014400 01  WKS-FS-ACTUAL               PIC X(02)  VALUE SPACES.
014500 01  WKS-FSE-VACIA.
014600*--> THFSE100 ESPERA UNA FOTOGRAFIA DE 3 CAMPOS S9(4) COMP-5 -
014700*    ESTE PROGRAMA NUNCA TIENE UN SNAPSHOT QUE PASARLE, ASI QUE
014800*    SE MANDA SIEMPRE EN CEROS
014900     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
015000     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
015100     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
015200******************************************************************
015300*          INTERRUPTORES DE FIN DE ARCHIVO                       *
015400******************************************************************
015500 01  WKS-SWITCHES.
015600     05  WKS-FIN-THMSTIO         PIC X(01)  VALUE "N".
015700         88  FIN-THMSTIO                  VALUE "S".
015800     05  WKS-FIN-THDLGIO         PIC X(01)  VALUE "N".
015900         88  FIN-THDLGIO                  VALUE "S".
016000     05  WKS-FIN-THREQIN         PIC X(01)  VALUE "N".
016100         88  FIN-THREQIN                  VALUE "S".
016200     05  WKS-FIN-THSNPIN         PIC X(01)  VALUE "N".
016300         88  FIN-THSNPIN                  VALUE "S".
016400*--> SE PRENDE CUANDO 207-RECOLECTA-DETALLES YA TRAE LEIDA LA
016500*    CABECERA SIGUIENTE, PARA QUE 003 NO VUELVA A LEER Y SE
016600*    BRINQUE UNA TRANSACCION
016700     05  WKS-HAY-CABECERA        PIC X(01)  VALUE "N".
016800         88  HAY-CABECERA-PENDIENTE       VALUE "S".
016900******************************************************************
017000*     COPIA EN MEMORIA DEL MAESTRO ACTIVO (LLAVE = NOMBRE)       *
017100******************************************************************
017200 01  WKS-TAB-MAESTRO.
017300     05  WKS-MST-COUNT           PIC 9(04)  COMP.
017400*--> EL TOPE DE 1000 ALUMNOS ACTIVOS ES EL MISMO QUE MANEJABA
017500*    LA COORDINACION EN LAS TARJETAS PERFORADAS ORIGINALES
017600     05  WKS-MST-FILA OCCURS 0 TO 1000 TIMES
017700                      DEPENDING ON WKS-MST-COUNT
017800                      INDEXED BY WKS-MST-IX.
017900         10  WKS-MST-STUDENT     PIC X(20).
018000         10  WKS-MST-STATUS      PIC X(01).
018100         10  WKS-MST-DEL-AT      PIC X(19).
018200         10  WKS-MST-VERSION     PIC 9(09)  COMP.
018300         10  WKS-MST-BT-COUNT    PIC 9(03)  COMP.
018400         10  WKS-MST-BLOQ OCCURS 50 TIMES INDEXED BY WKS-MST-BX.
018500             15  WKS-MST-BT-DAY      PIC X(09).
018600             15  WKS-MST-BT-START    PIC X(05).
018700             15  WKS-MST-BT-END      PIC X(05).
018800             15  WKS-MST-BT-LABEL    PIC X(20).
018900******************************************************************
019000*     COPIA EN MEMORIA DE LA BITACORA DE BAJAS (LLAVE = NOMBRE)  *
019100******************************************************************
019200*--> MISMO TOPE DE 1000 QUE EL MAESTRO ACTIVO - EN LA PRACTICA
019300*    LA BITACORA RARA VEZ SE ACERCA A ESE NUMERO PORQUE PURGAR
019400*    SE CORRE PERIODICAMENTE PARA LIMPIARLA
019500 01  WKS-TAB-BAJAS.
019600     05  WKS-BAJ-COUNT           PIC 9(04)  COMP.
019700     05  WKS-BAJ-FILA OCCURS 0 TO 1000 TIMES
019800                      DEPENDING ON WKS-BAJ-COUNT
019900                      INDEXED BY WKS-BAJ-IX.
020000         10  WKS-BAJ-STUDENT     PIC X(20).
020100         10  WKS-BAJ-DEL-AT      PIC X(19).
020200         10  WKS-BAJ-VERSION     PIC 9(09)  COMP.
020300         10  WKS-BAJ-BT-COUNT    PIC 9(03)  COMP.
020400         10  WKS-BAJ-BLOQ OCCURS 50 TIMES INDEXED BY WKS-BAJ-BX.
020500             15  WKS-BAJ-BT-DAY      PIC X(09).
020600             15  WKS-BAJ-BT-START    PIC X(05).
020700             15  WKS-BAJ-BT-END      PIC X(05).
020800             15  WKS-BAJ-BT-LABEL    PIC X(20).
020900******************************************************************
021000*     FOTOGRAFIA ANTERIOR CARGADA DE THSNPIN (RECARGAR)          *
021100******************************************************************
021200*--> LA FOTOGRAFIA ANTERIOR SOLO GUARDA NOMBRE Y VERSION - NO
021300*    NECESITA LOS BLOQUEOS PORQUE RECARGAR SOLO REPORTA SI
021400*    CAMBIO ALGO, NUNCA QUE CAMBIO EXACTAMENTE
021500 01  WKS-TAB-SNAP.
021600     05  WKS-SNP-COUNT           PIC 9(04)  COMP.
021700     05  WKS-SNP-FILA OCCURS 0 TO 1000 TIMES
021800                      DEPENDING ON WKS-SNP-COUNT
021900                      INDEXED BY WKS-SNP-IX.
022000         10  WKS-SNP-STUDENT     PIC X(20).
022100         10  WKS-SNP-VERSION     PIC 9(09)  COMP.
022200         10  WKS-SNP-VISTO       PIC X(01).
022300             88  WKS-SNP-EMPAREJADO           VALUE "S".
022400******************************************************************
022500*     DETALLE DE HORARIOS BLOQUEADOS DE LA TRANSACCION GRABAR    *
022600*     ACTUALMENTE EN PROCESO (SE LLENA ANTES DE LLAMAR A SAVE)   *
022700******************************************************************
022800*--> SE VACIA AL EMPEZAR CADA GRABAR EN 207-RECOLECTA-DETALLES
022900*    Y SE VUELCA COMPLETA AL MAESTRO EN 230-OP-GRABAR - NUNCA
023000*    SOBREVIVE DE UNA TRANSACCION GRABAR A LA SIGUIENTE
023100 01  WKS-TAB-DETALLE-TX.
023200     05  WKS-DTX-COUNT           PIC 9(03)  COMP.
023300     05  WKS-DTX-FILA OCCURS 0 TO 50 TIMES
023400                      DEPENDING ON WKS-DTX-COUNT
023500                      INDEXED BY WKS-DTX-IX.
023600         10  WKS-DTX-DAY         PIC X(09).
023700         10  WKS-DTX-START       PIC X(05).
023800         10  WKS-DTX-END         PIC X(05).
023900         10  WKS-DTX-LABEL       PIC X(20).
024000******************************************************************
024100*     CAMPOS DE TRABAJO DE LA TRANSACCION DE CABECERA ACTUAL     *
024200******************************************************************
024300 01  WKS-TX-OPCODE               PIC X(01).
024400     88  WKS-TX-LISTAR                    VALUE "L".
024500     88  WKS-TX-CARGAR                    VALUE "O".
024600     88  WKS-TX-CARGAR-TODOS              VALUE "A".
024700     88  WKS-TX-GRABAR                    VALUE "S".
024800     88  WKS-TX-BORRAR                    VALUE "D".
024900     88  WKS-TX-RESTAURAR                 VALUE "R".
025000     88  WKS-TX-PURGAR                    VALUE "P".
025100*--> LOS OCHO OPCODES SE VALIDAN EN 205 CONTRA ESTOS 88-LEVELS -
025200*    CUALQUIER LETRA QUE NO CAIGA EN NINGUNO SIMPLEMENTE NO
025300*    DISPARA NINGUNA RAMA DEL EVALUATE Y LA TRANSACCION SE PIERDE
025400     88  WKS-TX-RECARGAR                  VALUE "C".
025500 01  WKS-TX-STUDENT               PIC X(20).
025600 01  WKS-TX-ENCONTRADO            PIC X(01).
025700     88  WKS-TX-OK                        VALUE "S".
025800 01  WKS-TX-INDICE                PIC 9(04)  COMP.
025900******************************************************************
026000*          RUTINA DE SANITIZACION DEL NOMBRE (LLAVE)             *
026100******************************************************************
026200*--> WKS-SAN-NOMBRE ES LA ENTRADA CRUDA DE LA TARJETA Y
026300*    WKS-SAN-RESULTADO LA LLAVE YA LIMPIA - SE MANEJAN SEPARADOS
026400*    PARA QUE 150 PUEDA COMPARAR CONTRA EL ORIGINAL SI HACE FALTA
026500 01  WKS-SAN-NOMBRE               PIC X(20).
026600 01  WKS-SAN-RESULTADO            PIC X(20).
026700 01  WKS-SAN-POS                  PIC 9(02)  COMP.
026800******************************************************************
026900*          FECHA Y HORA DE PROCESO (PARA MARCAR LAS BAJAS)       *
027000******************************************************************
027100 01  WKS-FECHA-HORA.
027200     05  WKS-FH-ANIO             PIC 9(04).
027300     05  WKS-FH-MES              PIC 9(02).
027400     05  WKS-FH-DIA              PIC 9(02).
027500     05  WKS-FH-HORA             PIC 9(02).
027600     05  WKS-FH-MIN              PIC 9(02).
027700     05  WKS-FH-SEG              PIC 9(02).
027800     05  WKS-FH-CENT             PIC 9(02).
027900*--> VISTA DE 8 POSICIONES PARA COMPARAR CONTRA EL SELLO DE
028000*    VERSION SIN TENER QUE ARMAR LA FECHA CAMPO POR CAMPO
028100 01  WKS-FH-AAAAMMDD REDEFINES WKS-FECHA-HORA.
028200     05  WKS-FH-FECHA-8          PIC 9(08).
028300     05  FILLER                  PIC X(08).
028400*--> SELLO DE FECHA/HORA CON GUIONES Y DOS PUNTOS, LISTO PARA
028500*    GRABARSE DIRECTO EN DL-DELETED-AT SIN ARMAR LITERALES A MANO
028600 01  WKS-TIMESTAMP-19.
028700     05  WKS-TS-AAAA             PIC 9(04).
028800     05  FILLER                  PIC X       VALUE "-".
028900     05  WKS-TS-MM               PIC 9(02).
029000     05  FILLER                  PIC X       VALUE "-".
029100     05  WKS-TS-DD               PIC 9(02).
029200     05  FILLER                  PIC X       VALUE " ".
029300     05  WKS-TS-HH               PIC 9(02).
029400     05  FILLER                  PIC X       VALUE ":".
029500     05  WKS-TS-NN               PIC 9(02).
029600     05  FILLER                  PIC X       VALUE ":".
029700     05  WKS-TS-SS               PIC 9(02).
029800*--> VISTA DE 19 POSICIONES PLANAS DEL MISMO SELLO, PARA
029900*    COMPARAR CONTRA EL VALOR YA GRABADO EN DL-DELETED-AT SIN
030000*    TENER QUE DESCOMPONERLO CAMPO POR CAMPO
030100 01  WKS-TS-ALFA REDEFINES WKS-TIMESTAMP-19  PIC X(19).
030200******************************************************************
030300*          CONTADORES GENERALES Y RENGLON DE RESPUESTA           *
030400******************************************************************
030500*--> WKS-I Y WKS-J SON INDICES DE PROPOSITO GENERAL, USADOS EN
030600*    VARIOS PARRAFOS DE COPIA Y COMPACTACION - NUNCA SE ANIDAN
030700*    DOS PERFORM QUE LOS USEN AL MISMO TIEMPO
030800 01  WKS-CONTADORES.
030900     05  WKS-I                   PIC 9(04)  COMP.
031000     05  WKS-J                   PIC 9(04)  COMP.
031100*--> ESTOS DOS QUEDAN SUELTOS A NIVEL 77 - SON EL TOTAL DE
031200*    TRANSACCIONES LEIDAS Y CON ERROR DE LA CORRIDA, QUE SE
031300*    DESPLIEGAN AL FINAL Y NO SON INDICES DE NINGUNA TABLA
031400 77  WKS-TX-LEIDAS               PIC 9(05)  COMP.
031500 77  WKS-TX-ERRORES              PIC 9(05)  COMP.
031600*--> RENGLON DE TRABAJO QUE SE ARMA ANTES DE CADA LLAMADA A
031700*    890-ESCRIBE-RESPUESTA - LOS CAMPOS QUE NO APLICAN AL TIPO
031800*    DE RENGLON ACTUAL SE DEJAN EN BLANCOS POR EL MOVE SPACES
031900*    QUE HACE CADA OPERACION ANTES DE LLENARLO
032000 01  WKS-RESP-LINEA.
032100     05  WKS-RL-TIPO             PIC X(07).
032200     05  WKS-RL-STUDENT          PIC X(20).
032300     05  WKS-RL-VERSION          PIC 9(09)  COMP.
032400     05  WKS-RL-DAY              PIC X(09).
032500     05  WKS-RL-START            PIC X(05).
032600     05  WKS-RL-END              PIC X(05).
032700     05  WKS-RL-LABEL            PIC X(20).
032800     05  WKS-RL-CLASE            PIC X(08).
032900     05  WKS-RL-MENSAJE          PIC X(40).
033000******************************************************************
033100*     TABLA DE CARACTERES PROHIBIDOS EN EL NOMBRE (SANITIZA)     *
033200******************************************************************
033300*--> ESTOS 9 SIMBOLOS ERAN LOS QUE TRABAN EL NOMBRE DE ARCHIVO
033400*    CUANDO ALGUN REPORTE VIEJO INTENTABA USAR EL NOMBRE DEL
033500*    ALUMNO COMO NOMBRE DE ARCHIVO SUELTO EN LA SALA DE COMPUTO
033600 01  TABLA-CARACTERES-PROHIBIDOS.
033700     05  FILLER  PIC X(09) VALUE "<>:""/\|?*".
033800 01  F-CARACTERES-PROHIBIDOS REDEFINES TABLA-CARACTERES-PROHIBIDOS.
033900     05  CARACTER-PROHIBIDO      PIC X   OCCURS 9 TIMES.
034000*--> RESERVADO PARA UN MENSAJE DE CIERRE DE CORRIDA QUE ALGUNA
034100*    VERSION FUTURA PODRIA ESCRIBIR AL FINAL DEL LISTADO
034200 01  WKS-MENSAJE-FINAL           PIC X(40)  VALUE SPACES.
034300******************************************************************
034400 PROCEDURE DIVISION.
034500******************************************************************
034600*               S E C C I O N    P R I N C I P A L               *
034700*     PROCESA TODAS LAS TRANSACCIONES DE THREQIN, UNA CABECERA   *
034800*     A LA VEZ, Y AL TERMINAR REGRABA MAESTRO Y BAJAS COMPLETOS  *
034900*     (EL PROGRAMA NUNCA ACTUALIZA UN SOLO RENGLON IN-PLACE)     *
035000******************************************************************
035100 000-MAIN SECTION.
035200     PERFORM 100-INICIALIZA
035300     PERFORM 200-LEE-TRANSACCION
035400*--> UNA VUELTA DE ESTE PERFORM PROCESA UNA CABECERA COMPLETA,
035500*    INCLUYENDO SUS DETALLES SI EL OPCODE ES GRABAR
035600     PERFORM 003-PROCESA-UNA-TRANSACCION UNTIL FIN-THREQIN
035700     PERFORM 900-REESCRIBE-MAESTRO
035800     PERFORM 910-REESCRIBE-BAJAS
035900     PERFORM 990-CIERRA-ARCHIVOS
036000     DISPLAY "Transactions read: " WKS-TX-LEIDAS
036100     ", errors: " WKS-TX-ERRORES UPON CONSOLE
036200     STOP RUN.
036300 000-MAIN-E. EXIT.
036400*
036500*--> 207-RECOLECTA-DETALLES YA DEJA LEIDA LA SIGUIENTE CABECERA
036600*    CUANDO LA HAY (HAY-CABECERA-PENDIENTE) - EN ESE CASO NO SE
036700*    VUELVE A LEER, PARA NO BRINCARSE UNA TRANSACCION
036800 003-PROCESA-UNA-TRANSACCION SECTION.
036900     PERFORM 205-DESPACHA-TRANSACCION
037000     IF NOT HAY-CABECERA-PENDIENTE
037100     PERFORM 200-LEE-TRANSACCION
037200     END-IF.
037300 003-PROCESA-UNA-TRANSACCION-E. EXIT.
037400
037500******************************************************************
037600*          100 - INICIALIZACION                                  *
037700*     ABRE ARCHIVOS, ARMA EL SELLO DE FECHA/HORA DE LA CORRIDA   *
037800*     Y PRECARGA MAESTRO Y BAJAS COMPLETOS A MEMORIA             *
037900******************************************************************
038000 100-INICIALIZA SECTION.
038100*--> RANGO SEGURO: 110 Y 120 SON CONSECUTIVAS, SIN SUB-PARRAFOS
038200*    ENTRE ELLAS, Y NINGUNA SE INVOCA DESDE OTRO LADO DEL PROGRAMA
038300     PERFORM 110-ABRE-ARCHIVOS THRU 120-CARGA-MAESTRO-E
038400     ACCEPT WKS-FECHA-HORA FROM DATE YYYYMMDD
038500*--> ACCEPT ... FROM DATE SOLO TRAE FECHA - LA HORA SE PIDE
038600*    POR SEPARADO Y SE ARMA EL SELLO DE 19 POSICIONES
038700     MOVE WKS-FH-ANIO TO WKS-TS-AAAA
038800     MOVE WKS-FH-MES  TO WKS-TS-MM
038900     MOVE WKS-FH-DIA  TO WKS-TS-DD
039000     ACCEPT WKS-FH-HORA FROM TIME
039100     MOVE WKS-FH-HORA TO WKS-TS-HH
039200*--> MINUTOS Y SEGUNDOS SE DEJAN EN CERO - EL SELLO SOLO
039300*    NECESITA PRECISION DE HORA PARA LA BITACORA DE BAJAS
039400     MOVE ZERO TO WKS-TS-NN WKS-TS-SS
039500     PERFORM 130-CARGA-BAJAS
039600     MOVE ZERO TO WKS-TX-LEIDAS WKS-TX-ERRORES.
039700 100-INICIALIZA-E. EXIT.
039800
039900*--> LOS ARCHIVOS DE MAESTRO Y BAJAS SE ABREN I-O PORQUE PUEDEN
040000*    NO EXISTIR TODAVIA EN LA PRIMERA CORRIDA (FS 35 SE TOLERA)
040100 110-ABRE-ARCHIVOS SECTION.
040200     OPEN INPUT  THMSTIO THDLGIO THREQIN THSNPIN
040300     OPEN OUTPUT THRESOUT
040400     IF FS-THMSTIO NOT = "00" AND FS-THMSTIO NOT = "35"
040500     MOVE "THMSTIO" TO WKS-ARCHIVO
040600     MOVE FS-THMSTIO TO WKS-FS-ACTUAL
040700     PERFORM 900-AVISA-ERROR
040800     END-IF
040900     IF FS-THDLGIO NOT = "00" AND FS-THDLGIO NOT = "35"
041000     MOVE "THDLGIO" TO WKS-ARCHIVO
041100     MOVE FS-THDLGIO TO WKS-FS-ACTUAL
041200     PERFORM 900-AVISA-ERROR
041300     END-IF
041400     IF FS-THREQIN NOT = "00"
041500     MOVE "THREQIN" TO WKS-ARCHIVO
041600     MOVE FS-THREQIN TO WKS-FS-ACTUAL
041700     PERFORM 900-AVISA-ERROR
041800     END-IF
041900     IF FS-THRESOUT NOT = "00"
042000     MOVE "THRESOUT" TO WKS-ARCHIVO
042100     MOVE FS-THRESOUT TO WKS-FS-ACTUAL
042200     PERFORM 900-AVISA-ERROR
042300     END-IF.
042400 110-ABRE-ARCHIVOS-E. EXIT.
042500
042600*--> CARGA EL MAESTRO ACTIVO COMPLETO A MEMORIA (LLAVE EMULADA).
042700*    SI EL ARCHIVO NO EXISTIA (FS 35) SE DEJA LA TABLA EN CERO
042800*    EN LUGAR DE INTENTAR LEER
042900 120-CARGA-MAESTRO SECTION.
043000     MOVE ZERO TO WKS-MST-COUNT
043100     IF FS-THMSTIO = "00"
043200     READ THMSTIO
043300     AT END SET FIN-THMSTIO TO TRUE
043400     END-READ
043500     PERFORM 122-CARGA-UN-ALUMNO-MAESTRO UNTIL FIN-THMSTIO
043600     END-IF.
043700 120-CARGA-MAESTRO-E. EXIT.
043800*
043900*--> UN ALUMNO DEL MAESTRO PUEDE TRAER VARIOS RENGLONES DE
044000*    BLOQUEO (TIPO B) A CONTINUACION DE SU RENGLON DE CABECERA -
044100*    ESTE PARRAFO LOS RECOLECTA TODOS ANTES DE SEGUIR AL SIGUIENTE
044200 122-CARGA-UN-ALUMNO-MAESTRO SECTION.
044300     ADD 1 TO WKS-MST-COUNT
044400     SET WKS-MST-IX TO WKS-MST-COUNT
044500     MOVE SS-STUDENT   TO WKS-MST-STUDENT (WKS-MST-IX)
044600     MOVE SS-STATUS    TO WKS-MST-STATUS  (WKS-MST-IX)
044700     MOVE SS-DELETED-AT TO WKS-MST-DEL-AT (WKS-MST-IX)
044800     MOVE SS-VERSION   TO WKS-MST-VERSION (WKS-MST-IX)
044900     MOVE SS-BT-COUNT  TO WKS-MST-BT-COUNT (WKS-MST-IX)
045000     PERFORM 124-COPIA-BLOQUEO-MAESTRO
045100     VARYING WKS-I FROM 1 BY 1
045200     UNTIL WKS-I > SS-BT-COUNT
045300     READ THMSTIO
045400     AT END SET FIN-THMSTIO TO TRUE
045500     END-READ.
045600 122-CARGA-UN-ALUMNO-MAESTRO-E. EXIT.
045700*
045800*--> COPIA UN BLOQUEO LEIDO DE THMSTIO A LA TABLA EN MEMORIA -
045900*    WKS-I ES EL SUBSCRITO DEL RENGLON DE ARCHIVO, WKS-MST-BX
046000*    EL INDICE DE LA TABLA DE MEMORIA - COINCIDEN SIEMPRE
046100 124-COPIA-BLOQUEO-MAESTRO SECTION.
046200     SET WKS-MST-BX TO WKS-I
046300     MOVE SS-BT-DAY (WKS-I) TO
046400     WKS-MST-BT-DAY (WKS-MST-IX WKS-MST-BX)
046500     MOVE SS-BT-START (WKS-I) TO
046600     WKS-MST-BT-START (WKS-MST-IX WKS-MST-BX)
046700     MOVE SS-BT-END (WKS-I) TO
046800     WKS-MST-BT-END (WKS-MST-IX WKS-MST-BX)
046900     MOVE SS-BT-LABEL (WKS-I) TO
047000     WKS-MST-BT-LABEL (WKS-MST-IX WKS-MST-BX).
047100 124-COPIA-BLOQUEO-MAESTRO-E. EXIT.
047200
047300*--> CARGA LA BITACORA DE BAJAS COMPLETA A MEMORIA - SE USA
047400*    PARA BUSCAR EN RESTAURAR Y PURGAR, Y PARA RECARGAR-SNAPSHOT
047500 130-CARGA-BAJAS SECTION.
047600     MOVE ZERO TO WKS-BAJ-COUNT
047700     IF FS-THDLGIO = "00"
047800     READ THDLGIO INTO REG-THDLGIO
047900     AT END SET FIN-THDLGIO TO TRUE
048000     END-READ
048100     PERFORM 132-CARGA-UNA-BAJA UNTIL FIN-THDLGIO
048200     END-IF.
048300 130-CARGA-BAJAS-E. EXIT.
048400*
048500*--> ESPEJO DE 122-CARGA-UN-ALUMNO-MAESTRO PARA LA BITACORA -
048600*    LA UNICA DIFERENCIA ES QUE AQUI NO HAY CAMPO DE STATUS
048700 132-CARGA-UNA-BAJA SECTION.
048800     ADD 1 TO WKS-BAJ-COUNT
048900     SET WKS-BAJ-IX TO WKS-BAJ-COUNT
049000     MOVE DL-STUDENT   TO WKS-BAJ-STUDENT (WKS-BAJ-IX)
049100     MOVE DL-DELETED-AT TO WKS-BAJ-DEL-AT (WKS-BAJ-IX)
049200     MOVE DL-VERSION   TO WKS-BAJ-VERSION (WKS-BAJ-IX)
049300     MOVE DL-BT-COUNT  TO WKS-BAJ-BT-COUNT (WKS-BAJ-IX)
049400     PERFORM 134-COPIA-BLOQUEO-BAJA
049500     VARYING WKS-I FROM 1 BY 1
049600     UNTIL WKS-I > DL-BT-COUNT
049700     READ THDLGIO INTO REG-THDLGIO
049800     AT END SET FIN-THDLGIO TO TRUE
049900     END-READ.
050000 132-CARGA-UNA-BAJA-E. EXIT.
050100*
050200*--> ESPEJO DE 124-COPIA-BLOQUEO-MAESTRO PARA LA CARGA INICIAL
050300*    DE LA BITACORA DE BAJAS
050400 134-COPIA-BLOQUEO-BAJA SECTION.
050500     SET WKS-BAJ-BX TO WKS-I
050600     MOVE DL-BT-DAY (WKS-I) TO
050700     WKS-BAJ-BT-DAY (WKS-BAJ-IX WKS-BAJ-BX)
050800     MOVE DL-BT-START (WKS-I) TO
050900     WKS-BAJ-BT-START (WKS-BAJ-IX WKS-BAJ-BX)
051000     MOVE DL-BT-END (WKS-I) TO
051100     WKS-BAJ-BT-END (WKS-BAJ-IX WKS-BAJ-BX)
051200     MOVE DL-BT-LABEL (WKS-I) TO
051300     WKS-BAJ-BT-LABEL (WKS-BAJ-IX WKS-BAJ-BX).
051400 134-COPIA-BLOQUEO-BAJA-E. EXIT.
051500
051600*--> LEE EL SIGUIENTE RENGLON DE THREQIN (CABECERA O DETALLE).
051700*    WKS-HAY-CABECERA SE APAGA AQUI Y SOLO 207 LO PRENDE, CUANDO
051800*    LA LECTURA QUE HIZO PARA RECOLECTAR DETALLES DIO CABECERA
051900 200-LEE-TRANSACCION SECTION.
052000     READ THREQIN
052100     AT END SET FIN-THREQIN TO TRUE
052200     END-READ
052300     MOVE "N" TO WKS-HAY-CABECERA.
052400 200-LEE-TRANSACCION-E. EXIT.
052500
052600******************************************************************
052700*   205 - DESPACHA UNA TRANSACCION DE CABECERA (Y SUS DETALLES   *
052800*   SI ES GRABAR)                                                *
052900******************************************************************
053000*--> SOLO SE CUENTAN LAS CABECERAS COMO TRANSACCIONES LEIDAS -
053100*    LOS RENGLONES DE DETALLE DE GRABAR NO TIENEN CONTADOR PROPIO
053200 205-DESPACHA-TRANSACCION SECTION.
053300     IF MR-TIPO-CABECERA
053400     ADD 1 TO WKS-TX-LEIDAS
053500     MOVE MR-OPCODE  TO WKS-TX-OPCODE
053600     MOVE MR-STUDENT TO WKS-SAN-NOMBRE
053700     PERFORM 150-SANITIZA-NOMBRE
053800     MOVE WKS-SAN-RESULTADO TO WKS-TX-STUDENT
053900*-->    SOLO GRABAR TRAE DETALLES (TIPO B) A CONTINUACION DE LA
054000*       CABECERA - LOS OTROS 7 OPCODES SON DE UN SOLO RENGLON
054100     IF WKS-TX-GRABAR
054200     PERFORM 207-RECOLECTA-DETALLES
054300     END-IF
054400*--> LOS 8 OPCODES SON EXCLUYENTES ENTRE SI - CADA CABECERA
054500*    SOLO DISPARA UNA DE LAS RAMAS DEL EVALUATE
054600     EVALUATE TRUE
054700     WHEN WKS-TX-LISTAR
054800     PERFORM 210-OP-LISTAR
054900     WHEN WKS-TX-CARGAR
055000     PERFORM 215-OP-CARGAR
055100     WHEN WKS-TX-CARGAR-TODOS
055200     PERFORM 216-OP-CARGAR-TODOS
055300     WHEN WKS-TX-GRABAR
055400     PERFORM 230-OP-GRABAR
055500     WHEN WKS-TX-BORRAR
055600     PERFORM 240-OP-BORRAR
055700     WHEN WKS-TX-RESTAURAR
055800     PERFORM 250-OP-RESTAURAR
055900     WHEN WKS-TX-PURGAR
056000     PERFORM 260-OP-PURGAR
056100     WHEN WKS-TX-RECARGAR
056200     PERFORM 270-OP-RECARGAR
056300     END-EVALUATE
056400     END-IF.
056500 205-DESPACHA-TRANSACCION-E. EXIT.
056600
056700*--> PARA GRABAR, ACUMULA LOS DETALLES (TIPO B) QUE SIGUEN A LA
056800*    CABECERA HASTA LA PROXIMA CABECERA O EL FIN DEL ARCHIVO
056900 207-RECOLECTA-DETALLES SECTION.
057000     MOVE ZERO TO WKS-DTX-COUNT
057100     PERFORM 200-LEE-TRANSACCION
057200     PERFORM 208-ACUMULA-UN-DETALLE
057300     UNTIL FIN-THREQIN OR MR-TIPO-CABECERA
057400     IF MR-TIPO-CABECERA
057500     MOVE "S" TO WKS-HAY-CABECERA
057600     END-IF.
057700 207-RECOLECTA-DETALLES-E. EXIT.
057800*
057900*--> EL TOPE DE 50 BLOQUEOS COINCIDE CON LA OCCURS DE LA TABLA
058000*    DE DETALLES - LO QUE EXCEDA SIMPLEMENTE SE IGNORA
058100 208-ACUMULA-UN-DETALLE SECTION.
058200     IF WKS-DTX-COUNT < 50
058300     ADD 1 TO WKS-DTX-COUNT
058400     SET WKS-DTX-IX TO WKS-DTX-COUNT
058500     MOVE MD-DAY   TO WKS-DTX-DAY   (WKS-DTX-IX)
058600     MOVE MD-START TO WKS-DTX-START (WKS-DTX-IX)
058700     MOVE MD-END   TO WKS-DTX-END   (WKS-DTX-IX)
058800     MOVE MD-LABEL TO WKS-DTX-LABEL (WKS-DTX-IX)
058900     END-IF
059000     PERFORM 200-LEE-TRANSACCION.
059100 208-ACUMULA-UN-DETALLE-E. EXIT.
059200
059300******************************************************************
059400*   150 - SANITIZACION DEL NOMBRE (LLAVE), APLICADA EN TODA      *
059500*   OPERACION ANTES DE BUSCAR O GRABAR                           *
059600******************************************************************
059700 150-SANITIZA-NOMBRE SECTION.
059800     MOVE WKS-SAN-NOMBRE TO WKS-SAN-RESULTADO
059900     PERFORM 152-REVISA-POSICION
060000     VARYING WKS-SAN-POS FROM 1 BY 1 UNTIL WKS-SAN-POS > 20
060100     PERFORM 155-RECORTA-EXTREMOS
060200*--> LOS ESPACIOS INTERNOS RESTANTES SE VUELVEN GUION BAJO, PARA
060300*    QUE LA LLAVE SEA UN SOLO TOKEN LEGIBLE SIN COMILLAS
060400     INSPECT WKS-SAN-RESULTADO CONVERTING SPACE TO "_".
060500 150-SANITIZA-NOMBRE-E. EXIT.
060600*
060700*--> RECORRE LAS 20 POSICIONES DEL NOMBRE, UNA POR UNA, CONTRA
060800*    LA TABLA DE CARACTERES PROHIBIDOS
060900 152-REVISA-POSICION SECTION.
061000     PERFORM 154-COMPARA-CARACTER-PROHIBIDO
061100     VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 9.
061200 152-REVISA-POSICION-E. EXIT.
061300*
061400*--> CARACTER-PROHIBIDO ES LA TABLA DE LOS 9 SIMBOLOS QUE NO SE
061500*    PERMITEN EN LA LLAVE (BARRAS, COMILLAS, SIGNOS DE PUNTUACION)
061600 154-COMPARA-CARACTER-PROHIBIDO SECTION.
061700     IF WKS-SAN-RESULTADO (WKS-SAN-POS:1) =
061800     CARACTER-PROHIBIDO (WKS-I)
061900     MOVE "_" TO WKS-SAN-RESULTADO (WKS-SAN-POS:1)
062000     END-IF.
062100 154-COMPARA-CARACTER-PROHIBIDO-E. EXIT.
062200
062300*--> QUITA ESPACIOS Y PUNTOS AL INICIO Y AL FINAL (ANTES DE
062400*    CONVERTIR LOS ESPACIOS INTERNOS RESTANTES A GUION BAJO)
062500 155-RECORTA-EXTREMOS SECTION.
062600     PERFORM 156-QUITA-ESPACIO-INICIAL
062700     UNTIL WKS-SAN-RESULTADO (1:1) NOT = SPACE
062800     AND WKS-SAN-RESULTADO (1:1) NOT = "."
062900     PERFORM 157-QUITA-ESPACIO-FINAL
063000     UNTIL WKS-SAN-RESULTADO (20:1) NOT = SPACE
063100     AND WKS-SAN-RESULTADO (20:1) NOT = ".".
063200 155-RECORTA-EXTREMOS-E. EXIT.
063300*
063400*--> SI EL NOMBRE QUEDO TODO EN BLANCOS, EL GO TO SALE DIRECTO
063500*    DEL PERFORM PARA NO CICLAR BUSCANDO UN CARACTER QUE NO ESTA
063600 156-QUITA-ESPACIO-INICIAL SECTION.
063700     IF WKS-SAN-RESULTADO = SPACES
063800     GO TO 155-RECORTA-EXTREMOS-E
063900     END-IF
064000     MOVE WKS-SAN-RESULTADO (2:19) TO WKS-SAN-RESULTADO (1:19)
064100     MOVE SPACE TO WKS-SAN-RESULTADO (20:1).
064200 156-QUITA-ESPACIO-INICIAL-E. EXIT.
064300*
064400 157-QUITA-ESPACIO-FINAL SECTION.
064500     IF WKS-SAN-RESULTADO = SPACES
064600     GO TO 155-RECORTA-EXTREMOS-E
064700     END-IF
064800     MOVE SPACE TO WKS-SAN-RESULTADO (20:1).
064900 157-QUITA-ESPACIO-FINAL-E. EXIT.
065000
065100******************************************************************
065200*   210 - LISTAR: UNA LINEA POR ALUMNO ACTIVO CON SU VERSION     *
065300******************************************************************
065400*--> LISTAR NUNCA TOCA LA TABLA DE BLOQUEOS - SOLO INFORMA
065500*    NOMBRE Y VERSION, PARA QUE LA COORDINACION SEPA QUE ALUMNOS
065600*    HAY SIN TENER QUE PEDIR EL DETALLE COMPLETO DE CADA UNO
065700 210-OP-LISTAR SECTION.
065800     PERFORM 212-ESCRIBE-ALUMNO
065900     VARYING WKS-MST-IX FROM 1 BY 1
066000     UNTIL WKS-MST-IX > WKS-MST-COUNT.
066100 210-OP-LISTAR-E. EXIT.
066200
066300*--> ARMA UN RENGLON TIPO STUDENT EN THRESOUT - LO USAN LISTAR,
066400*    CARGAR, CARGAR-TODOS, GRABAR Y RESTAURAR
066500 212-ESCRIBE-ALUMNO SECTION.
066600     MOVE SPACES TO WKS-RESP-LINEA
066700     MOVE "STUDENT" TO WKS-RL-TIPO
066800     MOVE WKS-MST-STUDENT (WKS-MST-IX) TO WKS-RL-STUDENT
066900     MOVE WKS-MST-VERSION (WKS-MST-IX) TO WKS-RL-VERSION
067000     PERFORM 890-ESCRIBE-RESPUESTA.
067100 212-ESCRIBE-ALUMNO-E. EXIT.
067200
067300******************************************************************
067400*   215/216 - CARGAR (UN ALUMNO) / CARGAR-TODOS                  *
067500******************************************************************
067600*--> SI EL ALUMNO NO SE ENCUENTRA, SE RESPONDE STATUS EN LUGAR
067700*    DE STUDENT/BLOCKED - NO SE CONSIDERA UN ERROR DE PROGRAMA
067800 215-OP-CARGAR SECTION.
067900     PERFORM 800-UBICA-EN-MAESTRO
068000     IF WKS-TX-OK
068100     SET WKS-MST-IX TO WKS-TX-INDICE
068200     PERFORM 212-ESCRIBE-ALUMNO
068300     PERFORM 217-ESCRIBE-BLOQUEOS-ALUMNO
068400     ELSE
068500     PERFORM 895-ESCRIBE-NO-ENCONTRADO
068600     END-IF.
068700 215-OP-CARGAR-E. EXIT.
068800
068900*--> RECORRE TODO EL MAESTRO ACTIVO Y EMITE CADA ALUMNO CON
069000*    SUS BLOQUEOS - USADA CUANDO OPERACION PIDE UN VOLCADO
069100*    COMPLETO EN LUGAR DE UN ALUMNO A LA VEZ
069200 216-OP-CARGAR-TODOS SECTION.
069300     PERFORM 218-CARGA-UN-ALUMNO-TODOS
069400     VARYING WKS-MST-IX FROM 1 BY 1
069500     UNTIL WKS-MST-IX > WKS-MST-COUNT.
069600 216-OP-CARGAR-TODOS-E. EXIT.
069700*
069800*--> UN RENGLON STUDENT SEGUIDO DE SUS RENGLONES BLOCKED - EL
069900*    MISMO PAR QUE ARMA 215-OP-CARGAR PARA UN SOLO ALUMNO
070000 218-CARGA-UN-ALUMNO-TODOS SECTION.
070100     PERFORM 212-ESCRIBE-ALUMNO
070200     PERFORM 217-ESCRIBE-BLOQUEOS-ALUMNO.
070300 218-CARGA-UN-ALUMNO-TODOS-E. EXIT.
070400
070500*--> IMPRIME LOS BLOQUEOS DEL ALUMNO SEÑALADO POR WKS-MST-IX,
070600*    UNO POR RENGLON - LO COMPARTEN CARGAR Y CARGAR-TODOS
070700 217-ESCRIBE-BLOQUEOS-ALUMNO SECTION.
070800     PERFORM 219-ESCRIBE-UN-BLOQUEO
070900     VARYING WKS-MST-BX FROM 1 BY 1
071000     UNTIL WKS-MST-BX > WKS-MST-BT-COUNT (WKS-MST-IX).
071100 217-ESCRIBE-BLOQUEOS-ALUMNO-E. EXIT.
071200*
071300*--> UN RENGLON BLOCKED POR CADA CLASE QUE EL ALUMNO TIENE
071400*    RESERVADA - EL NOMBRE DEL ALUMNO SE REPITE EN CADA RENGLON
071500*    PARA QUE EL LISTADO SE PUEDA LEER SIN CRUZAR CON EL STUDENT
071600 219-ESCRIBE-UN-BLOQUEO SECTION.
071700     MOVE SPACES TO WKS-RESP-LINEA
071800     MOVE "BLOCKED" TO WKS-RL-TIPO
071900     MOVE WKS-MST-STUDENT (WKS-MST-IX) TO WKS-RL-STUDENT
072000     MOVE WKS-MST-BT-DAY (WKS-MST-IX WKS-MST-BX) TO WKS-RL-DAY
072100     MOVE WKS-MST-BT-START (WKS-MST-IX WKS-MST-BX) TO
072200     WKS-RL-START
072300     MOVE WKS-MST-BT-END (WKS-MST-IX WKS-MST-BX) TO WKS-RL-END
072400     MOVE WKS-MST-BT-LABEL (WKS-MST-IX WKS-MST-BX) TO
072500     WKS-RL-LABEL
072600     PERFORM 890-ESCRIBE-RESPUESTA.
072700 219-ESCRIBE-UN-BLOQUEO-E. EXIT.
072800
072900******************************************************************
073000*   230 - GRABAR: CREA O REEMPLAZA POR COMPLETO (SIN MEZCLA)     *
073100*   TODOS LOS BLOQUEOS ANTERIORES DEL ALUMNO SE PIERDEN Y SE     *
073200*   REEMPLAZAN POR LOS DETALLES RECOLECTADOS EN 207              *
073300******************************************************************
073400 230-OP-GRABAR SECTION.
073500     PERFORM 800-UBICA-EN-MAESTRO
073600*--> SI EL ALUMNO NO EXISTIA, SE CREA UN RENGLON NUEVO AL FINAL
073700*    DE LA TABLA, CON VERSION EN CERO ANTES DE INCREMENTARLA
073800     IF NOT WKS-TX-OK
073900     ADD 1 TO WKS-MST-COUNT
074000     MOVE WKS-MST-COUNT TO WKS-TX-INDICE
074100     SET WKS-MST-IX TO WKS-TX-INDICE
074200     MOVE WKS-TX-STUDENT TO WKS-MST-STUDENT (WKS-MST-IX)
074300*--> ARRANCA EN CERO PARA QUE 235-INCREMENTA-VERSION LA DEJE EN
074400*    UNO AL TERMINAR ESTE MISMO GRABAR - LA PRIMERA VERSION DE
074500*    UN ALUMNO NUEVO SIEMPRE ES 1, NUNCA 0
074600     MOVE ZERO TO WKS-MST-VERSION (WKS-MST-IX)
074700     END-IF
074800     SET WKS-MST-IX TO WKS-TX-INDICE
074900     MOVE "A" TO WKS-MST-STATUS (WKS-MST-IX)
075000     MOVE SPACES TO WKS-MST-DEL-AT (WKS-MST-IX)
075100     MOVE WKS-DTX-COUNT TO WKS-MST-BT-COUNT (WKS-MST-IX)
075200     PERFORM 232-COPIA-DETALLE-A-MAESTRO
075300     VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DTX-COUNT
075400     PERFORM 235-INCREMENTA-VERSION
075500     PERFORM 212-ESCRIBE-ALUMNO.
075600 230-OP-GRABAR-E. EXIT.
075700*
075800*--> COPIA UN RENGLON DE LA TABLA DE DETALLE RECOLECTADA EN 207
075900*    A LA FILA DEL MAESTRO QUE 230 ESTA ARMANDO
076000 232-COPIA-DETALLE-A-MAESTRO SECTION.
076100     SET WKS-DTX-IX TO WKS-I
076200     SET WKS-MST-BX TO WKS-I
076300     MOVE WKS-DTX-DAY (WKS-DTX-IX) TO
076400     WKS-MST-BT-DAY (WKS-MST-IX WKS-MST-BX)
076500     MOVE WKS-DTX-START (WKS-DTX-IX) TO
076600     WKS-MST-BT-START (WKS-MST-IX WKS-MST-BX)
076700     MOVE WKS-DTX-END (WKS-DTX-IX) TO
076800     WKS-MST-BT-END (WKS-MST-IX WKS-MST-BX)
076900     MOVE WKS-DTX-LABEL (WKS-DTX-IX) TO
077000     WKS-MST-BT-LABEL (WKS-MST-IX WKS-MST-BX).
077100 232-COPIA-DETALLE-A-MAESTRO-E. EXIT.
077200
077300*--> LA VERSION SE INCREMENTA EN CADA GRABAR, SEA ALTA O
077400*    REEMPLAZO - RECARGAR LA USA PARA DETECTAR MODIFICADOS
077500 235-INCREMENTA-VERSION SECTION.
077600     ADD 1 TO WKS-MST-VERSION (WKS-MST-IX).
077700 235-INCREMENTA-VERSION-E. EXIT.
077800
077900******************************************************************
078000*   240 - BORRAR: PASA EL REGISTRO COMPLETO A LA BITACORA DE     *
078100*   BAJAS (CON SELLO DE FECHA/HORA) Y LO QUITA DEL MAESTRO       *
078200******************************************************************
078300*--> BORRAR NUNCA DEJA UN RENGLON MARCADO EN EL MAESTRO - LO
078400*    SACA POR COMPLETO Y LO TRASLADA A LA BITACORA, PARA QUE EL
078500*    MAESTRO SOLO CONTENGA ALUMNOS REALMENTE ACTIVOS
078600 240-OP-BORRAR SECTION.
078700     PERFORM 800-UBICA-EN-MAESTRO
078800     IF WKS-TX-OK
078900     SET WKS-MST-IX TO WKS-TX-INDICE
079000*--> EL RENGLON SE AGREGA AL FINAL DE LA TABLA DE BAJAS - EL
079100*    ORDEN DE LA BITACORA NO IMPORTA, SOLO QUE QUEDE COMPLETO
079200     ADD 1 TO WKS-BAJ-COUNT
079300     SET WKS-BAJ-IX TO WKS-BAJ-COUNT
079400     MOVE WKS-MST-STUDENT (WKS-MST-IX) TO
079500     WKS-BAJ-STUDENT (WKS-BAJ-IX)
079600     MOVE WKS-TIMESTAMP-19 TO WKS-BAJ-DEL-AT (WKS-BAJ-IX)
079700     MOVE WKS-MST-VERSION (WKS-MST-IX) TO
079800     WKS-BAJ-VERSION (WKS-BAJ-IX)
079900     MOVE WKS-MST-BT-COUNT (WKS-MST-IX) TO
080000     WKS-BAJ-BT-COUNT (WKS-BAJ-IX)
080100     PERFORM 242-COPIA-BLOQUEOS-A-BAJA
080200     VARYING WKS-I FROM 1 BY 1
080300     UNTIL WKS-I > WKS-MST-BT-COUNT (WKS-MST-IX)
080400     PERFORM 245-QUITA-DEL-MAESTRO
080500*--> LA RESPUESTA REPORTA LA VERSION CON LA QUE QUEDO LA BAJA,
080600*    NO LA QUE TENIA EL ALUMNO ANTES DE BORRARSE
080700     MOVE SPACES TO WKS-RESP-LINEA
080800     MOVE "STUDENT" TO WKS-RL-TIPO
080900     MOVE WKS-TX-STUDENT TO WKS-RL-STUDENT
081000     MOVE WKS-BAJ-VERSION (WKS-BAJ-IX) TO WKS-RL-VERSION
081100     PERFORM 890-ESCRIBE-RESPUESTA
081200     ELSE
081300     PERFORM 895-ESCRIBE-NO-ENCONTRADO
081400     END-IF.
081500 240-OP-BORRAR-E. EXIT.
081600*
081700*--> COPIA UN BLOQUEO DEL MAESTRO A LA FILA DE BAJA QUE 240
081800*    ESTA ARMANDO - EL ALUMNO SE VA DE LA CORRIDA CON EXACTAMENTE
081900*    LOS MISMOS HORARIOS QUE TENIA ACTIVOS
082000 242-COPIA-BLOQUEOS-A-BAJA SECTION.
082100     SET WKS-MST-BX TO WKS-I
082200     SET WKS-BAJ-BX TO WKS-I
082300     MOVE WKS-MST-BT-DAY (WKS-MST-IX WKS-MST-BX) TO
082400     WKS-BAJ-BT-DAY (WKS-BAJ-IX WKS-BAJ-BX)
082500     MOVE WKS-MST-BT-START (WKS-MST-IX WKS-MST-BX) TO
082600     WKS-BAJ-BT-START (WKS-BAJ-IX WKS-BAJ-BX)
082700     MOVE WKS-MST-BT-END (WKS-MST-IX WKS-MST-BX) TO
082800     WKS-BAJ-BT-END (WKS-BAJ-IX WKS-BAJ-BX)
082900     MOVE WKS-MST-BT-LABEL (WKS-MST-IX WKS-MST-BX) TO
083000     WKS-BAJ-BT-LABEL (WKS-BAJ-IX WKS-BAJ-BX).
083100 242-COPIA-BLOQUEOS-A-BAJA-E. EXIT.
083200
083300*--> CIERRA EL HUECO DEJADO EN LA TABLA DEL MAESTRO
083400 245-QUITA-DEL-MAESTRO SECTION.
083500     MOVE ZERO TO WKS-J
083600     PERFORM 246-COMPACTA-FILA-MAESTRO
083700     VARYING WKS-I FROM 1 BY 1
083800     UNTIL WKS-I > WKS-MST-COUNT
083900     MOVE WKS-J TO WKS-MST-COUNT.
084000 245-QUITA-DEL-MAESTRO-E. EXIT.
084100*
084200*--> WKS-J SOLO AVANZA PARA LOS RENGLONES QUE SOBREVIVEN,
084300*    RECORRIENDOLOS HACIA EL FRENTE DE LA TABLA
084400 246-COMPACTA-FILA-MAESTRO SECTION.
084500     IF WKS-I NOT = WKS-TX-INDICE
084600     ADD 1 TO WKS-J
084700     MOVE WKS-MST-FILA (WKS-I) TO WKS-MST-FILA (WKS-J)
084800     END-IF.
084900 246-COMPACTA-FILA-MAESTRO-E. EXIT.
085000
085100******************************************************************
085200*   250 - RESTAURAR: REACTIVA EXACTAMENTE LO QUE HABIA EN LA     *
085300*   BITACORA Y BORRA EL RENGLON DE LA BITACORA                   *
085400******************************************************************
085500*--> RESTAURAR ES EL UNICO CAMINO DE VUELTA DE LA BITACORA AL
085600*    MAESTRO - TODAS LAS DEMAS OPERACIONES SOLO VAN DE MAESTRO
085700*    A BITACORA (BORRAR) O SE QUEDAN DENTRO DE UNA SOLA TABLA
085800 250-OP-RESTAURAR SECTION.
085900     PERFORM 810-UBICA-EN-BAJAS
086000     IF WKS-TX-OK
086100     SET WKS-BAJ-IX TO WKS-TX-INDICE
086200*--> EL ALUMNO RESTAURADO SE AGREGA AL FINAL DE LA TABLA DEL
086300*    MAESTRO CON LA MISMA VERSION QUE TENIA AL BORRARSE - NO
086400*    SE INCREMENTA, PORQUE RESTAURAR NO ES UNA MODIFICACION
086500     ADD 1 TO WKS-MST-COUNT
086600     SET WKS-MST-IX TO WKS-MST-COUNT
086700     MOVE WKS-BAJ-STUDENT (WKS-BAJ-IX) TO
086800     WKS-MST-STUDENT (WKS-MST-IX)
086900     MOVE "A" TO WKS-MST-STATUS (WKS-MST-IX)
087000     MOVE SPACES TO WKS-MST-DEL-AT (WKS-MST-IX)
087100     MOVE WKS-BAJ-VERSION (WKS-BAJ-IX) TO
087200     WKS-MST-VERSION (WKS-MST-IX)
087300     MOVE WKS-BAJ-BT-COUNT (WKS-BAJ-IX) TO
087400     WKS-MST-BT-COUNT (WKS-MST-IX)
087500     PERFORM 252-COPIA-BLOQUEOS-A-MAESTRO
087600     VARYING WKS-I FROM 1 BY 1
087700     UNTIL WKS-I > WKS-BAJ-BT-COUNT (WKS-BAJ-IX)
087800*--> UNA VEZ COPIADO AL MAESTRO, EL RENGLON SE QUITA DE LA
087900*    BITACORA - UN ALUMNO NUNCA APARECE EN LAS DOS TABLAS A LA VEZ
088000     PERFORM 255-QUITA-DE-BAJAS
088100     MOVE SPACES TO WKS-RESP-LINEA
088200     MOVE "STUDENT" TO WKS-RL-TIPO
088300     MOVE WKS-MST-STUDENT (WKS-MST-IX) TO WKS-RL-STUDENT
088400     MOVE WKS-MST-VERSION (WKS-MST-IX) TO WKS-RL-VERSION
088500     PERFORM 890-ESCRIBE-RESPUESTA
088600     ELSE
088700     PERFORM 895-ESCRIBE-NO-ENCONTRADO
088800     END-IF.
088900 250-OP-RESTAURAR-E. EXIT.
089000
089100*--> COPIA UN BLOQUEO DE LA BITACORA DE VUELTA AL MAESTRO -
089200*    ESPEJO DE 242-COPIA-BLOQUEOS-A-BAJA, EN SENTIDO INVERSO
089300 252-COPIA-BLOQUEOS-A-MAESTRO SECTION.
089400     SET WKS-BAJ-BX TO WKS-I
089500     SET WKS-MST-BX TO WKS-I
089600     MOVE WKS-BAJ-BT-DAY (WKS-BAJ-IX WKS-BAJ-BX) TO
089700     WKS-MST-BT-DAY (WKS-MST-IX WKS-MST-BX)
089800     MOVE WKS-BAJ-BT-START (WKS-BAJ-IX WKS-BAJ-BX) TO
089900     WKS-MST-BT-START (WKS-MST-IX WKS-MST-BX)
090000     MOVE WKS-BAJ-BT-END (WKS-BAJ-IX WKS-BAJ-BX) TO
090100     WKS-MST-BT-END (WKS-MST-IX WKS-MST-BX)
090200     MOVE WKS-BAJ-BT-LABEL (WKS-BAJ-IX WKS-BAJ-BX) TO
090300     WKS-MST-BT-LABEL (WKS-MST-IX WKS-MST-BX).
090400 252-COPIA-BLOQUEOS-A-MAESTRO-E. EXIT.
090500
090600*--> 260 - PURGAR: QUITA DE LA BITACORA SIN REACTIVAR
090700*--> PURGAR NO REACTIVA NI CONSERVA NADA - EL ALUMNO SIMPLEMENTE
090800*    DEJA DE EXISTIR EN AMBAS TABLAS, USO TIPICO AL LIMPIAR
090900*    BAJAS DE SEMESTRES YA CERRADOS
091000 260-OP-PURGAR SECTION.
091100     PERFORM 810-UBICA-EN-BAJAS
091200     IF WKS-TX-OK
091300     SET WKS-BAJ-IX TO WKS-TX-INDICE
091400     MOVE SPACES TO WKS-RESP-LINEA
091500     MOVE "STUDENT" TO WKS-RL-TIPO
091600     MOVE WKS-BAJ-STUDENT (WKS-BAJ-IX) TO WKS-RL-STUDENT
091700     MOVE WKS-BAJ-VERSION (WKS-BAJ-IX) TO WKS-RL-VERSION
091800     PERFORM 890-ESCRIBE-RESPUESTA
091900     PERFORM 255-QUITA-DE-BAJAS
092000     ELSE
092100     PERFORM 895-ESCRIBE-NO-ENCONTRADO
092200     END-IF.
092300 260-OP-PURGAR-E. EXIT.
092400
092500*--> CIERRA EL HUECO DEJADO EN LA TABLA DE BAJAS
092600 255-QUITA-DE-BAJAS SECTION.
092700     MOVE ZERO TO WKS-J
092800     PERFORM 256-COMPACTA-FILA-BAJA
092900     VARYING WKS-I FROM 1 BY 1
093000     UNTIL WKS-I > WKS-BAJ-COUNT
093100     MOVE WKS-J TO WKS-BAJ-COUNT.
093200 255-QUITA-DE-BAJAS-E. EXIT.
093300*
093400*--> ESPEJO DE 246-COMPACTA-FILA-MAESTRO PARA LA TABLA DE BAJAS
093500 256-COMPACTA-FILA-BAJA SECTION.
093600     IF WKS-I NOT = WKS-TX-INDICE
093700     ADD 1 TO WKS-J
093800     MOVE WKS-BAJ-FILA (WKS-I) TO WKS-BAJ-FILA (WKS-J)
093900     END-IF.
094000 256-COMPACTA-FILA-BAJA-E. EXIT.
094100
094200******************************************************************
094300*   270 - RECARGAR: COMPARA EL MAESTRO ACTUAL CONTRA LA          *
094400*   FOTOGRAFIA ANTERIOR (THSNPIN) Y CLASIFICA CADA ALUMNO        *
094500*   COMO NEW, MODIFIED O DELETED - NO TOCA NI MAESTRO NI BAJAS,  *
094600*   SOLO INFORMA POR THRESOUT                                    *
094700******************************************************************
094800 270-OP-RECARGAR SECTION.
094900     PERFORM 272-CARGA-SNAPSHOT
095000*--> NEW Y MODIFIED SALEN AL RECORRER EL MAESTRO ACTUAL...
095100     PERFORM 275-CLASIFICA-ALUMNO-ACTUAL
095200     VARYING WKS-MST-IX FROM 1 BY 1
095300     UNTIL WKS-MST-IX > WKS-MST-COUNT
095400*--> ...Y DELETED SALE AL VER QUE QUEDO SIN EMPAREJAR EN EL
095500*    SNAPSHOT DESPUES DE ESE RECORRIDO
095600     PERFORM 278-REPORTA-BAJAS-DEL-SNAPSHOT
095700     VARYING WKS-SNP-IX FROM 1 BY 1
095800     UNTIL WKS-SNP-IX > WKS-SNP-COUNT.
095900 270-OP-RECARGAR-E. EXIT.
096000
096100*--> PRECARGA LA FOTOGRAFIA ANTERIOR DEL MAESTRO (THSNPIN) A
096200*    MEMORIA, PARA COMPARARLA CONTRA EL MAESTRO ACTUAL EN
096300*    RECARGAR SIN TENER QUE RELEER EL ARCHIVO POR CADA ALUMNO
096400 272-CARGA-SNAPSHOT SECTION.
096500     MOVE ZERO TO WKS-SNP-COUNT
096600     IF FS-THSNPIN = "00"
096700     READ THSNPIN
096800     AT END SET FIN-THSNPIN TO TRUE
096900     END-READ
097000     PERFORM 273-CARGA-UN-SNAPSHOT UNTIL FIN-THSNPIN
097100     END-IF.
097200 272-CARGA-SNAPSHOT-E. EXIT.
097300*
097400*--> WKS-SNP-VISTO ARRANCA EN "N" PARA TODO RENGLON DEL
097500*    SNAPSHOT - 276 LO PRENDE CUANDO ENCUENTRA SU PAREJA
097600 273-CARGA-UN-SNAPSHOT SECTION.
097700     ADD 1 TO WKS-SNP-COUNT
097800     SET WKS-SNP-IX TO WKS-SNP-COUNT
097900     MOVE SN-STUDENT TO WKS-SNP-STUDENT (WKS-SNP-IX)
098000     MOVE SN-VERSION TO WKS-SNP-VERSION (WKS-SNP-IX)
098100     MOVE "N" TO WKS-SNP-VISTO (WKS-SNP-IX)
098200     READ THSNPIN
098300     AT END SET FIN-THSNPIN TO TRUE
098400     END-READ.
098500 273-CARGA-UN-SNAPSHOT-E. EXIT.
098600
098700*--> UN ALUMNO ACTIVO ES NUEVO, MODIFICADO O SIN CAMBIO SEGUN
098800*    SU SELLO DE VERSION CONTRA LA FOTOGRAFIA
098900 275-CLASIFICA-ALUMNO-ACTUAL SECTION.
099000     MOVE "N" TO WKS-TX-ENCONTRADO
099100     PERFORM 276-COMPARA-CONTRA-SNAPSHOT
099200     VARYING WKS-SNP-IX FROM 1 BY 1
099300     UNTIL WKS-SNP-IX > WKS-SNP-COUNT
099400     OR WKS-TX-OK
099500     IF NOT WKS-TX-OK
099600     MOVE SPACES TO WKS-RESP-LINEA
099700     MOVE "CLASS" TO WKS-RL-TIPO
099800     MOVE WKS-MST-STUDENT (WKS-MST-IX) TO WKS-RL-STUDENT
099900     MOVE "NEW" TO WKS-RL-CLASE
100000     PERFORM 890-ESCRIBE-RESPUESTA
100100     END-IF.
100200 275-CLASIFICA-ALUMNO-ACTUAL-E. EXIT.
100300*
100400*--> SI EL NOMBRE COINCIDE PERO LA VERSION NO, EL ALUMNO SE
100500*    REPORTA COMO MODIFIED - SI COINCIDEN AMBAS, NO SE REPORTA
100600 276-COMPARA-CONTRA-SNAPSHOT SECTION.
100700     IF WKS-SNP-STUDENT (WKS-SNP-IX) =
100800     WKS-MST-STUDENT (WKS-MST-IX)
100900     MOVE "S" TO WKS-TX-ENCONTRADO
101000     MOVE "S" TO WKS-SNP-VISTO (WKS-SNP-IX)
101100     IF WKS-SNP-VERSION (WKS-SNP-IX) NOT =
101200     WKS-MST-VERSION (WKS-MST-IX)
101300     MOVE SPACES TO WKS-RESP-LINEA
101400     MOVE "CLASS" TO WKS-RL-TIPO
101500     MOVE WKS-MST-STUDENT (WKS-MST-IX) TO WKS-RL-STUDENT
101600     MOVE "MODIFIED" TO WKS-RL-CLASE
101700     PERFORM 890-ESCRIBE-RESPUESTA
101800     END-IF
101900     END-IF.
102000 276-COMPARA-CONTRA-SNAPSHOT-E. EXIT.
102100
102200*--> TODO ALUMNO DE LA FOTOGRAFIA QUE NO SE EMPAREJO YA NO ESTA
102300*    ACTIVO - SE REPORTA COMO BAJA
102400 278-REPORTA-BAJAS-DEL-SNAPSHOT SECTION.
102500     IF NOT WKS-SNP-EMPAREJADO (WKS-SNP-IX)
102600     MOVE SPACES TO WKS-RESP-LINEA
102700     MOVE "CLASS" TO WKS-RL-TIPO
102800     MOVE WKS-SNP-STUDENT (WKS-SNP-IX) TO WKS-RL-STUDENT
102900     MOVE "DELETED" TO WKS-RL-CLASE
103000     PERFORM 890-ESCRIBE-RESPUESTA
103100     END-IF.
103200 278-REPORTA-BAJAS-DEL-SNAPSHOT-E. EXIT.
103300
103400******************************************************************
103500*   800/810 - BUSQUEDA DE LLAVE (NOMBRE YA SANITIZADO) EN LAS    *
103600*   TABLAS DE MAESTRO Y DE BAJAS                                 *
103700******************************************************************
103800*--> BUSQUEDA SECUENCIAL POR NOMBRE YA SANITIZADO - LA TABLA
103900*    NUNCA QUEDA ORDENADA (LAS ALTAS SE HACEN AL FINAL Y LAS
104000*    BAJAS COMPACTAN EL HUECO), ASI QUE NO CABE BUSQUEDA BINARIA
104100 800-UBICA-EN-MAESTRO SECTION.
104200     MOVE "N" TO WKS-TX-ENCONTRADO
104300     PERFORM 802-COMPARA-NOMBRE-MAESTRO
104400     VARYING WKS-MST-IX FROM 1 BY 1
104500     UNTIL WKS-MST-IX > WKS-MST-COUNT
104600     OR WKS-TX-OK.
104700 800-UBICA-EN-MAESTRO-E. EXIT.
104800*
104900 802-COMPARA-NOMBRE-MAESTRO SECTION.
105000     IF WKS-MST-STUDENT (WKS-MST-IX) = WKS-TX-STUDENT
105100     MOVE "S" TO WKS-TX-ENCONTRADO
105200     SET WKS-J TO WKS-MST-IX
105300     MOVE WKS-J TO WKS-TX-INDICE
105400     END-IF.
105500 802-COMPARA-NOMBRE-MAESTRO-E. EXIT.
105600
105700*--> BUSQUEDA SECUENCIAL DE LA LLAVE EN LA TABLA DE BAJAS -
105800*    ESPEJO DE 800-UBICA-EN-MAESTRO PARA LA OTRA TABLA
105900 810-UBICA-EN-BAJAS SECTION.
106000     MOVE "N" TO WKS-TX-ENCONTRADO
106100     PERFORM 812-COMPARA-NOMBRE-BAJA
106200     VARYING WKS-BAJ-IX FROM 1 BY 1
106300     UNTIL WKS-BAJ-IX > WKS-BAJ-COUNT
106400     OR WKS-TX-OK.
106500 810-UBICA-EN-BAJAS-E. EXIT.
106600*
106700*--> ESPEJO DE 802-COMPARA-NOMBRE-MAESTRO PARA LA TABLA DE BAJAS
106800 812-COMPARA-NOMBRE-BAJA SECTION.
106900     IF WKS-BAJ-STUDENT (WKS-BAJ-IX) = WKS-TX-STUDENT
107000     MOVE "S" TO WKS-TX-ENCONTRADO
107100     SET WKS-J TO WKS-BAJ-IX
107200     MOVE WKS-J TO WKS-TX-INDICE
107300     END-IF.
107400 812-COMPARA-NOMBRE-BAJA-E. EXIT.
107500
107600******************************************************************
107700*          890/895 - ESCRITURA DE LA LINEA DE RESPUESTA          *
107800******************************************************************
107900*--> UNICO PUNTO DE ESCRITURA A THRESOUT - LOS CAMPOS QUE NO
108000*    APLICAN A ESTE TIPO DE RENGLON YA VIENEN EN BLANCOS
108100*--> EL LAYOUT DE THRES01 TIENE UN RENGLON PARA CADA TIPO DE
108200*    RESPUESTA (STUDENT, BLOCKED, CLASS, STATUS) - AQUI SOLO SE
108300*    MUEVEN LOS CAMPOS, LA DECISION DE CUALES LLENAR YA SE HIZO
108400*    ANTES DE LLAMAR A ESTE PARRAFO
108500 890-ESCRIBE-RESPUESTA SECTION.
108600     MOVE WKS-RL-TIPO    TO RS-TIPO-LINEA
108700     MOVE WKS-RL-STUDENT TO RS-STUDENT
108800     MOVE WKS-RL-VERSION TO RS-VERSION
108900     MOVE WKS-RL-DAY     TO RS-DAY
109000     MOVE WKS-RL-START   TO RS-START
109100     MOVE WKS-RL-END     TO RS-END
109200     MOVE WKS-RL-LABEL   TO RS-LABEL
109300     MOVE WKS-RL-CLASE   TO RS-CLASE
109400     MOVE WKS-RL-MENSAJE TO RS-MENSAJE
109500     WRITE REG-THRES01
109600     IF FS-THRESOUT NOT = "00"
109700     MOVE "THRESOUT" TO WKS-ARCHIVO
109800     MOVE FS-THRESOUT TO WKS-FS-ACTUAL
109900     PERFORM 900-AVISA-ERROR
110000     END-IF
110100     MOVE SPACES TO WKS-RESP-LINEA.
110200 890-ESCRIBE-RESPUESTA-E. EXIT.
110300
110400*--> NO ENCONTRAR AL ALUMNO NO ES UN ERROR DE ARCHIVO - SE
110500*    CUENTA APARTE (WKS-TX-ERRORES) Y SE INFORMA EN LINEA STATUS
110600 895-ESCRIBE-NO-ENCONTRADO SECTION.
110700     ADD 1 TO WKS-TX-ERRORES
110800     MOVE SPACES TO WKS-RESP-LINEA
110900     MOVE "STATUS" TO WKS-RL-TIPO
111000     MOVE WKS-TX-STUDENT TO WKS-RL-STUDENT
111100     MOVE "Student not found" TO WKS-RL-MENSAJE
111200     PERFORM 890-ESCRIBE-RESPUESTA.
111300 895-ESCRIBE-NO-ENCONTRADO-E. EXIT.
111400
111500******************************************************************
111600*   900/910 - REGRABA EL MAESTRO Y LA BITACORA COMPLETOS         *
111700*   EL ARCHIVO SE CIERRA Y SE REABRE EN OUTPUT PORQUE SE ESCRIBE *
111800*   COMPLETO DE NUEVO, EN EL ORDEN ACTUAL DE LA TABLA EN MEMORIA *
111900******************************************************************
112000 900-REESCRIBE-MAESTRO SECTION.
112100     CLOSE THMSTIO
112200     OPEN OUTPUT THMSTIO
112300     PERFORM 905-ESCRIBE-UN-MAESTRO
112400     VARYING WKS-MST-IX FROM 1 BY 1
112500     UNTIL WKS-MST-IX > WKS-MST-COUNT.
112600 900-REESCRIBE-MAESTRO-E. EXIT.
112700
112800*--> ARMA UN RENGLON DE THMSTIO A PARTIR DE LA FILA DE LA
112900*    TABLA EN MEMORIA - EL STATUS SIEMPRE SALE EN A PORQUE
113000*    LOS ALUMNOS BORRADOS YA SE QUITARON DE ESTA TABLA
113100 905-ESCRIBE-UN-MAESTRO SECTION.
113200     MOVE SPACES TO REG-THMST01
113300     MOVE WKS-MST-STUDENT (WKS-MST-IX) TO SS-STUDENT
113400     MOVE "A" TO SS-STATUS
113500     MOVE SPACES TO SS-DELETED-AT
113600     MOVE WKS-MST-VERSION (WKS-MST-IX) TO SS-VERSION
113700     MOVE WKS-MST-BT-COUNT (WKS-MST-IX) TO SS-BT-COUNT
113800     PERFORM 907-ESCRIBE-BLOQUEO-MAESTRO
113900     VARYING WKS-I FROM 1 BY 1
114000     UNTIL WKS-I > WKS-MST-BT-COUNT (WKS-MST-IX)
114100     WRITE REG-THMST01
114200     IF FS-THMSTIO NOT = "00"
114300     MOVE "THMSTIO" TO WKS-ARCHIVO
114400     MOVE FS-THMSTIO TO WKS-FS-ACTUAL
114500     PERFORM 900-AVISA-ERROR
114600     END-IF.
114700 905-ESCRIBE-UN-MAESTRO-E. EXIT.
114800
114900*--> COPIA UN BLOQUEO DE LA TABLA EN MEMORIA A LA FILA DEL
115000*    MAESTRO QUE SE ESTA ARMANDO PARA GRABAR
115100*--> COPIA UN BLOQUEO DE LA TABLA EN MEMORIA AL RENGLON DE
115200*    SALIDA THMST01 - ESPEJO DE 124-COPIA-BLOQUEO-MAESTRO, EN
115300*    SENTIDO INVERSO
115400 907-ESCRIBE-BLOQUEO-MAESTRO SECTION.
115500     SET WKS-MST-BX TO WKS-I
115600     MOVE WKS-MST-BT-DAY (WKS-MST-IX WKS-MST-BX) TO SS-BT-DAY (WKS-I)
115700     MOVE WKS-MST-BT-START (WKS-MST-IX WKS-MST-BX) TO
115800     SS-BT-START (WKS-I)
115900     MOVE WKS-MST-BT-END (WKS-MST-IX WKS-MST-BX) TO
116000     SS-BT-END (WKS-I)
116100     MOVE WKS-MST-BT-LABEL (WKS-MST-IX WKS-MST-BX) TO
116200     SS-BT-LABEL (WKS-I).
116300 907-ESCRIBE-BLOQUEO-MAESTRO-E. EXIT.
116400
116500*--> ESPEJO DE 900-REESCRIBE-MAESTRO PARA LA BITACORA DE
116600*    BAJAS - MISMA TECNICA DE CERRAR, REABRIR EN OUTPUT Y
116700*    VOLCAR LA TABLA COMPLETA EN SU ORDEN ACTUAL
116800 910-REESCRIBE-BAJAS SECTION.
116900     CLOSE THDLGIO
117000     OPEN OUTPUT THDLGIO
117100     PERFORM 915-ESCRIBE-UNA-BAJA
117200     VARYING WKS-BAJ-IX FROM 1 BY 1
117300     UNTIL WKS-BAJ-IX > WKS-BAJ-COUNT.
117400 910-REESCRIBE-BAJAS-E. EXIT.
117500
117600*--> ARMA UN RENGLON DE THDLGIO A PARTIR DE LA FILA DE LA
117700*    TABLA DE BAJAS EN MEMORIA
117800 915-ESCRIBE-UNA-BAJA SECTION.
117900     MOVE SPACES TO REG-THDLGIO
118000     MOVE WKS-BAJ-STUDENT (WKS-BAJ-IX) TO DL-STUDENT
118100     MOVE "D" TO DL-STATUS
118200     MOVE WKS-BAJ-DEL-AT (WKS-BAJ-IX) TO DL-DELETED-AT
118300     MOVE WKS-BAJ-VERSION (WKS-BAJ-IX) TO DL-VERSION
118400     MOVE WKS-BAJ-BT-COUNT (WKS-BAJ-IX) TO DL-BT-COUNT
118500     PERFORM 917-ESCRIBE-BLOQUEO-BAJA
118600     VARYING WKS-I FROM 1 BY 1
118700     UNTIL WKS-I > WKS-BAJ-BT-COUNT (WKS-BAJ-IX)
118800     WRITE REG-THDLGIO
118900     IF FS-THDLGIO NOT = "00"
119000     MOVE "THDLGIO" TO WKS-ARCHIVO
119100     MOVE FS-THDLGIO TO WKS-FS-ACTUAL
119200     PERFORM 900-AVISA-ERROR
119300     END-IF.
119400 915-ESCRIBE-UNA-BAJA-E. EXIT.
119500
119600*--> COPIA UN BLOQUEO DE LA TABLA EN MEMORIA A LA FILA DE LA
119700*    BITACORA QUE SE ESTA ARMANDO PARA GRABAR
119800*--> ESPEJO DE 907-ESCRIBE-BLOQUEO-MAESTRO PARA LA BITACORA
119900 917-ESCRIBE-BLOQUEO-BAJA SECTION.
120000     SET WKS-BAJ-BX TO WKS-I
120100     MOVE WKS-BAJ-BT-DAY (WKS-BAJ-IX WKS-BAJ-BX) TO
120200     DL-BT-DAY (WKS-I)
120300     MOVE WKS-BAJ-BT-START (WKS-BAJ-IX WKS-BAJ-BX) TO
120400     DL-BT-START (WKS-I)
120500     MOVE WKS-BAJ-BT-END (WKS-BAJ-IX WKS-BAJ-BX) TO
120600     DL-BT-END (WKS-I)
120700     MOVE WKS-BAJ-BT-LABEL (WKS-BAJ-IX WKS-BAJ-BX) TO
120800     DL-BT-LABEL (WKS-I).
120900 917-ESCRIBE-BLOQUEO-BAJA-E. EXIT.
121000
121100******************************************************************
121200*   900 - MANEJO DE ERRORES Y CIERRE                             *
121300******************************************************************
121400*--> CUALQUIER FILE STATUS DISTINTO DE 00 EN OPEN/READ/WRITE
121500*    TERMINA LA CORRIDA CON EL MAESTRO Y LA BITACORA SIN
121600*    REESCRIBIR - MEJOR UN PASO FALLIDO QUE DATOS A MEDIAS
121700*--> RETURN-CODE 91 ES EL CODIGO QUE EL JCL DE LA CORRIDA
121800*    NOCTURNA REVISA PARA DECIDIR SI MANDA AVISO A LA
121900*    COORDINACION DE QUE EL LOTE NO TERMINO
122000 900-AVISA-ERROR SECTION.
122100     MOVE "OPEN/E-S" TO WKS-ACCION
122200     MOVE WKS-TX-STUDENT TO WKS-LLAVE (1:20)
122300     CALL "THFSE100" USING WKS-PROGRAMA, WKS-ARCHIVO,
122400     WKS-ACCION, WKS-LLAVE, WKS-FS-ACTUAL, WKS-FSE-VACIA
122500     PERFORM 990-CIERRA-ARCHIVOS
122600     MOVE 91 TO RETURN-CODE
122700     STOP RUN.
122800 900-AVISA-ERROR-E. EXIT.
122900
123000*--> UNICO PUNTO DE CIERRE DE ARCHIVOS - LO INVOCAN TANTO
123100*    EL FIN NORMAL DE LA CORRIDA COMO 900-AVISA-ERROR
123200 990-CIERRA-ARCHIVOS SECTION.
123300     CLOSE THMSTIO THDLGIO THREQIN THSNPIN THRESOUT.
123400 990-CIERRA-ARCHIVOS-E. EXIT.
123500
