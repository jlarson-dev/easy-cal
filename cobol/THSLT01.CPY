000100*-----------------------------------------------------------*
000200*    THSLT01  -  LAYOUT DE FRANJA DEL HORARIO GENERADO      *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    UN REGISTRO POR CADA FRANJA DEL HORARIO SEMANAL YA     *
000500*    ORDENADO (ALMUERZO, BLOQUEO, SESION O PREPARACION)     *
000600*    ANCHO FIJO DE INTERCAMBIO - NO SE AGREGA FILLER        *
000700*    2024-02-05  CIPM  TK-4401  VERSION INICIAL             *
000800*-----------------------------------------------------------*
000900 01  REG-THSLT01.
001000     05  TS-DAY                  PIC X(09).
001100     05  TS-START                PIC X(05).
001200     05  TS-END                  PIC X(05).
001300     05  TS-TYPE                 PIC X(07).
001400         88  TS-TIPO-SESION               VALUE "SESSION".
001500         88  TS-TIPO-ALMUERZO             VALUE "LUNCH".
001600         88  TS-TIPO-PREPARA              VALUE "PREP".
001700         88  TS-TIPO-BLOQUEADO            VALUE "BLOCKED".
001800     05  TS-STUDENT              PIC X(20).
001900     05  TS-SUBJECT              PIC X(20).
002000     05  TS-LABEL                PIC X(20).
