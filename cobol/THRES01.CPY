000100*-----------------------------------------------------------*
000200*    THRES01  -  LAYOUT DE LINEA DE RESPUESTA DE            *
000300*                MANTENIMIENTO                              *
000400*    APLICACION TUTORIAS ACADEMICAS                         *
000500*    LISTADO DE SALIDA DE THMN01 - UNA LINEA POR ALUMNO,    *
000600*    POR HORARIO BLOQUEADO O POR CLASIFICACION DE CAMBIO,   *
000700*    SEGUN RS-TIPO-LINEA                                     *
000800*    2024-02-12  CIPM  TK-4403  VERSION INICIAL             *
000900*-----------------------------------------------------------*
001000 01  REG-THRES01.
001100     05  RS-TIPO-LINEA           PIC X(07).
001200         88  RS-LINEA-ALUMNO              VALUE "STUDENT".
001300         88  RS-LINEA-BLOQUEO             VALUE "BLOCKED".
001400         88  RS-LINEA-CLASE               VALUE "CLASS".
001500         88  RS-LINEA-ESTADO              VALUE "STATUS".
001600     05  RS-STUDENT              PIC X(20).
001700     05  RS-VERSION              PIC ZZZZZZZZ9.
001800     05  RS-DAY                  PIC X(09).
001900     05  RS-START                PIC X(05).
002000     05  RS-END                  PIC X(05).
002100     05  RS-LABEL                PIC X(20).
002200     05  RS-CLASE                PIC X(08).
002300         88  RS-CLASE-NUEVO               VALUE "NEW".
002400         88  RS-CLASE-BORRADO             VALUE "DELETED".
002500         88  RS-CLASE-MODIF               VALUE "MODIFIED".
002600     05  RS-MENSAJE              PIC X(40).
002700     05  FILLER                  PIC X(10).
