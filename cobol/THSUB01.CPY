000100*-----------------------------------------------------------*
000200*    THSUB01  -  LAYOUT DE REQUISITO DE MATERIA POR ALUMNO  *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    UN REGISTRO POR CADA MATERIA QUE EL ALUMNO DEBE        *
000500*    ESTUDIAR, CON SU RESTRICCION DIARIA O SEMANAL          *
000600*    ANCHO FIJO DE INTERCAMBIO - NO SE AGREGA FILLER        *
000700*    2024-02-05  CIPM  TK-4401  VERSION INICIAL             *
000800*-----------------------------------------------------------*
000900 01  REG-THSUB01.
001000     05  SC-STUDENT              PIC X(20).
001100     05  SC-SUBJECT              PIC X(20).
001200     05  SC-CONSTRAINT-TYPE      PIC X(01).
001300         88  SC-TIPO-DIARIA               VALUE "D".
001400         88  SC-TIPO-SEMANAL              VALUE "W".
001500     05  SC-DAILY-MINUTES        PIC 9(04).
001600     05  SC-WEEKLY-SESSIONS      PIC 9(02).
001700     05  SC-SESSION-MINUTES      PIC 9(04).
