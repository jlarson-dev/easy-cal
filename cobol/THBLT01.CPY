000100*-----------------------------------------------------------*
000200*    THBLT01  -  LAYOUT DE HORARIO BLOQUEADO POR ALUMNO     *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    UN REGISTRO POR CADA FRANJA QUE EL ALUMNO NO PUEDE     *
000500*    RECIBIR TUTORIA (CLASE, TRANSPORTE, COMIDA, ETC)       *
000600*    ANCHO FIJO DE INTERCAMBIO - NO SE AGREGA FILLER        *
000700*    2024-02-05  CIPM  TK-4401  VERSION INICIAL             *
000800*-----------------------------------------------------------*
000900 01  REG-THBLT01.
001000     05  BT-STUDENT              PIC X(20).
001100     05  BT-DAY                  PIC X(09).
001200     05  BT-START                PIC X(05).
001300     05  BT-END                  PIC X(05).
001400     05  BT-LABEL                PIC X(20).
