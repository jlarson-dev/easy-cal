000100*-----------------------------------------------------------*
000200*    THSNP01  -  LAYOUT DE FOTOGRAFIA PARA DETECCION DE     *
000300*                CAMBIOS (OPERACION RECARGAR)               *
000400*    APLICACION TUTORIAS ACADEMICAS                         *
000500*    UN REGISTRO POR ALUMNO CONOCIDO AL MOMENTO DE LA       *
000600*    FOTOGRAFIA ANTERIOR, CON SU SELLO DE VERSION            *
000700*    2024-02-12  CIPM  TK-4403  VERSION INICIAL             *
000800*-----------------------------------------------------------*
000900 01  REG-THSNP01.
001000     05  SN-STUDENT              PIC X(20).
001100     05  SN-VERSION              PIC 9(09)  COMP.
001200     05  FILLER                  PIC X(09).
