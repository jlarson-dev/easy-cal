000100*-----------------------------------------------------------*
000200*    THREQ01  -  LAYOUT DE TRANSACCION DE MANTENIMIENTO     *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    EL ARCHIVO THREQIN TRAE UNA CABECERA (TIPO H) POR CADA *
000500*    OPERACION Y, SOLO CUANDO LA OPERACION ES GRABAR (S),   *
000600*    LE SIGUEN CERO O MAS DETALLES (TIPO B) CON LOS         *
000700*    HORARIOS BLOQUEADOS A GRABAR PARA ESE ALUMNO           *
000800*    2024-02-12  CIPM  TK-4403  VERSION INICIAL             *
000900*-----------------------------------------------------------*
001000 01  REG-THREQ01.
001100     05  MR-REC-TYPE             PIC X(01).
001200         88  MR-TIPO-CABECERA             VALUE "H".
001300         88  MR-TIPO-DETALLE              VALUE "B".
001400     05  MR-CUERPO               PIC X(79).
001500     05  MR-CABECERA REDEFINES MR-CUERPO.
001600         10  MR-OPCODE           PIC X(01).
001700             88  MR-OP-LISTAR             VALUE "L".
001800             88  MR-OP-CARGAR             VALUE "O".
001900             88  MR-OP-CARGAR-TODOS       VALUE "A".
002000             88  MR-OP-GRABAR             VALUE "S".
002100             88  MR-OP-BORRAR             VALUE "D".
002200             88  MR-OP-RESTAURAR          VALUE "R".
002300             88  MR-OP-PURGAR             VALUE "P".
002400             88  MR-OP-RECARGAR           VALUE "C".
002500         10  MR-STUDENT          PIC X(20).
002600         10  FILLER              PIC X(58).
002700     05  MR-DETALLE  REDEFINES MR-CUERPO.
002800         10  MD-DAY              PIC X(09).
002900         10  MD-START            PIC X(05).
003000         10  MD-END              PIC X(05).
003100         10  MD-LABEL            PIC X(20).
003200         10  FILLER              PIC X(40).
