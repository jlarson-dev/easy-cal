000100*-----------------------------------------------------------*
000200*    THMST01  -  LAYOUT DEL MAESTRO DE DISPONIBILIDAD       *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    UN REGISTRO POR ALUMNO - SE USA TANTO PARA EL MAESTRO  *
000500*    ACTIVO (THMSTIO) COMO PARA LA BITACORA DE BORRADOS     *
000600*    (THDLGIO) - LA LLAVE ES EL NOMBRE DEL ALUMNO YA        *
000700*    SANEADO POR LA RUTINA 150-SANITIZA-NOMBRE DE THMN01    *
000800*    SS-VERSION NO VIENE DEL EXTERNO - LA SUBE ESTE SISTEMA *
000900*    CADA VEZ QUE SE GRABA EL REGISTRO (VER 235-INCREMENTA- *
001000*    VERSION EN THMN01) Y SUPLE EL PAPEL DE FECHA DE        *
001100*    MODIFICACION QUE EL ORIGEN LLEVABA POR ARCHIVO         *
001200*    2024-02-05  CIPM  TK-4402  VERSION INICIAL             *
001300*    2024-03-18  CIPM  TK-4415  SE AGREGA SS-VERSION Y      *
001400*                      RELLENO DE EXPANSION FUTURA          *
001500*-----------------------------------------------------------*
001600 01  REG-THMST01.
001700     05  SS-STUDENT              PIC X(20).
001800     05  SS-STATUS               PIC X(01).
001900         88  SS-STATUS-ACTIVA             VALUE "A".
002000         88  SS-STATUS-BORRADA            VALUE "D".
002100     05  SS-DELETED-AT           PIC X(19).
002200     05  SS-DELETED-AT-R REDEFINES SS-DELETED-AT.
002300         10  SS-DEL-FECHA        PIC X(10).
002400         10  SS-DEL-SEP          PIC X(01).
002500         10  SS-DEL-HORA         PIC X(08).
002600     05  SS-VERSION              PIC 9(09)  COMP.
002700     05  SS-BT-COUNT             PIC 9(03)  COMP.
002800     05  SS-BLOCKED  OCCURS 50 TIMES
002900                     INDEXED BY SS-IX-BLOQ.
003000         10  SS-BT-DAY           PIC X(09).
003100         10  SS-BT-START         PIC X(05).
003200         10  SS-BT-END           PIC X(05).
003300         10  SS-BT-LABEL         PIC X(20).
003400         10  FILLER              PIC X(05).
003500     05  FILLER                  PIC X(10).
