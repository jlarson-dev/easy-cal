000100******************************************************************
000200* FECHA       : 03/06/1986                                       *
000300* PROGRAMADOR : MARIA ROSARIO SANTIZO V. (MRSV)                  *
000400* APLICACION  : TUTORIAS ACADEMICAS                               *
000500* PROGRAMA    : THCL01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL HORARIO SEMANAL DE TUTORIAS: COLOCA EL   *
000800*             : ALMUERZO FIJO, LOS BLOQUEOS DE CADA ALUMNO, LAS  *
000900*             : SESIONES DE ESTUDIO QUE CUMPLEN LAS RESTRICCIONES*
001000*             : DIARIAS O SEMANALES DE CADA MATERIA Y, SI SE     *
001100*             : PIDE, UNA HORA DE PREPARACION DIARIA. REPORTA EN *
001200*             : THCNFOUT TODA RESTRICCION QUE NO SE PUDO CUMPLIR *
001300* ARCHIVOS    : THCTLIN=C, THBLKIN=C, THSUBIN=C, THSLTOUT=A,     *
001400*             : THCNFOUT=A                                      *
001500* PROGRAMA(S) : THFSE100                                        *
001600******************************************************************
001700*----------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                             *
001900*----------------------------------------------------------------*
002000* 03/06/1986  MRSV  TK-00189  VERSION INICIAL - CORRIDA NOCTURNA *
002100*                   QUE ARMABA EL ROL DE SALAS DE ESTUDIO DE LA  *
002200*                   SEMANA A PARTIR DE LAS TARJETAS DE INSCRIPCION*
002300* 14/01/1989  MRSV  TK-00341  SE AGREGA LA HORA DE ALMUERZO FIJA *
002400*                   COMO BLOQUEO OBLIGATORIO DE TODOS LOS DIAS   *
002500* 25/07/1993  HAOL  TK-00701  SE AGREGA EL REPORTE DE HORARIOS   *
002600*                   QUE NO PUDIERON COLOCARSE POR FALTA DE       *
002700*                   ESPACIO DISPONIBLE EN LA SEMANA               *
002800* 08/03/1996  HAOL  TK-00966  SE AGREGA LA HORA DE PREPARACION   *
002900*                   DIARIA OPCIONAL SOLICITADA POR LA DIRECCION  *
003000* 30/08/1999  RCHV  TK-01162  AJUSTE Y2K - EL ANIO DEL SELLO DE  *
003100*                   CONTROL PASA A 4 DIGITOS EN TODO EL PROGRAMA *
003200* 17/11/2004  RCHV  TK-01699  SE AUMENTA LA TABLA DE HORARIOS    *
003300*                   BLOQUEADOS DE 300 A 800 REGISTROS            *
003400* 05/02/2024  CIPM  TK-4401  SE ADAPTA EL PROGRAMA A LA DIVISION *
003500*                   ACADEMICA COMO PARTE DE TUTORIAS ACADEMICAS -*
003600*                   REEMPLAZA LA HOJA DE CALCULO QUE LA          *
003700*                   COORDINACION LLENABA A MANO                  *
003800* 19/02/2024  CIPM  TK-4404  SE AGREGA EL PASE DE PREPARACION    *
003900*                   DIARIA (CT-PREP-REQUIRED)                   *
004000* 27/02/2024  CIPM  TK-4409  CORRIGE VENTANA QUE CRUZABA EL      *
004100*                   ALMUERZO EN EL PASE SEMANAL                 *
004200* 11/03/2024  JROM  TK-4418  SE AUMENTA LA TABLA DE HORARIOS     *
004300*                   BLOQUEADOS DE 800 A 2000 POR VOLUMEN DE UNA  *
004400*                   ESCUELA CON MUCHOS ALUMNOS DE TRANSPORTE     *
004500* 02/04/2024  CIPM  TK-4423  LA PRIORIDAD AHORA CONSERVA EL      *
004600*                   ORDEN DE ENTRADA CUANDO HAY EMPATE           *
004700* 18/06/2024  JROM  TK-4441  SE VALIDA MAYUSCULA/MINUSCULA AL    *
004800*                   COMPARAR EL DIA DEL BLOQUEO CON EL DIA HABIL *
004900*----------------------------------------------------------------*
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    THCL01.
005200 AUTHOR.        MARIA ROSARIO SANTIZO V.
005300 INSTALLATION.  CENTRO DE COMPUTO - DIVISION SISTEMAS ACADEMICOS.
005400 DATE-WRITTEN.  03/06/1986.
005500 DATE-COMPILED.
005600 SECURITY.      USO INTERNO - DIVISION SISTEMAS.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT THCTLIN  ASSIGN   TO THCTLIN
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS FS-THCTLIN.
006600
006700     SELECT THBLKIN  ASSIGN   TO THBLKIN
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS FS-THBLKIN.
007000
007100     SELECT THSUBIN  ASSIGN   TO THSUBIN
007200            ORGANIZATION      IS SEQUENTIAL
007300            FILE STATUS       IS FS-THSUBIN.
007400
007500     SELECT THSLTOUT ASSIGN   TO THSLTOUT
007600            ORGANIZATION      IS SEQUENTIAL
007700            FILE STATUS       IS FS-THSLTOUT.
007800
007900     SELECT THCNFOUT ASSIGN   TO THCNFOUT
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS FS-THCNFOUT.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500*1 -->TARJETA DE CONTROL DE LA CORRIDA
008600 FD  THCTLIN
008700     RECORD CONTAINS 80 CHARACTERS.
008800     COPY THCTL01.
008900*2 -->HORARIOS BLOQUEADOS DE TODOS LOS ALUMNOS
009000 FD  THBLKIN
009100     RECORD CONTAINS 59 CHARACTERS.
009200     COPY THBLT01.
009300*3 -->REQUISITOS DE MATERIA POR ALUMNO
009400 FD  THSUBIN
009500     RECORD CONTAINS 51 CHARACTERS.
009600     COPY THSUB01.
009700*4 -->HORARIO SEMANAL YA ARMADO Y ORDENADO
009800 FD  THSLTOUT
009900     RECORD CONTAINS 86 CHARACTERS.
010000     COPY THSLT01.
010100*5 -->RESTRICCIONES QUE NO SE PUDIERON CUMPLIR
010200 FD  THCNFOUT
010300     RECORD CONTAINS 100 CHARACTERS.
010400     COPY THCNF01.
010500
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*          RECURSOS DE FILE STATUS                               *
010900******************************************************************
011000 01  WKS-ESTADOS.
011100     05  FS-THCTLIN              PIC X(02)  VALUE SPACES.
011200     05  FS-THBLKIN              PIC X(02)  VALUE SPACES.
011300     05  FS-THSUBIN              PIC X(02)  VALUE SPACES.
011400     05  FS-THSLTOUT             PIC X(02)  VALUE SPACES.
011500     05  FS-THCNFOUT             PIC X(02)  VALUE SPACES.
011600 01  WKS-PROGRAMA                PIC X(08)  VALUE "THCL01".
011700 01  WKS-ARCHIVO                 PIC X(08)  VALUE SPACES.
011800 01  WKS-ACCION                  PIC X(10)  VALUE SPACES.
011900 01  WKS-LLAVE                   PIC X(32)  VALUE SPACES.
012000 01  WKS-FS-ACTUAL               PIC X(02)  VALUE SPACES.
012100*--> SE PASA VACIA (EN CEROS) A THFSE100 CUANDO EL ERROR ES DE
012200*    OPEN, PORQUE TODAVIA NO HAY UN GRUPO DE CLAVES QUE MOSTRAR
012300 01  WKS-FSE-VACIA.
012400     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
012500     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
012600     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
012700******************************************************************
012800*          INTERRUPTORES DE FIN DE ARCHIVO                       *
012900******************************************************************
013000 01  WKS-SWITCHES.
013100     05  WKS-FIN-THBLKIN         PIC X(01)  VALUE "N".
013200         88  FIN-THBLKIN                  VALUE "S".
013300     05  WKS-FIN-THSUBIN         PIC X(01)  VALUE "N".
013400         88  FIN-THSUBIN                  VALUE "S".
013500******************************************************************
013600*          TARJETA DE CONTROL YA LEIDA (COPIA DE TRABAJO)        *
013700******************************************************************
013800 01  WKS-CONTROL-COPIA.
013900     05  WKS-CT-DAY-COUNT        PIC 9(01)  COMP.
014000     05  WKS-CT-DAYS             PIC X(09)  OCCURS 7 TIMES.
014100     05  WKS-CT-WORK-START       PIC X(05).
014200     05  WKS-CT-WORK-END         PIC X(05).
014300     05  WKS-CT-LUNCH-START      PIC X(05).
014400*--> UNICO CAMPO OPCIONAL DE LA TARJETA DE CONTROL - SI VIENE
014500*    DISTINTO DE "Y" EL PASO 9 (420-PASE-PREPARACION) NI SE LLAMA
014600     05  WKS-CT-PREP-REQUIRED    PIC X(01).
014700         88  WKS-PREP-SI                  VALUE "Y".
014800*--> VISTA DE VOLCADO PARA DISPLAY DE DIAGNOSTICO EN CONSOLA,
014900*    SIN TENER QUE RECORRER LA TABLA DE DIAS SUBINDICE POR
015000*    SUBINDICE
015100 01  WKS-CT-VOLCADO REDEFINES WKS-CONTROL-COPIA.
015200     05  FILLER                  PIC X(02).
015300     05  WKS-CTV-DIAS-TEXTO      PIC X(63).
015400     05  FILLER                  PIC X(16).
015500******************************************************************
015600*          HORAS DE TRABAJO Y ALMUERZO EN MINUTOS                *
015700******************************************************************
015800 01  WKS-MINUTOS-CLAVE.
015900     05  WKS-MIN-WORK-START      PIC 9(04)  COMP.
016000     05  WKS-MIN-WORK-END        PIC 9(04)  COMP.
016100     05  WKS-MIN-LUNCH-START     PIC 9(04)  COMP.
016200     05  WKS-MIN-LUNCH-END       PIC 9(04)  COMP.
016300******************************************************************
016400*     TABLA DE HORARIOS BLOQUEADOS DE TODOS LOS ALUMNOS          *
016500*     (SE LEE COMPLETA PORQUE SE RECORRE UNA VEZ POR CADA DIA)   *
016600******************************************************************
016700 01  WKS-TAB-BLOQUEOS.
016800     05  WKS-BLQ-COUNT           PIC 9(04)  COMP.
016900     05  WKS-BLQ-FILA OCCURS 0 TO 2000 TIMES
017000                      DEPENDING ON WKS-BLQ-COUNT
017100                      INDEXED BY WKS-BLQ-IX.
017200         10  WKS-BLQ-STUDENT     PIC X(20).
017300         10  WKS-BLQ-DAY         PIC X(09).
017400         10  WKS-BLQ-DAY-MAY     PIC X(09).
017500         10  WKS-BLQ-START       PIC X(05).
017600         10  WKS-BLQ-END         PIC X(05).
017700         10  WKS-BLQ-LABEL       PIC X(20).
017800******************************************************************
017900*     TABLA DE REQUISITOS DE MATERIA (UNA FILA POR ALUMNO Y      *
018000*     MATERIA) CON SUS ACUMULADORES DE PROGRESO                  *
018100******************************************************************
018200 01  WKS-TAB-MATERIAS.
018300     05  WKS-MAT-COUNT           PIC 9(04)  COMP.
018400     05  WKS-MAT-FILA OCCURS 0 TO 500 TIMES
018500                      DEPENDING ON WKS-MAT-COUNT
018600                      INDEXED BY WKS-MAT-IX.
018700         10  WKS-MAT-STUDENT     PIC X(20).
018800         10  WKS-MAT-SUBJECT     PIC X(20).
018900         10  WKS-MAT-TIPO        PIC X(01).
019000             88  WKS-MAT-DIARIA           VALUE "D".
019100             88  WKS-MAT-SEMANAL          VALUE "W".
019200         10  WKS-MAT-MIN-DIARIO  PIC 9(04)  COMP.
019300         10  WKS-MAT-SES-SEM     PIC 9(02)  COMP.
019400         10  WKS-MAT-MIN-SESION  PIC 9(04)  COMP.
019500         10  WKS-MAT-PROG-DIA    OCCURS 7 TIMES PIC 9(04) COMP.
019600         10  WKS-MAT-MIN-SEM     PIC 9(05)  COMP.
019700         10  WKS-MAT-SES-CONT    PIC 9(02)  COMP.
019800******************************************************************
019900*     TABLA DE ALUMNOS EN ORDEN DE PRIORIDAD                     *
020000******************************************************************
020100 01  WKS-TAB-ALUMNOS.
020200     05  WKS-ALU-COUNT           PIC 9(03)  COMP.
020300     05  WKS-ALU-FILA OCCURS 0 TO 100 TIMES
020400                      DEPENDING ON WKS-ALU-COUNT
020500                      INDEXED BY WKS-ALU-IX.
020600         10  WKS-ALU-NOMBRE      PIC X(20).
020700         10  WKS-ALU-MIN-REQ     PIC 9(06)  COMP.
020800         10  WKS-ALU-ORDEN       PIC 9(03)  COMP.
020900 01  WKS-ALU-TEMP.
021000     05  WKS-ALT-NOMBRE          PIC X(20).
021100     05  WKS-ALT-MIN-REQ         PIC 9(06)  COMP.
021200     05  WKS-ALT-ORDEN           PIC 9(03)  COMP.
021300******************************************************************
021400*     PIEZAS Y DISPONIBILIDAD POR DIA (7 DIAS COMO MAXIMO)       *
021500******************************************************************
021600 01  WKS-TAB-DIAS.
021700     05  WKS-DIA-FILA OCCURS 7 TIMES INDEXED BY WKS-DIA-IX.
021800         10  WKS-PZ-COUNT        PIC 9(03)  COMP.
021900         10  WKS-PZ-FILA OCCURS 0 TO 300 TIMES
022000                         DEPENDING ON WKS-PZ-COUNT
022100                         INDEXED BY WKS-PZ-IX.
022200             15  WKS-PZ-INI      PIC 9(04)  COMP.
022300             15  WKS-PZ-FIN      PIC 9(04)  COMP.
022400         10  WKS-DS-COUNT        PIC 9(03)  COMP.
022500         10  WKS-DS-FILA OCCURS 0 TO 100 TIMES
022600                         DEPENDING ON WKS-DS-COUNT
022700                         INDEXED BY WKS-DS-IX.
022800             15  WKS-DS-INI      PIC 9(04)  COMP.
022900             15  WKS-DS-FIN      PIC 9(04)  COMP.
023000 01  WKS-PZ-TEMP.
023100     05  WKS-PZT-INI             PIC 9(04)  COMP.
023200     05  WKS-PZT-FIN             PIC 9(04)  COMP.
023300 01  WKS-DS-TEMP.
023400     05  WKS-DST-INI             PIC 9(04)  COMP.
023500     05  WKS-DST-FIN             PIC 9(04)  COMP.
023600******************************************************************
023700*     RESULTADO DE UNA BUSQUEDA DE VENTANA CONSECUTIVA           *
023800******************************************************************
023900 01  WKS-VENTANA.
024000     05  WKS-VT-ENCONTRADA       PIC X(01)  VALUE "N".
024100         88  VENTANA-OK                   VALUE "S".
024200     05  WKS-VT-INI-IX           PIC 9(03)  COMP.
024300     05  WKS-VT-FIN-IX           PIC 9(03)  COMP.
024400     05  WKS-VT-INI-MIN          PIC 9(04)  COMP.
024500     05  WKS-VT-FIN-MIN          PIC 9(04)  COMP.
024600******************************************************************
024700*     TABLA DE FRANJAS DE SALIDA (SE ORDENA ANTES DE ESCRIBIR)   *
024800******************************************************************
024900 01  WKS-TAB-FRANJAS.
025000     05  WKS-TS-COUNT            PIC 9(04)  COMP.
025100     05  WKS-TS-FILA OCCURS 0 TO 3000 TIMES
025200                     DEPENDING ON WKS-TS-COUNT
025300                     INDEXED BY WKS-TS-IX.
025400         10  WKS-TS-DIAPOS       PIC 9(01)  COMP.
025500         10  WKS-TS-INIMIN       PIC 9(04)  COMP.
025600         10  WKS-TS-ORDEN        PIC 9(04)  COMP.
025700         10  WKS-TS-DAY          PIC X(09).
025800         10  WKS-TS-START        PIC X(05).
025900         10  WKS-TS-END          PIC X(05).
026000         10  WKS-TS-TYPE         PIC X(07).
026100         10  WKS-TS-STUDENT      PIC X(20).
026200         10  WKS-TS-SUBJECT      PIC X(20).
026300         10  WKS-TS-LABEL        PIC X(20).
026400 01  WKS-TS-TEMP.
026500     05  WKS-TST-DIAPOS          PIC 9(01)  COMP.
026600     05  WKS-TST-INIMIN          PIC 9(04)  COMP.
026700     05  WKS-TST-ORDEN           PIC 9(04)  COMP.
026800     05  WKS-TST-DAY             PIC X(09).
026900     05  WKS-TST-START           PIC X(05).
027000     05  WKS-TST-END             PIC X(05).
027100     05  WKS-TST-TYPE            PIC X(07).
027200     05  WKS-TST-STUDENT         PIC X(20).
027300     05  WKS-TST-SUBJECT         PIC X(20).
027400     05  WKS-TST-LABEL           PIC X(20).
027500******************************************************************
027600*     TABLA DE CONFLICTOS DE SALIDA                              *
027700******************************************************************
027800 01  WKS-TAB-CONFLICTOS.
027900     05  WKS-CF-COUNT            PIC 9(03)  COMP.
028000     05  WKS-CF-FILA OCCURS 0 TO 500 TIMES
028100                     DEPENDING ON WKS-CF-COUNT
028200                     INDEXED BY WKS-CF-IX.
028300         10  WKS-CF-TEXTO        PIC X(100).
028400*--> AREA DE TRABAJO PARA ARMAR EL TEXTO DE UN CONFLICTO ANTES DE
028500*    COPIARLO A LA TABLA - SE REUTILIZA EN 420, 515 Y 520
028600 01  WKS-CF-CONSTRUIDO           PIC X(100).
028700******************************************************************
028800*     CAMPOS DE TRABAJO PARA CONVERSION DE HORAS Y VENTANAS      *
028900******************************************************************
029000 01  WKS-CONV-HHMM               PIC X(05).
029100 01  WKS-CONV-HHMM-R REDEFINES WKS-CONV-HHMM.
029200     05  WKS-CONV-HH             PIC 99.
029300     05  FILLER                  PIC X.
029400     05  WKS-CONV-MM             PIC 99.
029500 01  WKS-CONV-MINUTOS            PIC 9(04)  COMP.
029600 01  WKS-DIA-MAYUSCULA.
029700     05  WKS-DM-ORIGEN           PIC X(09).
029800     05  WKS-DM-DESTINO          PIC X(09).
029900******************************************************************
030000*     CONTADORES E INDICES GENERALES                             *
030100******************************************************************
030200 01  WKS-CONTADORES.
030300     05  WKS-I                   PIC 9(04)  COMP.
030400     05  WKS-J                   PIC 9(04)  COMP.
030500     05  WKS-K                   PIC 9(04)  COMP.
030600     05  WKS-DIA-POS             PIC 9(01)  COMP.
030700     05  WKS-NEC-SLOTS           PIC 9(03)  COMP.
030800     05  WKS-NEC-MINUTOS         PIC 9(04)  COMP.
030900     05  WKS-SES-NECESARIAS      PIC 9(02)  COMP.
031000*--> ESTOS DOS QUEDAN SUELTOS A NIVEL 77 POR SER CONTADORES DE
031100*    USO UNICO (ORDEN DE ESCRITURA Y TOTAL DE CONFLICTOS), NO
031200*    PARTE DEL GRUPO DE INDICES Y ACUMULADORES DE ARRIBA
031300 77  WKS-ORDEN-SIG               PIC 9(04)  COMP.
031400 77  WKS-CONFLICTOS-FINALES      PIC 9(03)  COMP.
031500 01  WKS-MENSAJE-FINAL           PIC X(40)  VALUE SPACES.
031600******************************************************************
031700*     TABLA DE MESES DE 31 DIAS (RELLENO PARA USO FUTURO DE      *
031800*     REPORTES DE PERIODO, HEREDADA DEL FORMATO DE LA DIVISION)  *
031900******************************************************************
032000 01  TABLA-DIAS-MES.
032100     05  FILLER  PIC X(24) VALUE "312831303130313130313031".
032200 01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
032300     05  DIA-FIN-MES             PIC 99  OCCURS 12 TIMES.
032400******************************************************************
032500 PROCEDURE DIVISION.
032600******************************************************************
032700*               S E C C I O N    P R I N C I P A L               *
032800*     LLAMA, EN ORDEN, LOS 11 PASOS DEL PROCESO DESCRITOS EN     *
032900*     EL MANUAL DE OPERACION DE TUTORIAS ACADEMICAS. NINGUN     *
033000*     PASO SE SALTA AUNQUE EL DIA NO TENGA MATERIA ALGUNA        *
033100******************************************************************
033200 000-MAIN SECTION.
033300     PERFORM 100-INICIALIZA
033400*--> PASOS 2-5, UNO POR CADA DIA HABIL DE LA TARJETA DE CONTROL
033500     PERFORM 300-PROCESA-DIA
033600     VARYING WKS-DIA-POS FROM 1 BY 1
033700     UNTIL WKS-DIA-POS > WKS-CT-DAY-COUNT
033800*--> PASO 6 - CALCULA MINUTOS REQUERIDOS Y ORDENA POR PRIORIDAD
033900     PERFORM 200-PRIORIZA-ESTUDIANTES
034000*--> PASOS 7 Y 8, UNO POR ALUMNO, YA EN ORDEN DE PRIORIDAD
034100     PERFORM 400-PROGRAMA-ALUMNO
034200     VARYING WKS-ALU-IX FROM 1 BY 1
034300     UNTIL WKS-ALU-IX > WKS-ALU-COUNT
034400*--> PASO 9 - SOLO SI LA TARJETA DE CONTROL LO PIDIO
034500     IF WKS-PREP-SI
034600     PERFORM 420-PASE-PREPARACION
034700     VARYING WKS-DIA-POS FROM 1 BY 1
034800     UNTIL WKS-DIA-POS > WKS-CT-DAY-COUNT
034900     END-IF
035000*--> PASO 10 - REVISA QUE TODO ALUMNO HAYA QUEDADO COMPLETO
035100     PERFORM 500-AUDITA-RESTRICCIONES
035200*--> PASO 11 - ORDENA Y ESCRIBE LOS DOS ARCHIVOS DE SALIDA
035300     PERFORM 600-ORDENA-Y-ESCRIBE
035400     PERFORM 990-CIERRA-ARCHIVOS
035500*--> EL MENSAJE FINAL SOLO INFORMA A OPERACION SI HUBO O NO
035600*    CONFLICTOS - EL DETALLE YA QUEDO EN THCNFOUT
035700     IF WKS-CF-COUNT = 0
035800     DISPLAY "Schedule generated successfully" UPON CONSOLE
035900     ELSE
036000     DISPLAY "Schedule generated with conflicts" UPON CONSOLE
036100     END-IF
036200     STOP RUN.
036300 000-MAIN-E. EXIT.
036400
036500******************************************************************
036600*          100 - INICIALIZACION (PASO 1 DEL PROCESO)             *
036700*     ABRE ARCHIVOS, LEE LA TARJETA DE CONTROL Y PRECARGA EN     *
036800*     MEMORIA LAS DOS TABLAS QUE SE USAN COMPLETAS DURANTE TODA  *
036900*     LA CORRIDA (MATERIAS Y BLOQUEOS)                            *
037000******************************************************************
037100 100-INICIALIZA SECTION.
037200*--> RANGO SEGURO: 110 Y 120 SON CONSECUTIVAS, SIN SUB-PARRAFOS
037300*    ENTRE ELLAS, Y NINGUNA SE INVOCA DESDE OTRO LADO DEL PROGRAMA
037400     PERFORM 110-ABRE-ARCHIVOS THRU 120-LEE-CONTROL-E
037500     PERFORM 130-CARGA-MATERIAS
037600     PERFORM 140-CARGA-BLOQUEOS
037700*--> LOS ACUMULADORES DE SALIDA ARRANCAN EN CERO ANTES DE
037800*    PROCESAR EL PRIMER DIA
037900     MOVE ZERO TO WKS-BLQ-COUNT WKS-CF-COUNT WKS-TS-COUNT
038000     WKS-ORDEN-SIG.
038100 100-INICIALIZA-E. EXIT.
038200
038300*--> ABRE LOS TRES ARCHIVOS DE ENTRADA Y LOS DOS DE SALIDA. CADA
038400*    UNO SE VALIDA POR SEPARADO PORQUE UN OPEN FALLIDO EN UNO NO
038500*    IMPIDE VER SI OTRO TAMBIEN FALLO EN LA MISMA CORRIDA
038600 110-ABRE-ARCHIVOS SECTION.
038700     OPEN INPUT  THCTLIN THBLKIN THSUBIN
038800     OPEN OUTPUT THSLTOUT THCNFOUT
038900*--> LOS DOS OUTPUTS SE ABREN AQUI MISMO, ANTES DE LEER LA PRIMERA
039000*    TARJETA, PARA NO GASTAR UNA PASADA COMPLETA DE ENTRADA SI EL
039100*    ARCHIVO DE SALIDA NO SE PUDO CREAR
039200     IF FS-THCTLIN NOT = "00"
039300     MOVE "THCTLIN" TO WKS-ARCHIVO
039400     MOVE FS-THCTLIN TO WKS-FS-ACTUAL
039500     PERFORM 900-AVISA-ERROR
039600     END-IF
039700     IF FS-THBLKIN NOT = "00"
039800     MOVE "THBLKIN" TO WKS-ARCHIVO
039900     MOVE FS-THBLKIN TO WKS-FS-ACTUAL
040000     PERFORM 900-AVISA-ERROR
040100     END-IF
040200     IF FS-THSUBIN NOT = "00"
040300     MOVE "THSUBIN" TO WKS-ARCHIVO
040400     MOVE FS-THSUBIN TO WKS-FS-ACTUAL
040500     PERFORM 900-AVISA-ERROR
040600     END-IF
040700     IF FS-THSLTOUT NOT = "00"
040800     MOVE "THSLTOUT" TO WKS-ARCHIVO
040900     MOVE FS-THSLTOUT TO WKS-FS-ACTUAL
041000     PERFORM 900-AVISA-ERROR
041100     END-IF
041200     IF FS-THCNFOUT NOT = "00"
041300     MOVE "THCNFOUT" TO WKS-ARCHIVO
041400     MOVE FS-THCNFOUT TO WKS-FS-ACTUAL
041500     PERFORM 900-AVISA-ERROR
041600     END-IF.
041700 110-ABRE-ARCHIVOS-E. EXIT.
041800
041900*--> LEE LA UNICA TARJETA DE CONTROL Y LA CONVIERTE A MINUTOS
042000*    DESDE MEDIANOCHE, PARA NO ANDAR COMPARANDO TEXTO "HH:MM"
042100*    DURANTE EL RESTO DE LA CORRIDA
042200 120-LEE-CONTROL SECTION.
042300     READ THCTLIN INTO WKS-CONTROL-COPIA
042400     AT END
042500*-->     SIN TARJETA DE CONTROL NO HAY NADA QUE PROCESAR - SE
042600*        CIERRA LIMPIO Y SE REGRESA CODIGO 91 A QUIEN PROGRAMO
042700*        EL PASO EN EL JCL
042800     MOVE "CONTROL VACIO" TO WKS-MENSAJE-FINAL
042900     DISPLAY ">>> NO SE ENCONTRO LA TARJETA DE CONTROL <<<"
043000     UPON CONSOLE
043100     PERFORM 990-CIERRA-ARCHIVOS
043200     MOVE 91 TO RETURN-CODE
043300     STOP RUN
043400     END-READ
043500*--> CONVIERTE INICIO Y FIN DE JORNADA, E INICIO DE ALMUERZO
043600     MOVE WKS-CT-WORK-START TO WKS-CONV-HHMM
043700     PERFORM 810-HHMM-A-MINUTOS
043800     MOVE WKS-CONV-MINUTOS TO WKS-MIN-WORK-START
043900     MOVE WKS-CT-WORK-END  TO WKS-CONV-HHMM
044000     PERFORM 810-HHMM-A-MINUTOS
044100     MOVE WKS-CONV-MINUTOS TO WKS-MIN-WORK-END
044200     MOVE WKS-CT-LUNCH-START TO WKS-CONV-HHMM
044300     PERFORM 810-HHMM-A-MINUTOS
044400     MOVE WKS-CONV-MINUTOS TO WKS-MIN-LUNCH-START
044500*--> EL ALMUERZO SIEMPRE DURA 60 MINUTOS FIJOS, NO SE LEE FIN
044600     COMPUTE WKS-MIN-LUNCH-END = WKS-MIN-LUNCH-START + 60.
044700 120-LEE-CONTROL-E. EXIT.
044800
044900*--> CARGA TODOS LOS REQUISITOS DE MATERIA EN LA TABLA WKS-MAT.
045000*    SE LEE COMPLETA PORQUE EL PROGRAMA RECORRE ESTA TABLA UNA
045100*    VEZ POR CADA ALUMNO Y OTRA VEZ POR CADA DIA
045200*--> LECTURA CENTINELA (PRIMING READ) - EL PRIMER RENGLON YA SE
045300*    LEYO ANTES DE ENTRAR AL PERFORM, PARA QUE EL UNTIL PUEDA
045400*    PROBAR FIN-THSUBIN ANTES DE PROCESAR UN RENGLON QUE NO LLEGO
045500 130-CARGA-MATERIAS SECTION.
045600     READ THSUBIN
045700     AT END SET FIN-THSUBIN TO TRUE
045800     END-READ
045900     PERFORM 132-CARGA-UNA-MATERIA UNTIL FIN-THSUBIN.
046000 130-CARGA-MATERIAS-E. EXIT.
046100*
046200*--> UN RENGLON DE THSUBIN ES UNA MATERIA DE UN ALUMNO, NO UN
046300*    ALUMNO COMPLETO - EL MISMO ALUMNO PUEDE APARECER EN VARIOS
046400*    RENGLONES, UNO POR CADA MATERIA QUE CURSA
046500 132-CARGA-UNA-MATERIA SECTION.
046600     ADD 1 TO WKS-MAT-COUNT
046700     SET WKS-MAT-IX TO WKS-MAT-COUNT
046800     MOVE SC-STUDENT         TO WKS-MAT-STUDENT (WKS-MAT-IX)
046900     MOVE SC-SUBJECT         TO WKS-MAT-SUBJECT (WKS-MAT-IX)
047000     MOVE SC-CONSTRAINT-TYPE TO WKS-MAT-TIPO (WKS-MAT-IX)
047100     MOVE SC-DAILY-MINUTES   TO WKS-MAT-MIN-DIARIO (WKS-MAT-IX)
047200     MOVE SC-WEEKLY-SESSIONS TO WKS-MAT-SES-SEM (WKS-MAT-IX)
047300     MOVE SC-SESSION-MINUTES TO WKS-MAT-MIN-SESION (WKS-MAT-IX)
047400     MOVE ZERO TO WKS-MAT-MIN-SEM (WKS-MAT-IX)
047500     MOVE ZERO TO WKS-MAT-SES-CONT (WKS-MAT-IX)
047600*--> LOS 7 ACUMULADORES DIARIOS DE ESTA MATERIA ARRANCAN EN CERO,
047700*    SIN IMPORTAR CUANTOS DIAS TRAIGA LA TARJETA DE CONTROL
047800     PERFORM 133-LIMPIA-PROGRESO-DIA
047900     VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7
048000     READ THSUBIN
048100     AT END SET FIN-THSUBIN TO TRUE
048200     END-READ.
048300 132-CARGA-UNA-MATERIA-E. EXIT.
048400*
048500 133-LIMPIA-PROGRESO-DIA SECTION.
048600     MOVE ZERO TO WKS-MAT-PROG-DIA (WKS-MAT-IX WKS-I).
048700 133-LIMPIA-PROGRESO-DIA-E. EXIT.
048800
048900*--> CARGA TODOS LOS HORARIOS BLOQUEADOS, DE TODOS LOS ALUMNOS
049000*--> MISMA TECNICA DE LECTURA CENTINELA QUE 130-CARGA-MATERIAS
049100 140-CARGA-BLOQUEOS SECTION.
049200     READ THBLKIN
049300     AT END SET FIN-THBLKIN TO TRUE
049400     END-READ
049500     PERFORM 141-CARGA-UN-BLOQUEO UNTIL FIN-THBLKIN.
049600 140-CARGA-BLOQUEOS-E. EXIT.
049700*
049800*--> ADEMAS DE COPIAR EL RENGLON, GUARDA UNA COPIA DEL DIA EN
049900*    MAYUSCULAS (WKS-BLQ-DAY-MAY) PORQUE LA TARJETA DE CONTROL
050000*    PUEDE TRAER LOS DIAS EN CUALQUIER COMBINACION DE MAYUSCULA
050100*    Y MINUSCULA Y LA COMPARACION EN 320 DEBE SER INSENSIBLE
050200 141-CARGA-UN-BLOQUEO SECTION.
050300     ADD 1 TO WKS-BLQ-COUNT
050400     SET WKS-BLQ-IX TO WKS-BLQ-COUNT
050500     MOVE BT-STUDENT TO WKS-BLQ-STUDENT (WKS-BLQ-IX)
050600     MOVE BT-DAY     TO WKS-BLQ-DAY     (WKS-BLQ-IX)
050700     MOVE BT-DAY     TO WKS-DM-ORIGEN
050800     PERFORM 875-A-MAYUSCULAS
050900     MOVE WKS-DM-DESTINO TO WKS-BLQ-DAY-MAY (WKS-BLQ-IX)
051000     MOVE BT-START   TO WKS-BLQ-START   (WKS-BLQ-IX)
051100     MOVE BT-END     TO WKS-BLQ-END     (WKS-BLQ-IX)
051200     MOVE BT-LABEL   TO WKS-BLQ-LABEL   (WKS-BLQ-IX)
051300     READ THBLKIN
051400     AT END SET FIN-THBLKIN TO TRUE
051500     END-READ.
051600 141-CARGA-UN-BLOQUEO-E. EXIT.
051700
051800******************************************************************
051900*   200 - PRIORIDAD DE ALUMNOS (PASO 6 DEL PROCESO)              *
052000*   MINUTOS REQUERIDOS = DIARIOS*DIAS-HABILES + SEMANALES*SESION *
052100*   A MAS MINUTOS REQUERIDOS, MAS TEMPRANO SE PROGRAMA - ASI EL  *
052200*   ALUMNO CON MAS CARGA NO SE QUEDA SIN CUPO AL FINAL           *
052300******************************************************************
052400*--> LA TABLA DE PRIORIDAD SE REARMA DESDE CERO EN CADA CORRIDA -
052500*    NO SOBREVIVE ENTRE UNA CORRIDA Y OTRA
052600 200-PRIORIZA-ESTUDIANTES SECTION.
052700     MOVE ZERO TO WKS-ALU-COUNT
052800     PERFORM 205-ACUMULA-MINUTOS-ALUMNO
052900     VARYING WKS-MAT-IX FROM 1 BY 1
053000     UNTIL WKS-MAT-IX > WKS-MAT-COUNT
053100     PERFORM 220-ORDENA-ALUMNOS.
053200 200-PRIORIZA-ESTUDIANTES-E. EXIT.
053300*
053400*--> POR CADA RENGLON DE LA TABLA DE MATERIAS, UBICA (O CREA) AL
053500*    ALUMNO EN LA TABLA DE PRIORIDAD Y LE SUMA LOS MINUTOS QUE
053600*    ESA MATERIA LE VA A EXIGIR EN LA SEMANA
053700*--> LA MATERIA DIARIA SE MULTIPLICA POR LOS DIAS HABILES DE LA
053800*    SEMANA (TODOS CUENTAN IGUAL); LA SEMANAL SE MULTIPLICA POR
053900*    SUS PROPIAS SESIONES, NO POR LOS DIAS DE LA TARJETA DE CONTROL
054000 205-ACUMULA-MINUTOS-ALUMNO SECTION.
054100     PERFORM 210-UBICA-O-CREA-ALUMNO
054200     IF WKS-MAT-DIARIA (WKS-MAT-IX)
054300     COMPUTE WKS-ALU-MIN-REQ (WKS-J) =
054400     WKS-ALU-MIN-REQ (WKS-J) +
054500     WKS-MAT-MIN-DIARIO (WKS-MAT-IX) *
054600     WKS-CT-DAY-COUNT
054700     ELSE
054800     COMPUTE WKS-ALU-MIN-REQ (WKS-J) =
054900     WKS-ALU-MIN-REQ (WKS-J) +
055000     WKS-MAT-SES-SEM (WKS-MAT-IX) *
055100     WKS-MAT-MIN-SESION (WKS-MAT-IX)
055200     END-IF.
055300 205-ACUMULA-MINUTOS-ALUMNO-E. EXIT.
055400
055500*--> WKS-J QUEDA CON EL INDICE DEL ALUMNO EN WKS-TAB-ALUMNOS. SI
055600*    EL NOMBRE NO ESTABA, SE AGREGA UN RENGLON NUEVO AL FINAL
055700 210-UBICA-O-CREA-ALUMNO SECTION.
055800     MOVE ZERO TO WKS-J
055900     PERFORM 212-COMPARA-NOMBRE-ALUMNO
056000     VARYING WKS-ALU-IX FROM 1 BY 1
056100     UNTIL WKS-ALU-IX > WKS-ALU-COUNT
056200     IF WKS-J = ZERO
056300     ADD 1 TO WKS-ALU-COUNT
056400     MOVE WKS-ALU-COUNT TO WKS-J
056500     SET WKS-ALU-IX TO WKS-ALU-COUNT
056600     MOVE WKS-MAT-STUDENT (WKS-MAT-IX) TO
056700     WKS-ALU-NOMBRE (WKS-ALU-IX)
056800     MOVE ZERO TO WKS-ALU-MIN-REQ (WKS-ALU-IX)
056900*-->    WKS-ALU-ORDEN CONSERVA EL ORDEN DE ENTRADA DEL ALUMNO,
057000*       PARA DESEMPATAR EN 224 SIN ALTERAR EL ORDEN ORIGINAL
057100     MOVE WKS-ALU-COUNT TO WKS-ALU-ORDEN (WKS-ALU-IX)
057200     END-IF.
057300 210-UBICA-O-CREA-ALUMNO-E. EXIT.
057400*
057500*--> LA COMPARACION ES EXACTA SOBRE TODO EL CAMPO PIC X - DOS
057600*    TARJETAS CON EL MISMO NOMBRE PERO DISTINTO RELLENO DE ESPACIOS
057700*    CREARIAN DOS ALUMNOS EN LA TABLA DE PRIORIDAD
057800 212-COMPARA-NOMBRE-ALUMNO SECTION.
057900     IF WKS-ALU-NOMBRE (WKS-ALU-IX) =
058000     WKS-MAT-STUDENT (WKS-MAT-IX)
058100     MOVE WKS-ALU-IX TO WKS-J
058200     END-IF.
058300 212-COMPARA-NOMBRE-ALUMNO-E. EXIT.
058400
058500*--> ORDENAMIENTO DE BURBUJA, DESCENDENTE POR MINUTOS, ESTABLE
058600*    (EL DESEMPATE POR WKS-ALU-ORDEN EN 224 ES LO QUE LA HACE
058700*    ESTABLE - SIN ESO, EMPATES CAMBIARIAN DE ORDEN CADA CORRIDA)
058800 220-ORDENA-ALUMNOS SECTION.
058900     IF WKS-ALU-COUNT > 1
059000     PERFORM 222-PASADA-ALUMNOS
059100     VARYING WKS-I FROM 1 BY 1
059200     UNTIL WKS-I > WKS-ALU-COUNT - 1
059300     END-IF.
059400 220-ORDENA-ALUMNOS-E. EXIT.
059500*
059600*--> WKS-I ES LA PASADA ACTUAL Y WKS-ALU-COUNT - WKS-I EL LIMITE
059700*    SUPERIOR - CADA PASADA "EMPUJA" AL FONDO AL ALUMNO CON MENOS
059800*    MINUTOS, POR ESO EL RANGO SE ENCOGE UNO POR PASADA
059900 222-PASADA-ALUMNOS SECTION.
060000     PERFORM 224-COMPARA-ALUMNOS
060100     VARYING WKS-J FROM 1 BY 1
060200     UNTIL WKS-J > WKS-ALU-COUNT - WKS-I.
060300 222-PASADA-ALUMNOS-E. EXIT.
060400*
060500*--> ORDEN DESCENDENTE: SE INTERCAMBIA CUANDO EL DE ARRIBA PIDE
060600*    MENOS MINUTOS QUE EL DE ABAJO, ASI EL ALUMNO MAS CARGADO
060700*    QUEDA PRIMERO EN LA TABLA DE PRIORIDAD
060800 224-COMPARA-ALUMNOS SECTION.
060900     SET WKS-ALU-IX TO WKS-J
061000     IF WKS-ALU-MIN-REQ (WKS-ALU-IX) <
061100     WKS-ALU-MIN-REQ (WKS-ALU-IX + 1)
061200     PERFORM 225-INTERCAMBIA-ALUMNOS
061300     END-IF.
061400 224-COMPARA-ALUMNOS-E. EXIT.
061500
061600*--> INTERCAMBIA LOS RENGLONES WKS-ALU-IX Y WKS-ALU-IX + 1 POR
061700*    MEDIO DE UN TEMPORAL DE UN SOLO RENGLON (WKS-ALU-TEMP)
061800 225-INTERCAMBIA-ALUMNOS SECTION.
061900     MOVE WKS-ALU-NOMBRE  (WKS-ALU-IX)     TO WKS-ALT-NOMBRE
062000     MOVE WKS-ALU-MIN-REQ (WKS-ALU-IX)     TO WKS-ALT-MIN-REQ
062100     MOVE WKS-ALU-ORDEN   (WKS-ALU-IX)     TO WKS-ALT-ORDEN
062200     MOVE WKS-ALU-NOMBRE  (WKS-ALU-IX + 1) TO
062300     WKS-ALU-NOMBRE  (WKS-ALU-IX)
062400     MOVE WKS-ALU-MIN-REQ (WKS-ALU-IX + 1) TO
062500     WKS-ALU-MIN-REQ (WKS-ALU-IX)
062600     MOVE WKS-ALU-ORDEN   (WKS-ALU-IX + 1) TO
062700     WKS-ALU-ORDEN   (WKS-ALU-IX)
062800     MOVE WKS-ALT-NOMBRE  TO WKS-ALU-NOMBRE  (WKS-ALU-IX + 1)
062900     MOVE WKS-ALT-MIN-REQ TO WKS-ALU-MIN-REQ (WKS-ALU-IX + 1)
063000     MOVE WKS-ALT-ORDEN   TO WKS-ALU-ORDEN   (WKS-ALU-IX + 1).
063100 225-INTERCAMBIA-ALUMNOS-E. EXIT.
063200
063300******************************************************************
063400*   300 - PREPARACION DE UN DIA (PASOS 2, 3, 4 Y 5)              *
063500*   ARMA, PARA UN SOLO DIA DE LA SEMANA, LA LISTA DE TRAMOS      *
063600*   OCUPADOS (ALMUERZO Y BLOQUEOS DEL ALUMNO) Y A PARTIR DE ELLA *
063700*   LA LISTA DE FRANJAS DE 30 MINUTOS REALMENTE DISPONIBLES      *
063800******************************************************************
063900 300-PROCESA-DIA SECTION.
064000     SET WKS-DIA-IX TO WKS-DIA-POS
064100     MOVE ZERO TO WKS-PZ-COUNT (WKS-DIA-IX)
064200     MOVE ZERO TO WKS-DS-COUNT (WKS-DIA-IX)
064300*--> PASO 2 - EL ALMUERZO SE EMITE Y SE MARCA COMO PIEZA OCUPADA
064400     PERFORM 305-EMITE-ALMUERZO
064500     PERFORM 310-AGREGA-PIEZA-ALMUERZO
064600*--> PASOS 3 Y 4 - CADA BLOQUEO DEL ALUMNO QUE CAIGA ESTE DIA
064700     PERFORM 320-BLOQUEOS-DEL-DIA
064800     VARYING WKS-BLQ-IX FROM 1 BY 1
064900     UNTIL WKS-BLQ-IX > WKS-BLQ-COUNT
065000     PERFORM 330-ORDENA-PIEZAS-DIA
065100*--> PASO 5 - LO QUE QUEDA LIBRE SE PARTE EN FRANJAS DE 30 MIN
065200     PERFORM 340-ARMA-DISPONIBLES-DIA.
065300 300-PROCESA-DIA-E. EXIT.
065400
065500*--> PASO 2 - EL ALMUERZO SIEMPRE SE EMITE, 60 MINUTOS FIJOS,
065600*    SIN IMPORTAR SI ALGUN ALUMNO TIENE MATERIA A ESA HORA
065700*--> LA FRANJA LUNCH NO LLEVA ALUMNO NI MATERIA (WKS-TST-STUDENT Y
065800*    WKS-TST-SUBJECT QUEDAN EN SPACES) PORQUE ES DEL DIA ENTERO,
065900*    NO DE UN ALUMNO EN PARTICULAR
066000 305-EMITE-ALMUERZO SECTION.
066100     MOVE WKS-MIN-LUNCH-START TO WKS-CONV-MINUTOS
066200     PERFORM 820-MINUTOS-A-HHMM
066300     MOVE WKS-CONV-HHMM TO WKS-TST-START
066400     MOVE WKS-MIN-LUNCH-END TO WKS-CONV-MINUTOS
066500     PERFORM 820-MINUTOS-A-HHMM
066600     MOVE WKS-CONV-HHMM TO WKS-TST-END
066700     MOVE WKS-CT-DAYS (WKS-DIA-POS) TO WKS-TST-DAY
066800     MOVE "LUNCH"   TO WKS-TST-TYPE
066900     MOVE SPACES    TO WKS-TST-STUDENT WKS-TST-SUBJECT
067000     WKS-TST-LABEL
067100     MOVE WKS-DIA-POS TO WKS-TST-DIAPOS
067200     MOVE WKS-MIN-LUNCH-START TO WKS-TST-INIMIN
067300     PERFORM 850-AGREGA-FRANJA.
067400 305-EMITE-ALMUERZO-E. EXIT.
067500
067600*--> EL ALMUERZO TAMBIEN BLOQUEA DISPONIBILIDAD, EN PIEZAS DE 30
067700*    MINUTOS, IGUAL QUE CUALQUIER OTRO TRAMO OCUPADO DEL DIA
067800 310-AGREGA-PIEZA-ALMUERZO SECTION.
067900     MOVE WKS-MIN-LUNCH-START TO WKS-PZT-INI
068000     MOVE WKS-MIN-LUNCH-END   TO WKS-PZT-FIN
068100     PERFORM 860-EXPANDE-PIEZAS-30.
068200 310-AGREGA-PIEZA-ALMUERZO-E. EXIT.
068300
068400*--> PASOS 3 Y 4 - PARA CADA BLOQUEO DEL ALUMNO QUE CAE EN ESTE
068500*    DIA Y TRASLAPA EL HORARIO DE TRABAJO, LO RECORTA, LO EMITE
068600*    COMO FRANJA BLOCKED (UNA VEZ) Y LO EXPANDE EN PIEZAS DE 30
068700*--> LA COMPARACION DE DIA ES CONTRA WKS-BLQ-DAY-MAY, YA EN
068800*    MAYUSCULAS (VER 141), NO CONTRA WKS-BLQ-DAY TAL COMO LLEGO
068900 320-BLOQUEOS-DEL-DIA SECTION.
069000     MOVE WKS-CT-DAYS (WKS-DIA-POS) TO WKS-DM-ORIGEN
069100     PERFORM 875-A-MAYUSCULAS
069200     IF WKS-DM-DESTINO = WKS-BLQ-DAY-MAY (WKS-BLQ-IX)
069300     MOVE WKS-BLQ-START (WKS-BLQ-IX) TO WKS-CONV-HHMM
069400     PERFORM 810-HHMM-A-MINUTOS
069500     MOVE WKS-CONV-MINUTOS TO WKS-PZT-INI
069600     MOVE WKS-BLQ-END (WKS-BLQ-IX) TO WKS-CONV-HHMM
069700     PERFORM 810-HHMM-A-MINUTOS
069800     MOVE WKS-CONV-MINUTOS TO WKS-PZT-FIN
069900*-->    EL BLOQUEO SE RECORTA A LA JORNADA DE TRABAJO - LO QUE
070000*       CAE FUERA DE WORK-START/WORK-END NO INTERESA AQUI
070100     IF WKS-PZT-FIN > WKS-MIN-WORK-START AND
070200     WKS-PZT-INI < WKS-MIN-WORK-END
070300     IF WKS-PZT-INI < WKS-MIN-WORK-START
070400     MOVE WKS-MIN-WORK-START TO WKS-PZT-INI
070500     END-IF
070600     IF WKS-PZT-FIN > WKS-MIN-WORK-END
070700     MOVE WKS-MIN-WORK-END TO WKS-PZT-FIN
070800     END-IF
070900     PERFORM 325-EMITE-FRANJA-BLOQUEADA
071000     PERFORM 860-EXPANDE-PIEZAS-30
071100     END-IF
071200     END-IF.
071300 320-BLOQUEOS-DEL-DIA-E. EXIT.
071400
071500*--> EMITE LA FRANJA BLOCKED YA RECORTADA A LA JORNADA DE TRABAJO
071600*--> AL IGUAL QUE LUNCH, BLOCKED NO LLEVA ALUMNO/MATERIA - SOLO
071700*    WKS-TST-LABEL SE LLENA, CON EL TEXTO QUE TRAJO LA TARJETA DE
071800*    BLOQUEO ORIGINAL
071900 325-EMITE-FRANJA-BLOQUEADA SECTION.
072000     MOVE WKS-PZT-INI TO WKS-CONV-MINUTOS
072100     PERFORM 820-MINUTOS-A-HHMM
072200     MOVE WKS-CONV-HHMM TO WKS-TST-START
072300     MOVE WKS-PZT-FIN TO WKS-CONV-MINUTOS
072400     PERFORM 820-MINUTOS-A-HHMM
072500     MOVE WKS-CONV-HHMM TO WKS-TST-END
072600     MOVE WKS-CT-DAYS (WKS-DIA-POS) TO WKS-TST-DAY
072700     MOVE "BLOCKED" TO WKS-TST-TYPE
072800     MOVE SPACES    TO WKS-TST-STUDENT WKS-TST-SUBJECT
072900     MOVE WKS-BLQ-LABEL (WKS-BLQ-IX) TO WKS-TST-LABEL
073000     MOVE WKS-DIA-POS TO WKS-TST-DIAPOS
073100     MOVE WKS-PZT-INI TO WKS-TST-INIMIN
073200     PERFORM 850-AGREGA-FRANJA.
073300 325-EMITE-FRANJA-BLOQUEADA-E. EXIT.
073400
073500*--> ORDENA LAS PIEZAS DEL DIA POR HORA DE INICIO (BURBUJA) -
073600*    340 NECESITA RECORRERLAS DE IZQUIERDA A DERECHA SIN BRINCOS
073700 330-ORDENA-PIEZAS-DIA SECTION.
073800     IF WKS-PZ-COUNT (WKS-DIA-IX) > 1
073900     PERFORM 332-PASADA-PIEZAS-DIA
074000     VARYING WKS-I FROM 1 BY 1
074100     UNTIL WKS-I > WKS-PZ-COUNT (WKS-DIA-IX) - 1
074200     END-IF.
074300 330-ORDENA-PIEZAS-DIA-E. EXIT.
074400*
074500*--> MISMA BURBUJA DE 220/222, APLICADA A LAS PIEZAS OCUPADAS DE UN
074600*    SOLO DIA EN LUGAR DE A LOS ALUMNOS
074700 332-PASADA-PIEZAS-DIA SECTION.
074800     PERFORM 334-COMPARA-PIEZAS-DIA
074900     VARYING WKS-J FROM 1 BY 1
075000     UNTIL WKS-J > WKS-PZ-COUNT (WKS-DIA-IX) - WKS-I.
075100 332-PASADA-PIEZAS-DIA-E. EXIT.
075200*
075300*--> AQUI SOLO SE ORDENA POR HORA DE INICIO. DOS PIEZAS QUE SE
075400*    TRASLAPEN (POR EJEMPLO UN BLOQUEO QUE CUBRE PARTE DEL ALMUERZO)
075500*    NO SE FUSIONAN EN ESTE PASO, SINO EN 342 AL CAMINAR LA LISTA
075600*    YA ORDENADA
075700 334-COMPARA-PIEZAS-DIA SECTION.
075800     SET WKS-PZ-IX TO WKS-J
075900     IF WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX) >
076000     WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX + 1)
076100     MOVE WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX)
076200     TO WKS-PZT-INI
076300     MOVE WKS-PZ-FIN (WKS-DIA-IX WKS-PZ-IX)
076400     TO WKS-PZT-FIN
076500     MOVE WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX + 1)
076600     TO WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX)
076700     MOVE WKS-PZ-FIN (WKS-DIA-IX WKS-PZ-IX + 1)
076800     TO WKS-PZ-FIN (WKS-DIA-IX WKS-PZ-IX)
076900     MOVE WKS-PZT-INI
077000     TO WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX + 1)
077100     MOVE WKS-PZT-FIN
077200     TO WKS-PZ-FIN (WKS-DIA-IX WKS-PZ-IX + 1)
077300     END-IF.
077400 334-COMPARA-PIEZAS-DIA-E. EXIT.
077500
077600*--> PASO 5 - CAMINA DE WORK-START A WORK-END, USANDO LAS PIEZAS
077700*    YA ORDENADAS PARA IR FUSIONANDO LOS TRAMOS OCUPADOS Y
077800*    PARTIENDO LOS TRAMOS LIBRES EN FRANJAS DE 30 MINUTOS. WKS-K
077900*    ES EL "PUNTERO" QUE VA AVANZANDO A LO LARGO DEL DIA
078000 340-ARMA-DISPONIBLES-DIA SECTION.
078100     MOVE WKS-MIN-WORK-START TO WKS-K
078200     PERFORM 342-PROCESA-PIEZA-OCUPADA
078300     VARYING WKS-PZ-IX FROM 1 BY 1
078400     UNTIL WKS-PZ-IX > WKS-PZ-COUNT (WKS-DIA-IX)
078500*--> LO QUE QUEDA ENTRE LA ULTIMA PIEZA OCUPADA Y EL FIN DE
078600*    JORNADA TAMBIEN SE PARTE EN FRANJAS DE 30
078700     IF WKS-K < WKS-MIN-WORK-END
078800     MOVE WKS-K TO WKS-PZT-INI
078900     MOVE WKS-MIN-WORK-END TO WKS-PZT-FIN
079000     PERFORM 345-PARTE-DISPONIBLE-30
079100     END-IF.
079200 340-ARMA-DISPONIBLES-DIA-E. EXIT.
079300*
079400*--> SI HAY UN HUECO ENTRE WKS-K (DONDE SE QUEDO EL PUNTERO) Y EL
079500*    INICIO DE ESTA PIEZA, ESE HUECO SE PARTE EN FRANJAS DE 30
079600 342-PROCESA-PIEZA-OCUPADA SECTION.
079700     IF WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX) > WKS-K
079800     MOVE WKS-K TO WKS-PZT-INI
079900     MOVE WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX) TO WKS-PZT-FIN
080000     PERFORM 345-PARTE-DISPONIBLE-30
080100     END-IF
080200     IF WKS-PZ-FIN (WKS-DIA-IX WKS-PZ-IX) > WKS-K
080300     MOVE WKS-PZ-FIN (WKS-DIA-IX WKS-PZ-IX) TO WKS-K
080400     END-IF.
080500 342-PROCESA-PIEZA-OCUPADA-E. EXIT.
080600
080700*--> PARTE UN TRAMO LIBRE (WKS-PZT-INI A WKS-PZT-FIN) EN FRANJAS
080800*    DE 30 MINUTOS, LA ULTIMA PUEDE QUEDAR MAS CORTA
080900 345-PARTE-DISPONIBLE-30 SECTION.
081000     MOVE WKS-PZT-INI TO WKS-DST-INI
081100     PERFORM 346-EMITE-DISPONIBLE-30
081200     UNTIL WKS-DST-INI >= WKS-PZT-FIN.
081300 345-PARTE-DISPONIBLE-30-E. EXIT.
081400*
081500 346-EMITE-DISPONIBLE-30 SECTION.
081600     COMPUTE WKS-DST-FIN = WKS-DST-INI + 30
081700     IF WKS-DST-FIN > WKS-PZT-FIN
081800     MOVE WKS-PZT-FIN TO WKS-DST-FIN
081900     END-IF
082000     ADD 1 TO WKS-DS-COUNT (WKS-DIA-IX)
082100     SET WKS-DS-IX TO WKS-DS-COUNT (WKS-DIA-IX)
082200     MOVE WKS-DST-INI TO WKS-DS-INI (WKS-DIA-IX WKS-DS-IX)
082300     MOVE WKS-DST-FIN TO WKS-DS-FIN (WKS-DIA-IX WKS-DS-IX)
082400     MOVE WKS-DST-FIN TO WKS-DST-INI.
082500 346-EMITE-DISPONIBLE-30-E. EXIT.
082600
082700******************************************************************
082800*   400 - PROGRAMACION DE UN ALUMNO (PASOS 7 Y 8, EN ORDEN DE    *
082900*   PRIORIDAD YA CALCULADO EN 200)                               *
083000******************************************************************
083100*--> EL PASE DIARIO (410) SIEMPRE CORRE ANTES QUE EL SEMANAL (415)
083200*    PARA EL MISMO ALUMNO, ASI LAS MATERIAS DIARIAS SE ACOMODAN
083300*    CON TODA LA DISPONIBILIDAD DEL DIA TODAVIA LIBRE
083400 400-PROGRAMA-ALUMNO SECTION.
083500     PERFORM 410-PASE-DIARIO
083600     VARYING WKS-MAT-IX FROM 1 BY 1
083700     UNTIL WKS-MAT-IX > WKS-MAT-COUNT
083800     PERFORM 415-PASE-SEMANAL
083900     VARYING WKS-MAT-IX FROM 1 BY 1
084000     UNTIL WKS-MAT-IX > WKS-MAT-COUNT.
084100 400-PROGRAMA-ALUMNO-E. EXIT.
084200
084300*--> PASO 7 - REVISA TODOS LOS DIAS PARA CADA MATERIA DIARIA DEL
084400*    ALUMNO ACTUAL (WKS-ALU-IX). SI LA MATERIA NO ES DEL ALUMNO
084500*    ACTUAL, O NO ES DE TIPO DIARIA, EL SECTION NO HACE NADA
084600 410-PASE-DIARIO SECTION.
084700     IF WKS-MAT-STUDENT (WKS-MAT-IX) =
084800     WKS-ALU-NOMBRE (WKS-ALU-IX)
084900     AND WKS-MAT-DIARIA (WKS-MAT-IX)
085000*-->    REDONDEA HACIA ARRIBA A FRANJAS DE 30 MINUTOS (+29 ANTES
085100*       DE DIVIDIR ENTRE 30 ES EL TRUCO USUAL DE REDONDEO ENTERO)
085200     COMPUTE WKS-NEC-SLOTS =
085300     (WKS-MAT-MIN-DIARIO (WKS-MAT-IX) + 29) / 30
085400     IF WKS-NEC-SLOTS < 1
085500     MOVE 1 TO WKS-NEC-SLOTS
085600     END-IF
085700     MOVE WKS-MAT-MIN-DIARIO (WKS-MAT-IX) TO WKS-NEC-MINUTOS
085800     PERFORM 412-INTENTA-DIA
085900     VARYING WKS-DIA-POS FROM 1 BY 1
086000     UNTIL WKS-DIA-POS > WKS-CT-DAY-COUNT
086100     END-IF.
086200 410-PASE-DIARIO-E. EXIT.
086300
086400*--> BUSCA VENTANA EN ESTE DIA Y, DE ENCONTRARLA, LA EMITE Y
086500*    ACTUALIZA EL PROGRESO DIARIO DE LA MATERIA PARA ESTE DIA
086600*--> WKS-MAT-PROG-DIA SE ACTUALIZA CON LA VENTANA REALMENTE
086700*    OTORGADA (WKS-VT-FIN-MIN MENOS WKS-VT-INI-MIN), NO CON LOS
086800*    MINUTOS PEDIDOS - SI 840 REDONDEO HACIA ARRIBA, EL PROGRESO
086900*    REFLEJA EL REDONDEO
087000 412-INTENTA-DIA SECTION.
087100     SET WKS-DIA-IX TO WKS-DIA-POS
087200     PERFORM 840-BUSCA-VENTANA
087300     IF VENTANA-OK
087400     PERFORM 445-EMITE-SESION
087500     ADD WKS-VT-FIN-MIN TO WKS-MAT-PROG-DIA
087600     (WKS-MAT-IX WKS-DIA-POS)
087700     SUBTRACT WKS-VT-INI-MIN FROM WKS-MAT-PROG-DIA
087800     (WKS-MAT-IX WKS-DIA-POS)
087900     PERFORM 448-TRUNCA-DISPONIBLES
088000     END-IF.
088100 412-INTENTA-DIA-E. EXIT.
088200
088300*--> PASO 8 - RECORRE LOS DIAS EN ORDEN Y COLOCA A LO SUMO UNA
088400*    SESION POR DIA HASTA CUMPLIR LAS SESIONES SEMANALES. SE
088500*    DETIENE ANTES SI YA NO QUEDAN SESIONES PENDIENTES
088600*--> WKS-SES-NECESARIAS SE RECALCULA CADA VEZ QUE SE ENTRA A ESTE
088700*    SECTION PARA LA MISMA MATERIA - REFLEJA LO QUE FALTA, NO LO
088800*    QUE SE PIDIO ORIGINALMENTE EN LA TARJETA DE MATERIAS
088900 415-PASE-SEMANAL SECTION.
089000     IF WKS-MAT-STUDENT (WKS-MAT-IX) =
089100     WKS-ALU-NOMBRE (WKS-ALU-IX)
089200     AND WKS-MAT-SEMANAL (WKS-MAT-IX)
089300     COMPUTE WKS-SES-NECESARIAS =
089400     WKS-MAT-SES-SEM (WKS-MAT-IX) -
089500     WKS-MAT-SES-CONT (WKS-MAT-IX)
089600     COMPUTE WKS-NEC-SLOTS =
089700     (WKS-MAT-MIN-SESION (WKS-MAT-IX) + 29) / 30
089800     IF WKS-NEC-SLOTS < 1
089900     MOVE 1 TO WKS-NEC-SLOTS
090000     END-IF
090100     MOVE WKS-MAT-MIN-SESION (WKS-MAT-IX) TO WKS-NEC-MINUTOS
090200     MOVE 1 TO WKS-DIA-POS
090300     PERFORM 416-INTENTA-DIA-SEMANAL
090400     UNTIL WKS-SES-NECESARIAS = 0
090500     OR WKS-DIA-POS > WKS-CT-DAY-COUNT
090600     END-IF.
090700 415-PASE-SEMANAL-E. EXIT.
090800*
090900*--> A DIFERENCIA DE 412, ESTE SI AVANZA EL DIA AUNQUE NO HAYA
091000*    ENCONTRADO VENTANA, PORQUE EL PASE SEMANAL SOLO NECESITA
091100*    UNA SESION POR DIA COMO MAXIMO, NO TODOS LOS DIAS
091200 416-INTENTA-DIA-SEMANAL SECTION.
091300     SET WKS-DIA-IX TO WKS-DIA-POS
091400     PERFORM 840-BUSCA-VENTANA
091500     IF VENTANA-OK
091600     PERFORM 445-EMITE-SESION
091700     ADD WKS-VT-FIN-MIN TO WKS-MAT-MIN-SEM (WKS-MAT-IX)
091800     SUBTRACT WKS-VT-INI-MIN FROM
091900     WKS-MAT-MIN-SEM (WKS-MAT-IX)
092000     ADD 1 TO WKS-MAT-SES-CONT (WKS-MAT-IX)
092100     SUBTRACT 1 FROM WKS-SES-NECESARIAS
092200     PERFORM 448-TRUNCA-DISPONIBLES
092300     END-IF
092400     ADD 1 TO WKS-DIA-POS.
092500 416-INTENTA-DIA-SEMANAL-E. EXIT.
092600
092700*--> EMITE LA FRANJA SESSION PARA LA VENTANA YA ENCONTRADA
092800*--> ESTE SECTION LO USAN TANTO 412 (PASE DIARIO) COMO 416 (PASE
092900*    SEMANAL) - AMBOS YA DEJARON WKS-VT-INI-MIN/FIN-MIN LISTOS
093000 445-EMITE-SESION SECTION.
093100     MOVE WKS-VT-INI-MIN TO WKS-CONV-MINUTOS
093200     PERFORM 820-MINUTOS-A-HHMM
093300     MOVE WKS-CONV-HHMM TO WKS-TST-START
093400     MOVE WKS-VT-FIN-MIN TO WKS-CONV-MINUTOS
093500     PERFORM 820-MINUTOS-A-HHMM
093600     MOVE WKS-CONV-HHMM TO WKS-TST-END
093700     MOVE WKS-CT-DAYS (WKS-DIA-POS) TO WKS-TST-DAY
093800     MOVE "SESSION" TO WKS-TST-TYPE
093900     MOVE WKS-ALU-NOMBRE (WKS-ALU-IX) TO WKS-TST-STUDENT
094000     MOVE WKS-MAT-SUBJECT (WKS-MAT-IX) TO WKS-TST-SUBJECT
094100     MOVE SPACES TO WKS-TST-LABEL
094200     MOVE WKS-DIA-POS TO WKS-TST-DIAPOS
094300     MOVE WKS-VT-INI-MIN TO WKS-TST-INIMIN
094400     PERFORM 850-AGREGA-FRANJA.
094500 445-EMITE-SESION-E. EXIT.
094600
094700*--> DESCARTA LA VENTANA Y TODO LO ANTERIOR A ELLA (REGLA DEL
094800*    ALGORITMO VORAZ - UNA VEZ USADA UNA FRANJA NO SE REVISITA)
094900*--> WKS-K SE REUTILIZA AQUI COMO CONTADOR DE FRANJAS SOBREVIVIENTES,
095000*    NO COMO PUNTERO DE MINUTOS (SU OTRO USO EN 340/342)
095100 448-TRUNCA-DISPONIBLES SECTION.
095200     MOVE ZERO TO WKS-K
095300     PERFORM 449-COMPACTA-DISPONIBLE
095400     VARYING WKS-DS-IX FROM WKS-VT-FIN-IX BY 1
095500     UNTIL WKS-DS-IX > WKS-DS-COUNT (WKS-DIA-IX)
095600     MOVE WKS-K TO WKS-DS-COUNT (WKS-DIA-IX).
095700 448-TRUNCA-DISPONIBLES-E. EXIT.
095800*
095900*--> RECORRE DESDE LA FRANJA SIGUIENTE A LA VENTANA USADA Y
096000*    RECORRE LAS SOBREVIVIENTES HACIA EL PRINCIPIO DE LA TABLA
096100 449-COMPACTA-DISPONIBLE SECTION.
096200     ADD 1 TO WKS-K
096300     SET WKS-PZ-IX TO WKS-K
096400     MOVE WKS-DS-INI (WKS-DIA-IX WKS-DS-IX) TO
096500     WKS-DS-INI (WKS-DIA-IX WKS-PZ-IX)
096600     MOVE WKS-DS-FIN (WKS-DIA-IX WKS-DS-IX) TO
096700     WKS-DS-FIN (WKS-DIA-IX WKS-PZ-IX).
096800 449-COMPACTA-DISPONIBLE-E. EXIT.
096900
097000******************************************************************
097100*   420 - PASE DE PREPARACION (PASO 9)                           *
097200*   SOLO CORRE SI LA TARJETA DE CONTROL TRAE CT-PREP-REQUIRED    *
097300*   = Y - RESERVA UNA HORA DIARIA DE PREPARACION, DE PREFERENCIA *
097400*   EN DOS FRANJAS CONTIGUAS, SOBRE LA DISPONIBILIDAD QUE QUEDE  *
097500*   DESPUES DE LOS PASOS 7 Y 8                                   *
097600******************************************************************
097700 420-PASE-PREPARACION SECTION.
097800     SET WKS-DIA-IX TO WKS-DIA-POS
097900*--> LA DISPONIBILIDAD DE 340 YA NO SIRVE - HAY QUE VOLVER A
098000*    ARMARLA CONSIDERANDO TAMBIEN LAS SESIONES YA COLOCADAS
098100     PERFORM 425-RECONSTRUYE-DISPONIBLES
098200     PERFORM 430-BUSCA-HORA-CONTIGUA
098300     IF NOT VENTANA-OK
098400     PERFORM 435-BUSCA-HORA-PARTIDA
098500     END-IF
098600*--> SI NI CONTIGUA NI PARTIDA CUPO, EL DIA QUEDA SIN
098700*    PREPARACION Y SE DEJA CONSTANCIA EN EL REPORTE DE CONFLICTOS
098800     IF NOT VENTANA-OK
098900     MOVE SPACES TO WKS-CF-CONSTRUIDO
099000     STRING "Could not schedule prep time on "
099100     DELIMITED BY SIZE
099200     WKS-CT-DAYS (WKS-DIA-POS) DELIMITED BY SPACE
099300     INTO WKS-CF-CONSTRUIDO
099400     END-STRING
099500     PERFORM 870-AGREGA-CONFLICTO
099600     END-IF.
099700 420-PASE-PREPARACION-E. EXIT.
099800
099900*--> RECONSTRUYE DISPONIBILIDAD DEL DIA CON LAS PIEZAS ORIGINALES
100000*    MAS TODAS LAS SESIONES YA EMITIDAS PARA ESE DIA
100100 425-RECONSTRUYE-DISPONIBLES SECTION.
100200     PERFORM 427-AGREGA-SESION-COMO-PIEZA
100300     VARYING WKS-TS-IX FROM 1 BY 1
100400     UNTIL WKS-TS-IX > WKS-TS-COUNT
100500     PERFORM 330-ORDENA-PIEZAS-DIA
100600     MOVE ZERO TO WKS-DS-COUNT (WKS-DIA-IX)
100700     PERFORM 340-ARMA-DISPONIBLES-DIA.
100800 425-RECONSTRUYE-DISPONIBLES-E. EXIT.
100900*
101000 427-AGREGA-SESION-COMO-PIEZA SECTION.
101100     IF WKS-TS-DIAPOS (WKS-TS-IX) = WKS-DIA-POS
101200     AND WKS-TS-TYPE (WKS-TS-IX) = "SESSION"
101300     MOVE WKS-TS-INIMIN (WKS-TS-IX) TO WKS-PZT-INI
101400     MOVE WKS-TS-END (WKS-TS-IX) TO WKS-CONV-HHMM
101500     PERFORM 810-HHMM-A-MINUTOS
101600     MOVE WKS-CONV-MINUTOS TO WKS-PZT-FIN
101700     PERFORM 860-EXPANDE-PIEZAS-30
101800     END-IF.
101900 427-AGREGA-SESION-COMO-PIEZA-E. EXIT.
102000
102100*--> INTENTA UNA HORA CONTIGUA (DOS FRANJAS VERDADERAMENTE
102200*    ADYACENTES CUYO TRAMO COMBINADO SEA DE 60 MINUTOS O MAS)
102300*--> RECORRE LAS FRANJAS DE 30 DEL DIA BUSCANDO EL PRIMER PAR
102400*    ADYACENTE - EN CUANTO 432 MARCA VENTANA-OK EL PERFORM VARYING
102500*    SE DETIENE (OR VENTANA-OK), NO SIGUE BUSCANDO OTROS PARES
102600 430-BUSCA-HORA-CONTIGUA SECTION.
102700     MOVE "N" TO WKS-VT-ENCONTRADA
102800     IF WKS-DS-COUNT (WKS-DIA-IX) > 1
102900     PERFORM 432-PRUEBA-PAR-CONTIGUO
103000     VARYING WKS-DS-IX FROM 1 BY 1
103100     UNTIL WKS-DS-IX > WKS-DS-COUNT (WKS-DIA-IX) - 1
103200     OR VENTANA-OK
103300     END-IF
103400     IF VENTANA-OK
103500     MOVE WKS-VT-INI-MIN TO WKS-CONV-MINUTOS
103600     PERFORM 820-MINUTOS-A-HHMM
103700     MOVE WKS-CONV-HHMM TO WKS-TST-START
103800     MOVE WKS-VT-FIN-MIN TO WKS-CONV-MINUTOS
103900     PERFORM 820-MINUTOS-A-HHMM
104000     MOVE WKS-CONV-HHMM TO WKS-TST-END
104100     MOVE WKS-CT-DAYS (WKS-DIA-POS) TO WKS-TST-DAY
104200     MOVE "PREP"    TO WKS-TST-TYPE
104300     MOVE SPACES    TO WKS-TST-STUDENT WKS-TST-SUBJECT
104400     WKS-TST-LABEL
104500     MOVE WKS-DIA-POS TO WKS-TST-DIAPOS
104600     MOVE WKS-VT-INI-MIN TO WKS-TST-INIMIN
104700     PERFORM 850-AGREGA-FRANJA
104800     END-IF.
104900 430-BUSCA-HORA-CONTIGUA-E. EXIT.
105000*
105100*--> COMPARA LA FRANJA WKS-DS-IX CON LA SIGUIENTE (WKS-PZ-IX);
105200*    SOLO CALIFICAN COMO CONTIGUAS SI EL FIN DE UNA COINCIDE
105300*    EXACTO CON EL INICIO DE LA OTRA
105400 432-PRUEBA-PAR-CONTIGUO SECTION.
105500     SET WKS-PZ-IX TO WKS-DS-IX
105600     SET WKS-PZ-IX UP BY 1
105700     IF WKS-DS-FIN (WKS-DIA-IX WKS-DS-IX) =
105800     WKS-DS-INI (WKS-DIA-IX WKS-PZ-IX)
105900     AND WKS-DS-FIN (WKS-DIA-IX WKS-PZ-IX) -
106000     WKS-DS-INI (WKS-DIA-IX WKS-DS-IX) >= 60
106100     MOVE "S" TO WKS-VT-ENCONTRADA
106200     MOVE WKS-DS-INI (WKS-DIA-IX WKS-DS-IX) TO
106300     WKS-VT-INI-MIN
106400     COMPUTE WKS-VT-FIN-MIN = WKS-VT-INI-MIN + 60
106500     END-IF.
106600 432-PRUEBA-PAR-CONTIGUO-E. EXIT.
106700
106800*--> DE FALLAR LO ANTERIOR, INTENTA DOS FRANJAS DE 30 MINUTOS
106900*    DESDE LA PRIMERA DISPONIBLE, PEGADAS UNA A LA OTRA SIN
107000*    HUECO, SIEMPRE QUE EL TRAMO ENTRE EL INICIO DE LA PRIMERA
107100*    FRANJA Y EL FIN DE LA SEGUNDA DISPONIBLE SEA DE 60 MINUTOS
107200*    O MAS. LA SEGUNDA FRANJA PREP ARRANCA EXACTAMENTE 30 MIN
107300*    DESPUES DEL INICIO DE LA PRIMERA, SIN DEJAR HUECO ALGUNO
107400 435-BUSCA-HORA-PARTIDA SECTION.
107500     MOVE "N" TO WKS-VT-ENCONTRADA
107600     IF WKS-DS-COUNT (WKS-DIA-IX) > 1
107700     IF WKS-DS-FIN (WKS-DIA-IX 2) -
107800     WKS-DS-INI (WKS-DIA-IX 1) >= 60
107900     MOVE "S" TO WKS-VT-ENCONTRADA
108000*--> PRIMERA FRANJA PREP DE 30 MIN, A PARTIR DEL INICIO DEL
108100*    PRIMER HUECO LIBRE DEL DIA
108200     MOVE WKS-DS-INI (WKS-DIA-IX 1) TO WKS-CONV-MINUTOS
108300     PERFORM 820-MINUTOS-A-HHMM
108400     MOVE WKS-CONV-HHMM TO WKS-TST-START
108500     COMPUTE WKS-CONV-MINUTOS =
108600     WKS-DS-INI (WKS-DIA-IX 1) + 30
108700     PERFORM 820-MINUTOS-A-HHMM
108800     MOVE WKS-CONV-HHMM TO WKS-TST-END
108900     MOVE WKS-CT-DAYS (WKS-DIA-POS) TO WKS-TST-DAY
109000     MOVE "PREP"    TO WKS-TST-TYPE
109100     MOVE SPACES    TO WKS-TST-STUDENT WKS-TST-SUBJECT
109200     WKS-TST-LABEL
109300     MOVE WKS-DIA-POS TO WKS-TST-DIAPOS
109400     MOVE WKS-DS-INI (WKS-DIA-IX 1) TO WKS-TST-INIMIN
109500     PERFORM 850-AGREGA-FRANJA
109600*--> SEGUNDA FRANJA PREP DE 30 MIN, PEGADA A LA PRIMERA - ARRANCA
109700*    EN SLOT(1).INICIO + 30 PARA QUE NO QUEDE HUECO EN EL IMPRESO
109800     COMPUTE WKS-CONV-MINUTOS =
109900     WKS-DS-INI (WKS-DIA-IX 1) + 30
110000     PERFORM 820-MINUTOS-A-HHMM
110100     MOVE WKS-CONV-HHMM TO WKS-TST-START
110200     COMPUTE WKS-CONV-MINUTOS =
110300     WKS-DS-INI (WKS-DIA-IX 1) + 60
110400     PERFORM 820-MINUTOS-A-HHMM
110500     MOVE WKS-CONV-HHMM TO WKS-TST-END
110600     COMPUTE WKS-TST-INIMIN =
110700     WKS-DS-INI (WKS-DIA-IX 1) + 30
110800     PERFORM 850-AGREGA-FRANJA
110900     END-IF
111000     END-IF.
111100 435-BUSCA-HORA-PARTIDA-E. EXIT.
111200
111300******************************************************************
111400*   500 - AUDITORIA DE RESTRICCIONES (PASO 10)                   *
111500*   RECORRE TODA LA TABLA DE MATERIAS Y DEJA CONSTANCIA EN EL    *
111600*   REPORTE DE CONFLICTOS DE CUALQUIER MATERIA QUE NO HAYA        *
111700*   ALCANZADO SU CUOTA DIARIA O SEMANAL DE MINUTOS/SESIONES      *
111800******************************************************************
111900*--> RECORRE TODAS LAS MATERIAS DE TODOS LOS ALUMNOS, NO SOLO LAS
112000*    DEL ULTIMO ALUMNO PROCESADO EN 400
112100 500-AUDITA-RESTRICCIONES SECTION.
112200     PERFORM 510-AUDITA-MATERIA
112300     VARYING WKS-MAT-IX FROM 1 BY 1
112400     UNTIL WKS-MAT-IX > WKS-MAT-COUNT.
112500 500-AUDITA-RESTRICCIONES-E. EXIT.
112600
112700*--> DECIDE SI ESTA MATERIA SE AUDITA COMO DIARIA O SEMANAL
112800*--> LAS MATERIAS DIARIAS SE AUDITAN DIA POR DIA (515); LAS
112900*    SEMANALES SE AUDITAN UNA SOLA VEZ, EN CONJUNTO (520)
113000 510-AUDITA-MATERIA SECTION.
113100     IF WKS-MAT-DIARIA (WKS-MAT-IX)
113200     PERFORM 515-AUDITA-DIARIA
113300     VARYING WKS-DIA-POS FROM 1 BY 1
113400     UNTIL WKS-DIA-POS > WKS-CT-DAY-COUNT
113500     ELSE
113600     PERFORM 520-AUDITA-SEMANAL
113700     END-IF.
113800 510-AUDITA-MATERIA-E. EXIT.
113900
114000*--> COMPARA LO PROGRAMADO CONTRA LO REQUERIDO, DIA POR DIA, Y
114100*    ARMA UN RENGLON DE TEXTO LEGIBLE PARA EL REPORTE DE
114200*    CONFLICTOS CUANDO NO SE ALCANZO LA CUOTA
114300 515-AUDITA-DIARIA SECTION.
114400     IF WKS-MAT-PROG-DIA (WKS-MAT-IX WKS-DIA-POS) <
114500     WKS-MAT-MIN-DIARIO (WKS-MAT-IX)
114600     MOVE SPACES TO WKS-CF-CONSTRUIDO
114700     STRING WKS-MAT-STUDENT (WKS-MAT-IX) DELIMITED BY SPACE
114800     " - " DELIMITED BY SIZE
114900     WKS-MAT-SUBJECT (WKS-MAT-IX) DELIMITED BY SPACE
115000     " on " DELIMITED BY SIZE
115100     WKS-CT-DAYS (WKS-DIA-POS) DELIMITED BY SPACE
115200     ": Scheduled " DELIMITED BY SIZE
115300     WKS-MAT-PROG-DIA (WKS-MAT-IX WKS-DIA-POS)
115400     DELIMITED BY SIZE
115500     "min, needed " DELIMITED BY SIZE
115600     WKS-MAT-MIN-DIARIO (WKS-MAT-IX) DELIMITED BY SIZE
115700     "min daily" DELIMITED BY SIZE
115800     INTO WKS-CF-CONSTRUIDO
115900     END-STRING
116000     PERFORM 870-AGREGA-CONFLICTO
116100     END-IF.
116200 515-AUDITA-DIARIA-E. EXIT.
116300
116400*--> AUDITA SESIONES CUMPLIDAS Y, POR SEPARADO, MINUTOS TOTALES
116500*    CUMPLIDOS - UNA MATERIA SEMANAL PUEDE FALLAR EN UNO SOLO
116600*    DE LOS DOS CRITERIOS, POR ESO SON DOS IF INDEPENDIENTES
116700 520-AUDITA-SEMANAL SECTION.
116800*--> PRIMERA COMPROBACION: SE LOGRARON MENOS SESIONES DE LAS
116900*    QUE PEDIA LA MATERIA EN TODA LA SEMANA (NO SOLO EL DIA)
117000     IF WKS-MAT-SES-CONT (WKS-MAT-IX) <
117100     WKS-MAT-SES-SEM (WKS-MAT-IX)
117200     MOVE SPACES TO WKS-CF-CONSTRUIDO
117300     STRING WKS-MAT-STUDENT (WKS-MAT-IX) DELIMITED BY SPACE
117400     " - " DELIMITED BY SIZE
117500     WKS-MAT-SUBJECT (WKS-MAT-IX) DELIMITED BY SPACE
117600     ": Scheduled " DELIMITED BY SIZE
117700     WKS-MAT-SES-CONT (WKS-MAT-IX) DELIMITED BY SIZE
117800     " sessions, needed " DELIMITED BY SIZE
117900     WKS-MAT-SES-SEM (WKS-MAT-IX) DELIMITED BY SIZE
118000     " sessions per week" DELIMITED BY SIZE
118100     INTO WKS-CF-CONSTRUIDO
118200     END-STRING
118300     PERFORM 870-AGREGA-CONFLICTO
118400     END-IF
118500*--> SEGUNDA COMPROBACION, INDEPENDIENTE DE LA PRIMERA: AUNQUE
118600*    EL NUMERO DE SESIONES HAYA SALIDO BIEN, LOS MINUTOS TOTALES
118700*    PUEDEN QUEDAR CORTOS SI ALGUNA SESION SE ACOMODO MAS CORTA
118800     COMPUTE WKS-NEC-MINUTOS =
118900     WKS-MAT-SES-SEM (WKS-MAT-IX) *
119000     WKS-MAT-MIN-SESION (WKS-MAT-IX)
119100     IF WKS-MAT-MIN-SEM (WKS-MAT-IX) < WKS-NEC-MINUTOS
119200     MOVE SPACES TO WKS-CF-CONSTRUIDO
119300     STRING WKS-MAT-STUDENT (WKS-MAT-IX) DELIMITED BY SPACE
119400     " - " DELIMITED BY SIZE
119500     WKS-MAT-SUBJECT (WKS-MAT-IX) DELIMITED BY SPACE
119600     ": Scheduled " DELIMITED BY SIZE
119700     WKS-MAT-MIN-SEM (WKS-MAT-IX) DELIMITED BY SIZE
119800     "min total, needed " DELIMITED BY SIZE
119900     WKS-NEC-MINUTOS DELIMITED BY SIZE
120000     "min per week (" DELIMITED BY SIZE
120100     WKS-MAT-SES-SEM (WKS-MAT-IX) DELIMITED BY SIZE
120200     " sessions x " DELIMITED BY SIZE
120300     WKS-MAT-MIN-SESION (WKS-MAT-IX) DELIMITED BY SIZE
120400     "min)" DELIMITED BY SIZE
120500     INTO WKS-CF-CONSTRUIDO
120600     END-STRING
120700     PERFORM 870-AGREGA-CONFLICTO
120800     END-IF.
120900 520-AUDITA-SEMANAL-E. EXIT.
121000
121100******************************************************************
121200*   600 - ORDENA LAS FRANJAS Y ESCRIBE LOS ARCHIVOS DE SALIDA    *
121300*   (PASO 11)                                                    *
121400******************************************************************
121500 600-ORDENA-Y-ESCRIBE SECTION.
121600     PERFORM 610-ORDENA-FRANJAS
121700     PERFORM 620-ESCRIBE-FRANJA
121800     VARYING WKS-TS-IX FROM 1 BY 1
121900     UNTIL WKS-TS-IX > WKS-TS-COUNT
122000     PERFORM 630-ESCRIBE-CONFLICTO
122100     VARYING WKS-CF-IX FROM 1 BY 1
122200     UNTIL WKS-CF-IX > WKS-CF-COUNT.
122300 600-ORDENA-Y-ESCRIBE-E. EXIT.
122400
122500*--> ORDENAMIENTO DE BURBUJA POR (DIA, HORA-INICIO, ORDEN DE
122600*    ENTRADA) - EL CAMPO ORDEN GARANTIZA ESTABILIDAD
122700*--> SI SOLO HAY UNA FRANJA EN TODA LA CORRIDA (CASO RARO PERO
122800*    POSIBLE) NO TIENE CASO ORDENAR - EL IF EVITA UN PERFORM
122900*    VARYING CON LIMITE EN CERO
123000 610-ORDENA-FRANJAS SECTION.
123100     IF WKS-TS-COUNT > 1
123200     PERFORM 612-PASADA-FRANJAS
123300     VARYING WKS-I FROM 1 BY 1
123400     UNTIL WKS-I > WKS-TS-COUNT - 1
123500     END-IF.
123600 610-ORDENA-FRANJAS-E. EXIT.
123700*
123800*--> MISMA BURBUJA DE 220/222 Y 330/332, AHORA SOBRE LA TABLA FINAL
123900*    DE FRANJAS QUE VA A THSLTOUT
124000 612-PASADA-FRANJAS SECTION.
124100     PERFORM 614-COMPARA-POSICION
124200     VARYING WKS-J FROM 1 BY 1
124300     UNTIL WKS-J > WKS-TS-COUNT - WKS-I.
124400 612-PASADA-FRANJAS-E. EXIT.
124500*
124600 614-COMPARA-POSICION SECTION.
124700     SET WKS-TS-IX TO WKS-J
124800     PERFORM 615-COMPARA-Y-CAMBIA.
124900 614-COMPARA-POSICION-E. EXIT.
125000
125100*--> DECIDE SI WKS-TS-IX Y WKS-TS-IX + 1 ESTAN FUERA DE ORDEN,
125200*    COMPARANDO PRIMERO POSICION DE DIA, LUEGO HORA DE INICIO Y
125300*    POR ULTIMO EL ORDEN DE ENTRADA COMO DESEMPATE FINAL
125400 615-COMPARA-Y-CAMBIA SECTION.
125500     MOVE "N" TO WKS-VT-ENCONTRADA
125600     IF WKS-TS-DIAPOS (WKS-TS-IX) >
125700     WKS-TS-DIAPOS (WKS-TS-IX + 1)
125800     MOVE "S" TO WKS-VT-ENCONTRADA
125900     ELSE
126000     IF WKS-TS-DIAPOS (WKS-TS-IX) =
126100     WKS-TS-DIAPOS (WKS-TS-IX + 1)
126200     IF WKS-TS-INIMIN (WKS-TS-IX) >
126300     WKS-TS-INIMIN (WKS-TS-IX + 1)
126400     MOVE "S" TO WKS-VT-ENCONTRADA
126500     ELSE
126600     IF WKS-TS-INIMIN (WKS-TS-IX) =
126700     WKS-TS-INIMIN (WKS-TS-IX + 1)
126800     AND WKS-TS-ORDEN (WKS-TS-IX) >
126900     WKS-TS-ORDEN (WKS-TS-IX + 1)
127000     MOVE "S" TO WKS-VT-ENCONTRADA
127100     END-IF
127200     END-IF
127300     END-IF
127400     END-IF
127500*--> SI ESTAN FUERA DE ORDEN, SE INTERCAMBIAN LAS DOS FILAS
127600*    COMPLETAS DE LA TABLA (NO SOLO LA LLAVE DE ORDENAMIENTO)
127700     IF VENTANA-OK
127800     MOVE WKS-TS-FILA (WKS-TS-IX)     TO WKS-TS-TEMP
127900     MOVE WKS-TS-FILA (WKS-TS-IX + 1) TO WKS-TS-FILA (WKS-TS-IX)
128000     MOVE WKS-TS-TEMP                 TO
128100     WKS-TS-FILA (WKS-TS-IX + 1)
128200     END-IF.
128300 615-COMPARA-Y-CAMBIA-E. EXIT.
128400
128500*--> COPIA UN RENGLON DE LA TABLA DE FRANJAS AL REGISTRO DE
128600*    SALIDA Y LO ESCRIBE EN THSLTOUT
128700*--> COPIA CAMPO POR CAMPO EN LUGAR DE UN MOVE DE GRUPO PORQUE
128800*    WKS-TS-FILA Y REG-THSLT01 NO COMPARTEN EXACTAMENTE EL MISMO
128900*    ORDEN NI LOS MISMOS ANCHOS DE CAMPO
129000 620-ESCRIBE-FRANJA SECTION.
129100     MOVE WKS-TS-DAY     (WKS-TS-IX) TO TS-DAY
129200     MOVE WKS-TS-START   (WKS-TS-IX) TO TS-START
129300     MOVE WKS-TS-END     (WKS-TS-IX) TO TS-END
129400     MOVE WKS-TS-TYPE    (WKS-TS-IX) TO TS-TYPE
129500     MOVE WKS-TS-STUDENT (WKS-TS-IX) TO TS-STUDENT
129600     MOVE WKS-TS-SUBJECT (WKS-TS-IX) TO TS-SUBJECT
129700     MOVE WKS-TS-LABEL   (WKS-TS-IX) TO TS-LABEL
129800     WRITE REG-THSLT01
129900     IF FS-THSLTOUT NOT = "00"
130000     MOVE "THSLTOUT" TO WKS-ARCHIVO
130100     MOVE FS-THSLTOUT TO WKS-FS-ACTUAL
130200     PERFORM 900-AVISA-ERROR
130300     END-IF.
130400 620-ESCRIBE-FRANJA-E. EXIT.
130500
130600*--> COPIA UN RENGLON DE LA TABLA DE CONFLICTOS AL REGISTRO DE
130700*    SALIDA Y LO ESCRIBE EN THCNFOUT
130800*--> A DIFERENCIA DE 620, AQUI NO HAY CAMPOS QUE ARMAR - EL TEXTO
130900*    YA SALIO COMPLETO DE 515/520 Y SOLO SE COPIA AL REGISTRO
131000 630-ESCRIBE-CONFLICTO SECTION.
131100     MOVE WKS-CF-TEXTO (WKS-CF-IX) TO CF-TEXT
131200     WRITE REG-THCNF01
131300     IF FS-THCNFOUT NOT = "00"
131400     MOVE "THCNFOUT" TO WKS-ARCHIVO
131500     MOVE FS-THCNFOUT TO WKS-FS-ACTUAL
131600     PERFORM 900-AVISA-ERROR
131700     END-IF.
131800 630-ESCRIBE-CONFLICTO-E. EXIT.
131900
132000******************************************************************
132100*   800 - RUTINAS UTILITARIAS DE TIEMPO Y VENTANAS               *
132200******************************************************************
132300*--> CONVIERTE WKS-CONV-HHMM ("HH:MM") A MINUTOS DESDE MEDIANOCHE
132400*--> WKS-CONV-HH Y WKS-CONV-MM SE LLENAN ANTES DE LLAMAR A ESTE
132500*    SECTION, TIPICAMENTE MOVIENDO UN CAMPO "HH:MM" A WKS-CONV-HHMM
132600 810-HHMM-A-MINUTOS SECTION.
132700     COMPUTE WKS-CONV-MINUTOS =
132800     WKS-CONV-HH * 60 + WKS-CONV-MM.
132900 810-HHMM-A-MINUTOS-E. EXIT.
133000
133100*--> CONVIERTE WKS-CONV-MINUTOS A WKS-CONV-HHMM ("HH:MM"),
133200*    RELLENANDO CON CEROS A DOS DIGITOS
133300 820-MINUTOS-A-HHMM SECTION.
133400     COMPUTE WKS-CONV-HH = WKS-CONV-MINUTOS / 60
133500     COMPUTE WKS-CONV-MM = WKS-CONV-MINUTOS -
133600     (WKS-CONV-HH * 60)
133700     MOVE ":" TO WKS-CONV-HHMM (3:1).
133800 820-MINUTOS-A-HHMM-E. EXIT.
133900
134000*--> BUSCA, DE IZQUIERDA A DERECHA EN LA LISTA DE DISPONIBLES
134100*    DEL DIA ACTUAL, LA PRIMERA VENTANA DE WKS-NEC-SLOTS FRANJAS
134200*    CONSECUTIVAS CUYO TRAMO CUBRA WKS-NEC-MINUTOS Y NO CRUCE
134300*    EL ALMUERZO
134400*--> SI NO HAY SUFICIENTES FRANJAS DISPONIBLES EN TODO EL DIA
134500*    (WKS-DS-COUNT < WKS-NEC-SLOTS) NI SIQUIERA SE INTENTA - EL
134600*    IF EVITA UN PERFORM VARYING CON LIMITE NEGATIVO
134700 840-BUSCA-VENTANA SECTION.
134800     MOVE "N" TO WKS-VT-ENCONTRADA
134900     IF WKS-DS-COUNT (WKS-DIA-IX) >= WKS-NEC-SLOTS
135000     PERFORM 842-PRUEBA-VENTANA
135100     VARYING WKS-DS-IX FROM 1 BY 1
135200     UNTIL WKS-DS-IX >
135300     WKS-DS-COUNT (WKS-DIA-IX) - WKS-NEC-SLOTS + 1
135400     OR VENTANA-OK
135500     END-IF.
135600 840-BUSCA-VENTANA-E. EXIT.
135700*
135800*--> PRUEBA LA VENTANA QUE ARRANCA EN WKS-DS-IX Y ABARCA
135900*    WKS-NEC-SLOTS FRANJAS CONSECUTIVAS DE LA TABLA
136000 842-PRUEBA-VENTANA SECTION.
136100     SET WKS-PZ-IX TO WKS-DS-IX
136200     COMPUTE WKS-K = WKS-DS-IX + WKS-NEC-SLOTS - 1
136300     MOVE WKS-DS-INI (WKS-DIA-IX WKS-DS-IX) TO
136400     WKS-VT-INI-MIN
136500     SET WKS-PZ-IX TO WKS-K
136600     MOVE WKS-DS-FIN (WKS-DIA-IX WKS-PZ-IX) TO
136700     WKS-VT-FIN-MIN
136800     IF WKS-VT-FIN-MIN - WKS-VT-INI-MIN >= WKS-NEC-MINUTOS
136900     PERFORM 845-VENTANA-VALIDA
137000     IF VENTANA-OK
137100     MOVE WKS-DS-IX TO WKS-VT-INI-IX
137200     COMPUTE WKS-VT-FIN-IX = WKS-K + 1
137300     END-IF
137400     END-IF.
137500 842-PRUEBA-VENTANA-E. EXIT.
137600
137700*--> UNA VENTANA SOLO SE ACEPTA SI NO CRUZA EL ALMUERZO
137800*--> UNA VENTANA QUE EMPIEZA ANTES DEL ALMUERZO Y TERMINA DESPUES
137900*    SE RECHAZA COMPLETA, NO SE RECORTA - RECORTARLA LE QUITARIA
138000*    MINUTOS A LA MATERIA SIN QUE 840 SE ENTERE
138100 845-VENTANA-VALIDA SECTION.
138200     IF WKS-VT-FIN-MIN <= WKS-MIN-LUNCH-START
138300     OR WKS-VT-INI-MIN >= WKS-MIN-LUNCH-END
138400     MOVE "S" TO WKS-VT-ENCONTRADA
138500     ELSE
138600     MOVE "N" TO WKS-VT-ENCONTRADA
138700     END-IF.
138800 845-VENTANA-VALIDA-E. EXIT.
138900
139000*--> AGREGA UNA FRANJA (YA ARMADA EN WKS-TST-...) A LA TABLA DE
139100*    SALIDA, ASIGNANDOLE EL SIGUIENTE NUMERO DE ORDEN DE ENTRADA
139200*--> WKS-ORDEN-SIG NUNCA SE REINICIA DURANTE LA CORRIDA - CRECE DE
139300*    FORMA MONOTONA A TRAVES DE TODOS LOS DIAS Y ALUMNOS, PARA QUE
139400*    610 PUEDA DESEMPATAR SIN AMBIGUEDAD
139500 850-AGREGA-FRANJA SECTION.
139600     ADD 1 TO WKS-ORDEN-SIG
139700     ADD 1 TO WKS-TS-COUNT
139800     SET WKS-TS-IX TO WKS-TS-COUNT
139900     MOVE WKS-TST-DIAPOS  TO WKS-TS-DIAPOS  (WKS-TS-IX)
140000     MOVE WKS-TST-INIMIN  TO WKS-TS-INIMIN  (WKS-TS-IX)
140100     MOVE WKS-ORDEN-SIG   TO WKS-TS-ORDEN   (WKS-TS-IX)
140200     MOVE WKS-TST-DAY     TO WKS-TS-DAY     (WKS-TS-IX)
140300     MOVE WKS-TST-START   TO WKS-TS-START   (WKS-TS-IX)
140400     MOVE WKS-TST-END     TO WKS-TS-END     (WKS-TS-IX)
140500     MOVE WKS-TST-TYPE    TO WKS-TS-TYPE    (WKS-TS-IX)
140600     MOVE WKS-TST-STUDENT TO WKS-TS-STUDENT (WKS-TS-IX)
140700     MOVE WKS-TST-SUBJECT TO WKS-TS-SUBJECT (WKS-TS-IX)
140800     MOVE WKS-TST-LABEL   TO WKS-TS-LABEL   (WKS-TS-IX).
140900 850-AGREGA-FRANJA-E. EXIT.
141000
141100*--> EXPANDE UN TRAMO OCUPADO (WKS-PZT-INI A WKS-PZT-FIN) EN
141200*    PIEZAS CONSECUTIVAS DE 30 MINUTOS PARA LA TABLA DEL DIA
141300*--> WKS-K AQUI ES UN PUNTERO LOCAL DE MINUTOS DENTRO DEL TRAMO,
141400*    NO EL MISMO USO QUE TIENE EN 340/342 (AMBOS SON EL MISMO
141500*    CAMPO WORKING-STORAGE, REUTILIZADO EN DISTINTOS MOMENTOS)
141600 860-EXPANDE-PIEZAS-30 SECTION.
141700     MOVE WKS-PZT-INI TO WKS-K
141800     PERFORM 862-EMITE-PIEZA-30
141900     UNTIL WKS-K >= WKS-PZT-FIN.
142000 860-EXPANDE-PIEZAS-30-E. EXIT.
142100*
142200*--> LA ULTIMA PIEZA DE UN TRAMO OCUPADO PUEDE QUEDAR MAS CORTA DE
142300*    30 MINUTOS (SE RECORTA A WKS-PZT-FIN) - EL EQUIVALENTE PARA
142400*    TRAMOS LIBRES LO HACE 346, NO ESTE SECTION
142500 862-EMITE-PIEZA-30 SECTION.
142600     ADD 1 TO WKS-PZ-COUNT (WKS-DIA-IX)
142700     SET WKS-PZ-IX TO WKS-PZ-COUNT (WKS-DIA-IX)
142800     MOVE WKS-K TO WKS-PZ-INI (WKS-DIA-IX WKS-PZ-IX)
142900     COMPUTE WKS-J = WKS-K + 30
143000     IF WKS-J > WKS-PZT-FIN
143100     MOVE WKS-PZT-FIN TO WKS-J
143200     END-IF
143300     MOVE WKS-J TO WKS-PZ-FIN (WKS-DIA-IX WKS-PZ-IX)
143400     MOVE WKS-J TO WKS-K.
143500 862-EMITE-PIEZA-30-E. EXIT.
143600
143700*--> AGREGA UNA LINEA A LA TABLA DE CONFLICTOS
143800 870-AGREGA-CONFLICTO SECTION.
143900     ADD 1 TO WKS-CF-COUNT
144000     SET WKS-CF-IX TO WKS-CF-COUNT
144100     MOVE WKS-CF-CONSTRUIDO TO WKS-CF-TEXTO (WKS-CF-IX).
144200 870-AGREGA-CONFLICTO-E. EXIT.
144300
144400*--> PASA WKS-DM-ORIGEN A MAYUSCULAS EN WKS-DM-DESTINO, SIN
144500*    USAR FUNCTION UPPER-CASE (COMPILADOR ANTIGUO)
144600*--> SOLO CUBRE EL ALFABETO EN INGLES - LA TARJETA DE CONTROL Y LOS
144700*    BLOQUEOS DE ESTE SISTEMA NO USAN ACENTOS EN LOS DIAS DE LA
144800*    SEMANA
144900 875-A-MAYUSCULAS SECTION.
145000     MOVE WKS-DM-ORIGEN TO WKS-DM-DESTINO
145100     INSPECT WKS-DM-DESTINO CONVERTING
145200     "abcdefghijklmnopqrstuvwxyz" TO
145300     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
145400 875-A-MAYUSCULAS-E. EXIT.
145500
145600******************************************************************
145700*   900 - MANEJO DE ERRORES Y CIERRE                             *
145800******************************************************************
145900*--> CUALQUIER FILE STATUS DISTINTO DE 00 EN OPEN/READ/WRITE
146000*    TERMINA LA CORRIDA - EL PROGRAMA NO INTENTA CONTINUAR CON
146100*    UN ARCHIVO A MEDIAS, EL PASO SIGUIENTE DEL JCL NO DEBE CORRER
146200*--> WKS-LLAVE VA EN SPACES PORQUE UN ERROR DE OPEN NO TIENE UNA
146300*    LLAVE DE REGISTRO ASOCIADA - THFSE100 SOLO USA LA LLAVE PARA
146400*    ERRORES DE LECTURA/ESCRITURA CON ACCESO POR LLAVE
146500 900-AVISA-ERROR SECTION.
146600     MOVE "OPEN/E-S" TO WKS-ACCION
146700     MOVE SPACES TO WKS-LLAVE
146800     CALL "THFSE100" USING WKS-PROGRAMA, WKS-ARCHIVO,
146900     WKS-ACCION, WKS-LLAVE, WKS-FS-ACTUAL, WKS-FSE-VACIA
147000     PERFORM 990-CIERRA-ARCHIVOS
147100     MOVE 91 TO RETURN-CODE
147200     STOP RUN.
147300 900-AVISA-ERROR-E. EXIT.
147400
147500*--> UNICO PUNTO DE CIERRE DE ARCHIVOS - LO INVOCAN TANTO
147600*    EL FIN NORMAL DE LA CORRIDA COMO 900-AVISA-ERROR
147700 990-CIERRA-ARCHIVOS SECTION.
147800     CLOSE THCTLIN THBLKIN THSUBIN THSLTOUT THCNFOUT.
147900 990-CIERRA-ARCHIVOS-E. EXIT.
148000
