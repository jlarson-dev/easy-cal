000100*-----------------------------------------------------------*
000200*    THCTL01  -  LAYOUT DE TARJETA DE CONTROL DE CORRIDA    *
000300*    APLICACION TUTORIAS ACADEMICAS                         *
000400*    UNICO REGISTRO POR CORRIDA - IMAGEN DE TARJETA 80 COL  *
000500*    DEFINE DIAS HABILES, HORARIO DE TRABAJO, ALMUERZO Y    *
000600*    SI SE DEBE RESERVAR HORA DE PREPARACION DIARIA         *
000700*    ANCHO FIJO 80 - LLENA TODA LA TARJETA, NO HAY FILLER   *
000800*    2024-02-05  CIPM  TK-4401  VERSION INICIAL             *
000900*-----------------------------------------------------------*
001000 01  REG-THCTL01.
001100     05  CT-DAY-COUNT            PIC 9(01).
001200     05  CT-DAYS                 PIC X(09)  OCCURS 7 TIMES.
001300     05  CT-WORK-START           PIC X(05).
001400     05  CT-WORK-END             PIC X(05).
001500     05  CT-LUNCH-START          PIC X(05).
001600     05  CT-PREP-REQUIRED        PIC X(01).
001700         88  CT-PREP-SI                   VALUE "Y".
001800         88  CT-PREP-NO                   VALUE "N".
