000100******************************************************************
000200* FECHA       : 12/05/1991                                       *
000300* PROGRAMADOR : HECTOR ARMANDO OSORIO L. (HAOL)                  *
000400* APLICACION  : TUTORIAS ACADEMICAS                               *
000500* PROGRAMA    : THRP01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LISTADO COLUMNAR DEL HORARIO SEMANAL YA ARMADO   *
000800*             : Y ORDENADO POR THCL01. LEE UNA FRANJA A LA VEZ Y *
000900*             : LA IMPRIME, ACUMULANDO LOS MINUTOS DE SESION DE  *
001000*             : CADA DIA. AL CAMBIAR DE DIA (QUIEBRE) IMPRIME EL *
001100*             : TOTAL DE MINUTOS DE SESION DE ESE DIA. AL FINAL  *
001200*             : IMPRIME EL TOTAL GENERAL DE LA SEMANA            *
001300* ARCHIVOS    : THSLTIN=C, THRPTOUT=A                            *
001400* PROGRAMA(S) : THFSE100                                        *
001500******************************************************************
001600*----------------------------------------------------------------*
001700* BITACORA DE CAMBIOS                                             *
001800*----------------------------------------------------------------*
001900* 12/05/1991  HAOL  TK-00479  VERSION INICIAL - LISTADO DE       *
002000*                   CONTROL PARA QUE LA COORDINACION REVISARA EL *
002100*                   HORARIO DE SALAS DE ESTUDIO SIN TENER QUE    *
002200*                   ABRIR EL ARCHIVO DE SALIDA CON UN EDITOR     *
002300* 09/03/1994  HAOL  TK-00722  SE AGREGA EL QUIEBRE DE CONTROL    *
002400*                   POR DIA CON EL TOTAL DE MINUTOS DE SESION    *
002500* 02/09/1999  RCHV  TK-01152  AJUSTE Y2K - NO APLICA CAMPO DE    *
002600*                   ANIO EN ESTE PROGRAMA, SE DEJA CONSTANCIA    *
002700*                   DE REVISION EN LA BITACORA POR CONTROL       *
002800* 18/07/2002  RCHV  TK-01761  SE AGREGA EL TOTAL GENERAL DE LA   *
002900*                   SEMANA AL FINAL DEL LISTADO                  *
003000* 12/02/2024  CIPM  TK-4403  SE ADAPTA EL PROGRAMA A LA DIVISION *
003100*                   ACADEMICA COMO PARTE DE TUTORIAS ACADEMICAS -*
003200*                   LEE EL HORARIO GENERADO POR THCL01 EN LUGAR  *
003300*                   DEL ARCHIVO DE SALAS DE ESTUDIO ORIGINAL     *
003400* 20/02/2024  JROM  TK-4407  SE AGREGA EL ENCABEZADO DE COLUMNAS *
003500*                   AL INICIO DEL LISTADO                       *
003600*----------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    THRP01.
003900 AUTHOR.        HECTOR ARMANDO OSORIO L.
004000 INSTALLATION.  CENTRO DE COMPUTO - DIVISION SISTEMAS ACADEMICOS.
004100 DATE-WRITTEN.  12/05/1991.
004200 DATE-COMPILED.
004300 SECURITY.      USO INTERNO - DIVISION SISTEMAS.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT THSLTIN  ASSIGN   TO THSLTIN
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS FS-THSLTIN.
005300
005400     SELECT THRPTOUT ASSIGN   TO THRPTOUT
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS FS-THRPTOUT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*1 -->HORARIO YA ORDENADO POR DIA Y HORA, SALIDA DE THCL01
006100 FD  THSLTIN
006200     RECORD CONTAINS 86 CHARACTERS.
006300     COPY THSLT01.
006400*2 -->LISTADO COLUMNAR DE SALIDA
006500 FD  THRPTOUT
006600     RECORD CONTAINS 89 CHARACTERS.
006700 01  REG-THRPTOUT.
006800     05  RO-LINEA                PIC X(89).
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*          RECURSOS DE FILE STATUS                               *
007300******************************************************************
007400 01  WKS-ESTADOS.
007500     05  FS-THSLTIN              PIC X(02)  VALUE SPACES.
007600     05  FS-THRPTOUT             PIC X(02)  VALUE SPACES.
007700 01  WKS-PROGRAMA                PIC X(08)  VALUE "THRP01".
007800 01  WKS-ARCHIVO                 PIC X(08)  VALUE SPACES.
007900 01  WKS-ACCION                  PIC X(10)  VALUE SPACES.
008000 01  WKS-LLAVE                   PIC X(32)  VALUE SPACES.
008100 01  WKS-FS-ACTUAL               PIC X(02)  VALUE SPACES.
008200 01  WKS-FSE-VACIA.
008300     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
008400     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
008500     05  FILLER                  PIC S9(4)  COMP-5  VALUE 0.
008600******************************************************************
008700*          INTERRUPTOR DE FIN DE ARCHIVO Y PRIMER-DIA             *
008800******************************************************************
008900 01  WKS-SWITCHES.
009000     05  WKS-FIN-THSLTIN         PIC X(01)  VALUE "N".
009100         88  FIN-THSLTIN                  VALUE "S".
009200     05  WKS-PRIMER-FRANJA       PIC X(01)  VALUE "S".
009300         88  ES-PRIMER-FRANJA             VALUE "S".
009400******************************************************************
009500*     COPIA DE TRABAJO DE LA FRANJA LEIDA (SOBREVIVE AL READ     *
009600*     SIGUIENTE PARA PODER COMPARAR CONTRA EL DIA ANTERIOR)      *
009700******************************************************************
009800 01  WKS-FRANJA-ACTUAL.
009900     05  WKS-FA-DAY              PIC X(09).
010000     05  WKS-FA-START            PIC X(05).
010100     05  WKS-FA-END              PIC X(05).
010200     05  WKS-FA-TYPE             PIC X(07).
010300         88  WKS-FA-ES-SESION            VALUE "SESSION".
010400     05  WKS-FA-STUDENT          PIC X(20).
010500     05  WKS-FA-SUBJECT          PIC X(20).
010600     05  WKS-FA-LABEL            PIC X(20).
010700 01  WKS-DIA-ANTERIOR            PIC X(09)  VALUE SPACES.
010800******************************************************************
010900*     TABLA DE DIAS HABILES VALIDOS, HEREDADA DEL FORMATO DE     *
011000*     LA DIVISION PARA VALIDAR EL CONTENIDO DE LA FRANJA LEIDA   *
011100******************************************************************
011200 01  TABLA-DIAS-SEMANA.
011300     05  FILLER  PIC X(36) VALUE
011400         "MONDAY   TUESDAY  WEDNESDAYTHURSDAY ".
011500     05  FILLER  PIC X(27) VALUE
011600         "FRIDAY   SATURDAY SUNDAY   ".
011700 01  F-DIAS-SEMANA REDEFINES TABLA-DIAS-SEMANA.
011800     05  F-DIA-NOMBRE            PIC X(09)  OCCURS 7 TIMES
011900                                  INDEXED BY F-DIA-IX.
012000 01  WKS-DIA-VALIDO               PIC X(01)  VALUE "N".
012100     88  DIA-ENCONTRADO                       VALUE "S".
012200******************************************************************
012300*     CAMPOS DE TRABAJO PARA CONVERSION DE HORAS A MINUTOS       *
012400******************************************************************
012500 01  WKS-CONV-HHMM               PIC X(05).
012600 01  WKS-CONV-HHMM-R REDEFINES WKS-CONV-HHMM.
012700     05  WKS-CONV-HH             PIC 99.
012800     05  FILLER                  PIC X.
012900     05  WKS-CONV-MM             PIC 99.
013000 01  WKS-CONV-INI-MIN            PIC 9(04)  COMP.
013100 01  WKS-CONV-FIN-MIN            PIC 9(04)  COMP.
013200******************************************************************
013300*     ACUMULADORES DE MINUTOS Y CONTADORES GENERALES             *
013400******************************************************************
013500 01  WKS-CONTADORES.
013600     05  WKS-MIN-DIA             PIC 9(05)  COMP.
013700     05  WKS-FRANJAS-SESION      PIC 9(05)  COMP.
013800*--> ESTOS DOS QUEDAN SUELTOS A NIVEL 77 - SON EL ACUMULADO DE
013900*    MINUTOS DE TODA LA SEMANA Y EL TOTAL DE FRANJAS LEIDAS DEL
014000*    ARCHIVO DE SLOTS, NO INDICES NI CONTADORES DE UN SOLO DIA
014100 77  WKS-MIN-SEMANA              PIC 9(06)  COMP.
014200 77  WKS-FRANJAS-LEIDAS          PIC 9(05)  COMP.
014300 01  WKS-MENSAJE-FINAL           PIC X(40)  VALUE SPACES.
014400******************************************************************
014500*     LINEAS DE IMPRESION - THL-ENCABEZADO/THL-DETALLE VIENEN    *
014600*     DE THPRT01. THL-TOTAL-GENERAL REDEFINE EL TOTAL DE DIA     *
014700*     PARA EL RENGLON DE TOTAL DE TODA LA SEMANA AL FINAL        *
014800******************************************************************
014900 COPY THPRT01.
015000 01  THL-TOTAL-GENERAL REDEFINES THL-TOTAL-DIA.
015100     05  THL-TG-ETIQUETA         PIC X(15).
015200     05  THL-TG-MINUTOS          PIC ZZZZZ9.
015300     05  FILLER                  PIC X(65).
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L               *
015800*     RECORRE EL HORARIO YA ORDENADO POR THCL01 UNA FRANJA A LA  *
015900*     VEZ Y LO IMPRIME EN COLUMNAS, CON QUIEBRE DE CONTROL POR   *
016000*     DIA Y TOTAL GENERAL DE MINUTOS DE SESION AL FINAL          *
016100******************************************************************
016200 000-MAIN SECTION.
016300     PERFORM 100-INICIALIZA
016400     PERFORM 200-LEE-FRANJA
016500*--> EL QUIEBRE DEL ULTIMO DIA NO LO DISPARA 300-PROCESA-FRANJA
016600*    PORQUE YA NO HAY SIGUIENTE FRANJA QUE LO DETECTE - POR ESO
016700*    SE FUERZA AQUI, DESPUES DE AGOTARSE EL ARCHIVO
016800     PERFORM 300-PROCESA-FRANJA
016900     UNTIL FIN-THSLTIN
017000     IF NOT ES-PRIMER-FRANJA
017100     PERFORM 400-QUIEBRE-DIA
017200     END-IF
017300     PERFORM 500-TOTAL-GENERAL
017400     PERFORM 990-CIERRA-ARCHIVOS
017500     DISPLAY "Records read: " WKS-FRANJAS-LEIDAS
017600     ", session records: " WKS-FRANJAS-SESION
017700     UPON CONSOLE
017800     STOP RUN.
017900 000-MAIN-E. EXIT.
018000
018100******************************************************************
018200*          100 - INICIALIZACION                                  *
018300*     DEJA EN CERO LOS ACUMULADORES, ABRE ARCHIVOS Y ESCRIBE EL  *
018400*     ENCABEZADO DE COLUMNAS ANTES DE LEER LA PRIMERA FRANJA     *
018500******************************************************************
018600 100-INICIALIZA SECTION.
018700*--> RANGO SEGURO: 105 Y 110 SON CONSECUTIVAS EN EL FUENTE, SIN
018800*    SUB-PARRAFOS ENTRE ELLAS NI OTRO PUNTO DEL PROGRAMA QUE LAS
018900*    INVOQUE POR SEPARADO
019000     PERFORM 105-INICIALIZA-ACUMULADORES THRU 110-ABRE-ARCHIVOS-E
019100     PERFORM 210-ESCRIBE-ENCABEZADO.
019200 100-INICIALIZA-E. EXIT.
019300*
019400*--> DEJA EN CERO LOS ACUMULADORES DE MINUTOS Y FRANJAS ANTES DE
019500*    ABRIR ARCHIVOS, PARA QUE UNA CORRIDA ANTERIOR EN LA MISMA
019600*    REGION NUNCA DEJE BASURA EN EL PRIMER TOTAL IMPRESO
019700 105-INICIALIZA-ACUMULADORES SECTION.
019800     MOVE ZERO TO WKS-MIN-DIA WKS-MIN-SEMANA
019900     WKS-FRANJAS-LEIDAS WKS-FRANJAS-SESION.
020000 105-INICIALIZA-ACUMULADORES-E. EXIT.
020100*
020200*--> AMBOS ARCHIVOS SE ABREN AL PRINCIPIO Y SE QUEDAN ABIERTOS
020300*    TODA LA CORRIDA - THRP01 NO REPOSICIONA NI RELEE THSLTIN
020400 110-ABRE-ARCHIVOS SECTION.
020500     OPEN INPUT  THSLTIN
020600     OPEN OUTPUT THRPTOUT
020700     IF FS-THSLTIN NOT = "00"
020800     MOVE "THSLTIN" TO WKS-ARCHIVO
020900     MOVE FS-THSLTIN TO WKS-FS-ACTUAL
021000     PERFORM 900-AVISA-ERROR
021100     END-IF
021200     IF FS-THRPTOUT NOT = "00"
021300     MOVE "THRPTOUT" TO WKS-ARCHIVO
021400     MOVE FS-THRPTOUT TO WKS-FS-ACTUAL
021500     PERFORM 900-AVISA-ERROR
021600     END-IF.
021700 110-ABRE-ARCHIVOS-E. EXIT.
021800
021900******************************************************************
022000*          200 - LECTURA DE FRANJAS                               *
022100*     TRAE UNA FRANJA DE THSLTIN A WKS-FRANJA-ACTUAL, QUE ES LA  *
022200*     QUE SOBREVIVE AL SIGUIENTE READ PARA PODER COMPARARLA      *
022300*     CONTRA EL DIA ANTERIOR EN EL QUIEBRE DE CONTROL            *
022400******************************************************************
022500 200-LEE-FRANJA SECTION.
022600     READ THSLTIN
022700     AT END SET FIN-THSLTIN TO TRUE
022800     END-READ
022900     IF NOT FIN-THSLTIN
023000     MOVE TS-DAY     TO WKS-FA-DAY
023100     MOVE TS-START   TO WKS-FA-START
023200     MOVE TS-END     TO WKS-FA-END
023300     MOVE TS-TYPE    TO WKS-FA-TYPE
023400     MOVE TS-STUDENT TO WKS-FA-STUDENT
023500     MOVE TS-SUBJECT TO WKS-FA-SUBJECT
023600     MOVE TS-LABEL   TO WKS-FA-LABEL
023700     ADD 1 TO WKS-FRANJAS-LEIDAS
023800     PERFORM 205-VALIDA-DIA
023900*-->    UN DIA NO RECONOCIDO NO DETIENE LA CORRIDA - SOLO SE
024000*       AVISA EN CONSOLA, PORQUE EL DATO YA VIENE VALIDADO DESDE
024100*       THCL01 Y ESTO ES SOLO UNA RED DE SEGURIDAD DEL LISTADO
024200     IF NOT DIA-ENCONTRADO
024300     DISPLAY "*** DIA NO RECONOCIDO EN LA FRANJA: "
024400     WKS-FA-DAY UPON CONSOLE
024500     END-IF
024600     END-IF.
024700 200-LEE-FRANJA-E. EXIT.
024800
024900*--> BUSCA WKS-FA-DAY EN LA TABLA DE DIAS HABILES DE LA DIVISION
025000*    (SEARCH SECUENCIAL, LA TABLA SOLO TIENE 7 RENGLONES)
025100 205-VALIDA-DIA SECTION.
025200     MOVE "N" TO WKS-DIA-VALIDO
025300     SET F-DIA-IX TO 1
025400     SEARCH F-DIA-NOMBRE
025500     AT END MOVE "N" TO WKS-DIA-VALIDO
025600     WHEN F-DIA-NOMBRE (F-DIA-IX) = WKS-FA-DAY
025700     MOVE "S" TO WKS-DIA-VALIDO
025800     END-SEARCH.
025900 205-VALIDA-DIA-E. EXIT.
026000
026100******************************************************************
026200*          300 - PROCESO DE UNA FRANJA                            *
026300*     DETECTA EL CAMBIO DE DIA (QUIEBRE DE CONTROL), IMPRIME EL  *
026400*     DETALLE DE LA FRANJA Y, SI ES SESION, ACUMULA SUS MINUTOS  *
026500******************************************************************
026600 300-PROCESA-FRANJA SECTION.
026700     IF ES-PRIMER-FRANJA
026800*-->    LA PRIMERA FRANJA DEL ARCHIVO NUNCA DISPARA QUIEBRE -
026900*       SOLO FIJA EL DIA DE ARRANQUE PARA LA PRIMERA COMPARACION
027000     MOVE "N" TO WKS-PRIMER-FRANJA
027100     MOVE WKS-FA-DAY TO WKS-DIA-ANTERIOR
027200     ELSE
027300     IF WKS-FA-DAY NOT = WKS-DIA-ANTERIOR
027400     PERFORM 400-QUIEBRE-DIA
027500     MOVE WKS-FA-DAY TO WKS-DIA-ANTERIOR
027600     END-IF
027700     END-IF
027800     PERFORM 220-ESCRIBE-DETALLE
027900     IF WKS-FA-ES-SESION
028000     PERFORM 240-ACUMULA-MINUTOS
028100     ADD 1 TO WKS-FRANJAS-SESION
028200     END-IF
028300     PERFORM 200-LEE-FRANJA.
028400 300-PROCESA-FRANJA-E. EXIT.
028500
028600******************************************************************
028700*          210/220 - IMPRESION DE ENCABEZADO Y DETALLE            *
028800*     LAS LINEAS DE ENCABEZADO Y DETALLE VIENEN YA ARMADAS EN    *
028900*     THPRT01, ASI QUE AQUI SOLO SE MUEVEN A RO-LINEA Y SE       *
029000*     ESCRIBEN                                                   *
029100******************************************************************
029200 210-ESCRIBE-ENCABEZADO SECTION.
029300     MOVE THL-ENCABEZADO TO RO-LINEA
029400     WRITE REG-THRPTOUT AFTER ADVANCING C01
029500     IF FS-THRPTOUT NOT = "00"
029600     MOVE "THRPTOUT" TO WKS-ARCHIVO
029700     MOVE FS-THRPTOUT TO WKS-FS-ACTUAL
029800     PERFORM 900-AVISA-ERROR
029900     END-IF.
030000 210-ESCRIBE-ENCABEZADO-E. EXIT.
030100
030200*--> LA COLUMNA DE MATERIA MUESTRA LA MATERIA CUANDO LA FRANJA
030300*    ES SESION, Y LA ETIQUETA DEL BLOQUEO (PREP, EXAMEN, ETC.)
030400*    CUANDO NO LO ES - SON EXCLUYENTES, NUNCA VIENEN LOS DOS
030500 220-ESCRIBE-DETALLE SECTION.
030600     MOVE WKS-FA-DAY     TO THL-D-DIA
030700     MOVE WKS-FA-START   TO THL-D-INICIO
030800     MOVE WKS-FA-END     TO THL-D-FIN
030900     MOVE WKS-FA-TYPE    TO THL-D-TIPO
031000     MOVE WKS-FA-STUDENT TO THL-D-ALUMNO
031100     IF WKS-FA-ES-SESION
031200     MOVE WKS-FA-SUBJECT TO THL-D-MATERIA
031300     ELSE
031400     MOVE WKS-FA-LABEL   TO THL-D-MATERIA
031500     END-IF
031600     MOVE THL-DETALLE TO RO-LINEA
031700     WRITE REG-THRPTOUT AFTER ADVANCING 1 LINE
031800     IF FS-THRPTOUT NOT = "00"
031900     MOVE "THRPTOUT" TO WKS-ARCHIVO
032000     MOVE FS-THRPTOUT TO WKS-FS-ACTUAL
032100     PERFORM 900-AVISA-ERROR
032200     END-IF.
032300 220-ESCRIBE-DETALLE-E. EXIT.
032400
032500******************************************************************
032600*          240 - CALCULO DE MINUTOS DE UNA SESION                 *
032700*     SOLO LAS FRANJAS DE TIPO SESSION CUENTAN PARA EL TOTAL DE  *
032800*     MINUTOS DEL DIA Y DE LA SEMANA - LOS BLOQUEOS (PREP,       *
032900*     EXAMEN, ETC.) NO SUMAN MINUTOS DE SESION                   *
033000******************************************************************
033100 240-ACUMULA-MINUTOS SECTION.
033200     MOVE WKS-FA-START TO WKS-CONV-HHMM
033300     PERFORM 810-HHMM-A-MINUTOS
033400     MOVE WKS-FA-END TO WKS-CONV-HHMM
033500     PERFORM 820-FIN-A-MINUTOS
033600     COMPUTE WKS-MIN-DIA = WKS-MIN-DIA
033700     + (WKS-CONV-FIN-MIN - WKS-CONV-INI-MIN)
033800     COMPUTE WKS-MIN-SEMANA = WKS-MIN-SEMANA
033900     + (WKS-CONV-FIN-MIN - WKS-CONV-INI-MIN).
034000 240-ACUMULA-MINUTOS-E. EXIT.
034100
034200******************************************************************
034300*          400 - QUIEBRE DE CONTROL POR DIA                       *
034400*     IMPRIME EL TOTAL DE MINUTOS DE SESION DEL DIA QUE TERMINA  *
034500*     Y REINICIA EL ACUMULADOR DIARIO - EL ACUMULADOR SEMANAL    *
034600*     NO SE TOCA AQUI, SOLO EN 500-TOTAL-GENERAL                 *
034700******************************************************************
034800 400-QUIEBRE-DIA SECTION.
034900     MOVE WKS-DIA-ANTERIOR TO THL-T-DIA
035000     MOVE WKS-MIN-DIA TO THL-T-MINUTOS
035100     MOVE THL-TOTAL-DIA TO RO-LINEA
035200     WRITE REG-THRPTOUT AFTER ADVANCING 2 LINES
035300     IF FS-THRPTOUT NOT = "00"
035400     MOVE "THRPTOUT" TO WKS-ARCHIVO
035500     MOVE FS-THRPTOUT TO WKS-FS-ACTUAL
035600     PERFORM 900-AVISA-ERROR
035700     END-IF
035800     MOVE ZERO TO WKS-MIN-DIA.
035900 400-QUIEBRE-DIA-E. EXIT.
036000
036100******************************************************************
036200*          500 - TOTAL GENERAL DE LA SEMANA                       *
036300*     THL-TOTAL-GENERAL REDEFINE THL-TOTAL-DIA PARA REUTILIZAR  *
036400*     EL MISMO RENGLON DE IMPRESION CON UNA ETIQUETA DISTINTA    *
036500******************************************************************
036600 500-TOTAL-GENERAL SECTION.
036700     MOVE "MINUTOS DE SESION EN LA SEMANA" TO THL-TG-ETIQUETA
036800     MOVE WKS-MIN-SEMANA TO THL-TG-MINUTOS
036900     MOVE THL-TOTAL-GENERAL TO RO-LINEA
037000     WRITE REG-THRPTOUT AFTER ADVANCING 2 LINES
037100     IF FS-THRPTOUT NOT = "00"
037200     MOVE "THRPTOUT" TO WKS-ARCHIVO
037300     MOVE FS-THRPTOUT TO WKS-FS-ACTUAL
037400     PERFORM 900-AVISA-ERROR
037500     END-IF.
037600 500-TOTAL-GENERAL-E. EXIT.
037700
037800******************************************************************
037900*   800 - UTILERIAS DE CONVERSION DE HORAS                        *
038000*     CONVIERTEN UNA HORA EN FORMATO HH:MM (COMO VIENE LA        *
038100*     FRANJA) A MINUTOS DESDE MEDIANOCHE, PARA PODER RESTAR      *
038200*     INICIO DE FIN Y OBTENER LA DURACION EN MINUTOS - SE        *
038300*     DIVIDEN EN DOS PARRAFOS EN LUGAR DE UNO SOLO PARAMETRIZADO *
038400*     PORQUE ASI SE ESCRIBIA ESTA CONVERSION EN LOS PROGRAMAS    *
038500*     ORIGINALES DE SALAS DE ESTUDIO DE LOS QUE SE ADAPTO ESTE   *
038600******************************************************************
038700*--> CONVIERTE WKS-CONV-HHMM (FORMATO HH:MM) A MINUTOS DESDE      *
038800*    MEDIANOCHE, SIN USAR FUNCTION ALGUNA (COMPILADOR ANTIGUO)    *
038900 810-HHMM-A-MINUTOS SECTION.
039000     COMPUTE WKS-CONV-INI-MIN = (WKS-CONV-HH * 60) + WKS-CONV-MM.
039100 810-HHMM-A-MINUTOS-E. EXIT.
039200
039300*--> CONVIERTE WKS-CONV-HHMM (FORMATO HH:MM) A MINUTOS DESDE      *
039400*    MEDIANOCHE PARA LA HORA FINAL DE LA FRANJA                  *
039500 820-FIN-A-MINUTOS SECTION.
039600     COMPUTE WKS-CONV-FIN-MIN = (WKS-CONV-HH * 60) + WKS-CONV-MM.
039700 820-FIN-A-MINUTOS-E. EXIT.
039800
039900******************************************************************
040000*   900 - MANEJO DE ERRORES Y CIERRE                              *
040100*     CUALQUIER FILE STATUS DISTINTO DE 00 EN OPEN O WRITE       *
040200*     TERMINA LA CORRIDA - EL LISTADO ES DE CONTROL, NO TIENE    *
040300*     CASO SEGUIR IMPRIMIENDO SI YA HUBO UN ERROR DE E-S         *
040400******************************************************************
040500 900-AVISA-ERROR SECTION.
040600     MOVE "OPEN/E-S" TO WKS-ACCION
040700     MOVE SPACES TO WKS-LLAVE
040800     CALL "THFSE100" USING WKS-PROGRAMA, WKS-ARCHIVO,
040900     WKS-ACCION, WKS-LLAVE, WKS-FS-ACTUAL, WKS-FSE-VACIA
041000     PERFORM 990-CIERRA-ARCHIVOS
041100     MOVE 91 TO RETURN-CODE
041200     STOP RUN.
041300 900-AVISA-ERROR-E. EXIT.
041400
041500 990-CIERRA-ARCHIVOS SECTION.
041600     CLOSE THSLTIN THRPTOUT.
041700 990-CIERRA-ARCHIVOS-E. EXIT.
041800
